000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*    PROGRAM-ID : CVSC1C01                                       *
000400*    DESCRIPCION : MOTOR BASICO DE CALIFICACION DE HOJAS DE VIDA.*
000500*                : LEE EL CONTENIDO DE TEXTO DE UNA HOJA DE VIDA,*
000600*                : DETECTA LA INDUSTRIA Y LAS SECCIONES PRESEN-  *
000700*                : TES, CALIFICA CADA SECCION, CALCULA FORMATO Y *
000800*                : PALABRAS CLAVE, ARMA LAS RECOMENDACIONES Y    *
000900*                : GRABA EL MAESTRO CVSCORE. CORRIDA UNA VEZ POR *
001000*                : CADA HOJA DE VIDA A CALIFICAR.                *
001100******************************************************************
001200 PROGRAM-ID.     CVSC1C01.
001300 AUTHOR.         E. RAMIREZ DIVAS.
001400 INSTALLATION.   DEPTO. DESARROLLO - PLATAFORMA HOJAS DE VIDA.
001500 DATE-WRITTEN.   20/03/1989.
001600 DATE-COMPILED.
001700 SECURITY.       CONFIDENCIAL - USO INTERNO UNICAMENTE.
001800******************************************************************
001900*    BITACORA DE CAMBIOS                                        *
002000*-----------------------------------------------------------------
002100* FECHA     PROGRAMADOR        No.REQ     DESCRIPCION            *
002200*-----------------------------------------------------------------
002300* 20/03/1989 E.RAMIREZ DIVAS   SOL-0231   VERSION ORIGINAL       *
002400* 02/07/1990 E.RAMIREZ DIVAS   SOL-0255   AGREGA BONO DE ANOS DE *
002500*                                         EXPERIENCIA EN 610     *
002600* 21/11/1991 J.MORALES ALDANA  SOL-0312   CORRIGE TOPE DE        *
002700*                                         FORMATTING-SCORE EN 700*
002800* 30/12/1998 R.SOLORZANO P.    SOL-0477   REVISION PARA EL ANO   *
002900*                                         2000 DE CVSC-CREATED-AT*
003000* 18/08/2003 R.SOLORZANO P.    SOL-0519   AGREGA RECOMENDACION   *
003100*                                         DE PROYECTOS EN 900    *
003200* 25/02/2006 M.CASTILLO R.     SOL-0563   CAMBIA CVSCORE A       *
003300*                                         ORGANIZACION RELATIVA  *
003400* 16/04/2009 L.HERRERA Q.      SOL-0588   AGREGA DETECCION DE    *
003500*                                         VINETA EN 700          *
003600*-----------------------------------------------------------------
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER.    IBM-370.
004000 OBJECT-COMPUTER.    IBM-370.
004100 SPECIAL-NAMES.      C01 IS TOP-OF-FORM.
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT CVCONTEN ASSIGN TO CVCONTEN
004500         ORGANIZATION IS LINE SEQUENTIAL
004600         FILE STATUS IS FS-CVCONTEN.
004700     SELECT CVSCORE   ASSIGN TO CVSCORE                           SOL-0563
004800         ORGANIZATION IS RELATIVE                                 SOL-0563
004900         ACCESS MODE IS DYNAMIC                                   SOL-0563
005000         RELATIVE KEY IS WKS-CVSC-RRN                             SOL-0563
005100         FILE STATUS IS FS-CVSCORE FSE-CVSCORE.                   SOL-0563
005200 DATA DIVISION.
005300 FILE SECTION.
005400 FD  CVCONTEN
005500     LABEL RECORDS ARE STANDARD.
005600     COPY CVCTREC.
005700 FD  CVSCORE
005800     LABEL RECORDS ARE STANDARD.
005900     COPY CVSCREC.
006000 WORKING-STORAGE SECTION.
006100******************************************************************
006200*    ESTADOS DE ARCHIVO                                         *
006300******************************************************************
006400 01  WKS-ESTADOS-ARCHIVO.
006500     05  FS-CVCONTEN             PIC 9(02)  VALUE ZERO.
006600         88  FS-CVCONTEN-OK          VALUE 00.
006700         88  FS-CVCONTEN-FIN         VALUE 10.
006800     05  FS-CVSCORE              PIC 9(02)  VALUE ZERO.
006900         88  FS-CVSCORE-OK           VALUE 00.
007000         88  FS-CVSCORE-NOTFOUND     VALUE 23.
007100     05  FSE-CVSCORE.
007200         10  FSE-RETURN          PIC S9(04) COMP-5 VALUE ZERO.
007300         10  FSE-FUNCTION        PIC S9(04) COMP-5 VALUE ZERO.
007400         10  FSE-FEEDBACK        PIC S9(04) COMP-5 VALUE ZERO.
007500     05  FILLER                  PIC X(04).
007600 77  WKS-CVSC-RRN                PIC 9(09)  COMP.                 SOL-0563
007700******************************************************************
007800*    PARAMETRO DE CORRIDA -- CV-ID RECIBIDO POR SYSIN            *
007900******************************************************************
008000 01  WKS-PARM-ENTRADA.
008100     05  WKS-PARM-CV-ID          PIC 9(09).
008200     05  FILLER                  PIC X(71).
008300******************************************************************
008400*    SWITCHES DE CONTROL                                        *
008500******************************************************************
008600 01  WKS-SWITCHES.
008700     05  WKS-SW-FIN-CONTENIDO    PIC X(01)  VALUE 'N'.
008800         88  WKS-FIN-CONTENIDO       VALUE 'S'.
008900     05  WKS-SW-SECCION-HALLADA  PIC X(01)  VALUE 'N'.
009000         88  WKS-SECCION-HALLADA     VALUE 'S'.
009100     05  FILLER                  PIC X(02).
009200******************************************************************
009300*    AREA DE TEXTO COMPLETO DEL CV, ARMADA LINEA A LINEA         *
009400******************************************************************
009500 01  WKS-TEXTO-CV                PIC X(8000) VALUE SPACES.
009600 77  WKS-TEXTO-LARGO             PIC 9(05)  COMP VALUE ZERO.
009700 77  WKS-LINEA-NO                PIC 9(04)  COMP VALUE ZERO.
009800 77  WKS-CONTIENE-SALTO          PIC X(01)  VALUE 'N'.
009900     88  WKS-HAY-SALTO               VALUE 'S'.
010000******************************************************************
010100*    TABLAS DE TRABAJO DE INDUSTRIA Y SECCION                   *
010200******************************************************************
010300 01  WKS-IND-CONTEO-L.
010400     05  FILLER                  PIC 9(03) COMP OCCURS 6 TIMES.
010500 01  WKS-IND-CONTEO REDEFINES WKS-IND-CONTEO-L.
010600     05  WKS-IND-CUENTA          PIC 9(03) COMP OCCURS 6 TIMES.
010700 01  WKS-SECC-FLAG-L.
010800     05  FILLER                  PIC X(01) OCCURS 6 TIMES.
010900 01  WKS-SECC-FLAG REDEFINES WKS-SECC-FLAG-L.
011000     05  WKS-SECC-PRESENTE       PIC X(01) OCCURS 6 TIMES.
011100         88  WKS-SECC-SI             VALUE 'S'.
011200 77  WKS-IX                      PIC 9(02)  COMP VALUE ZERO.
011300 77  WKS-SX                      PIC 9(02)  COMP VALUE ZERO.
011400 77  WKS-WX                      PIC 9(02)  COMP VALUE ZERO.
011500 77  WKS-WX-FIN                  PIC 9(02)  COMP VALUE ZERO.
011600 77  WKS-IND-MAYOR               PIC 9(03)  COMP VALUE ZERO.
011700 77  WKS-IND-GANADOR             PIC 9(02)  COMP VALUE ZERO.
011800******************************************************************
011900*    ACUMULADORES DE PUNTAJE                                    *
012000******************************************************************
012100 01  WKS-PUNTAJES.
012200     05  WKS-PT-CONTACT          PIC 9(03)  COMP VALUE ZERO.
012300     05  WKS-PT-SUMMARY          PIC 9(03)  COMP VALUE ZERO.
012400     05  WKS-PT-EXPERIENCE       PIC 9(03)  COMP VALUE ZERO.
012500     05  WKS-PT-EDUCATION        PIC 9(03)  COMP VALUE ZERO.
012600     05  WKS-PT-SKILLS           PIC 9(03)  COMP VALUE ZERO.
012700     05  WKS-PT-PROJECTS         PIC 9(03)  COMP VALUE ZERO.
012800     05  WKS-BONO-EXPER          PIC 9(03)  COMP VALUE ZERO.
012900     05  WKS-BONO-DESTREZA       PIC 9(03)  COMP VALUE ZERO.
013000     05  WKS-SUMA-SECCIONES      PIC 9(04)  COMP VALUE ZERO.
013100     05  WKS-SUMA-GENERAL        PIC 9(05)  COMP VALUE ZERO.
013200     05  FILLER                  PIC X(04).
013300******************************************************************
013400*    CONSTANTES DE PUNTOS BASE POR SECCION (IGUALES EN AMBOS     *
013500*    MOTORES -- VER CVSC2C01)                                   *
013600******************************************************************
013700 77  CVSC1-PTB-CONTACT           PIC 9(03)  COMP VALUE 015.
013800 77  CVSC1-PTB-SUMMARY           PIC 9(03)  COMP VALUE 015.
013900 77  CVSC1-PTB-EXPERIENCE        PIC 9(03)  COMP VALUE 025.
014000 77  CVSC1-PTB-EDUCATION         PIC 9(03)  COMP VALUE 015.
014100 77  CVSC1-PTB-SKILLS            PIC 9(03)  COMP VALUE 020.
014200 77  CVSC1-PTB-PROJECTS          PIC 9(03)  COMP VALUE 010.
014300******************************************************************
014400*    AREA DE TRABAJO PARA ARMAR MISSING-SECTIONS Y               *
014500*    RECOMMENDATIONS                                             *
014600******************************************************************
014700 01  WKS-FALTANTES               PIC X(120) VALUE SPACES.
014800 77  WKS-FALTANTES-LARGO         PIC 9(03)  COMP VALUE ZERO.
014900 01  WKS-RECOMEND                PIC X(2000) VALUE SPACES.
015000 77  WKS-RECOMEND-LARGO          PIC 9(04)  COMP VALUE ZERO.
015100 77  WKS-SW-RECOMEND-ALGUNA      PIC X(01)  VALUE 'N'.
015200     88  WKS-HUBO-RECOMEND           VALUE 'S'.
015300 01  WKS-INDUSTRIA-MIN           PIC X(10)  VALUE SPACES.
015400******************************************************************
015500*    FECHA Y HORA DE LA CORRIDA                                 *
015600******************************************************************
015700 01  WKS-FECHA-HORA-SIS.
015800     05  WKS-FH-AAAAMMDD         PIC 9(08).
015900     05  WKS-FH-HHMMSSCC         PIC 9(08).
016000     05  FILLER                  PIC X(04).
016100 01  WKS-CREATED-AT              PIC X(26)  VALUE SPACES.
016200******************************************************************
016300*    AREA DE ENLACE A CVSCUT01 (RUTINA COMUN DE BARRIDO)        *
016400******************************************************************
016500 01  WKS-UT-FUNCION              PIC 9(02).
016600 01  WKS-UT-PARM1                PIC X(20).
016700 01  WKS-UT-RESULTADO            PIC 9(05)  COMP.
016800     COPY CVKWTAB.
016900 PROCEDURE DIVISION.
017000******************************************************************
017100*    000-PRINCIPAL -- CONTROLA LA SECUENCIA DE LA CORRIDA        *
017200******************************************************************
017300 000-PRINCIPAL SECTION.
017400 000-INICIO.
017500     PERFORM 100-APERTURA-ARCHIVOS  THRU 100-E
017600     PERFORM 200-LEE-CONTENIDO      THRU 200-E
017700     PERFORM 300-CARGA-CVSCORE      THRU 300-E
017800     PERFORM 400-DETECTA-INDUSTRIA  THRU 400-E
017900     PERFORM 500-DETECTA-SECCIONES  THRU 500-E
018000     PERFORM 600-CALCULA-PUNTAJE-SECCIONES THRU 600-E
018100     PERFORM 700-CALCULA-FORMATO    THRU 700-E
018200     PERFORM 750-CALCULA-PALABRA-CLAVE THRU 750-E
018300     PERFORM 800-CALCULA-PUNTAJE-GENERAL THRU 800-E
018400     PERFORM 900-ARMA-RECOMENDACIONES THRU 900-E
018500     PERFORM 950-ESCRIBE-CVSCORE    THRU 950-E
018600     PERFORM 999-CIERRA-ARCHIVOS    THRU 999-E
018700     GOBACK.
018800 000-E.
018900     EXIT.
019000******************************************************************
019100*    100-APERTURA-ARCHIVOS -- ABRE ARCHIVOS Y RECIBE PARAMETRO   *
019200******************************************************************
019300 100-APERTURA-ARCHIVOS SECTION.
019400 100-INICIO.
019500     ACCEPT WKS-PARM-ENTRADA FROM SYSIN
019600     OPEN INPUT  CVCONTEN
019700     IF NOT FS-CVCONTEN-OK
019800         DISPLAY 'CVSC1C01 - ERROR APERTURA CVCONTEN FS='
019900             FS-CVCONTEN
020000         GOBACK
020100     END-IF
020200     OPEN I-O CVSCORE
020300     IF NOT FS-CVSCORE-OK
020400         DISPLAY 'CVSC1C01 - ERROR APERTURA CVSCORE FS='
020500             FS-CVSCORE
020600         GOBACK
020700     END-IF.
020800 100-E.
020900     EXIT.
021000******************************************************************
021100*    200-LEE-CONTENIDO -- LEE TODAS LAS LINEAS DEL CV Y ARMA     *
021200*    EL TEXTO COMPLETO EN MINUSCULAS (PASO 1 DEL FLUJO)          *
021300******************************************************************
021400 200-LEE-CONTENIDO SECTION.
021500 200-INICIO.
021600     MOVE SPACES                TO WKS-TEXTO-CV
021700     MOVE ZERO                  TO WKS-TEXTO-LARGO WKS-LINEA-NO.
021800 200-LEE.
021900     READ CVCONTEN
022000         AT END
022100             SET WKS-FIN-CONTENIDO TO TRUE
022200             GO TO 200-E
022300     END-READ
022400     ADD 1                      TO WKS-LINEA-NO
022500     PERFORM 210-BAJA-MINUSCULAS THRU 210-E
022600     PERFORM 220-AGREGA-AL-TEXTO THRU 220-E
022700     GO TO 200-LEE.
022800 200-E.
022900     EXIT.
023000******************************************************************
023100*    210-BAJA-MINUSCULAS -- CONVIERTE LA LINEA LEIDA A MINUSCULAS*
023200******************************************************************
023300 210-BAJA-MINUSCULAS SECTION.
023400 210-INICIO.
023500     INSPECT CVCT-LINE-TEXT CONVERTING
023600         'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
023700         'abcdefghijklmnopqrstuvwxyz'.
023800 210-E.
023900     EXIT.
024000******************************************************************
024100*    220-AGREGA-AL-TEXTO -- CONCATENA LA LINEA AL BUFFER TOTAL,  *
024200*    SEPARADA POR UN SALTO DE LINEA, SIN REBASAR 8000 BYTES      *
024300******************************************************************
024400 220-AGREGA-AL-TEXTO SECTION.
024500 220-INICIO.
024600     MOVE 'S'                    TO WKS-CONTIENE-SALTO
024700     IF WKS-TEXTO-LARGO > ZERO
024800         IF WKS-TEXTO-LARGO < 7999
024900             ADD 1               TO WKS-TEXTO-LARGO
025000             MOVE X'15'          TO WKS-TEXTO-CV (WKS-TEXTO-LARGO:1)
025100         END-IF
025200     END-IF
025300     PERFORM 225-AGREGA-UN-CARACTER THRU 225-E
025400         VARYING WKS-WX FROM 1 BY 1
025500             UNTIL WKS-WX > 200 OR WKS-TEXTO-LARGO >= 7999.
025600 220-E.
025700     EXIT.
025800******************************************************************
025900*    225-AGREGA-UN-CARACTER -- COPIA UN CARACTER DE LA LINEA AL  *
026000*    BUFFER TOTAL, SALVO LOS ESPACIOS DE RELLENO A LA DERECHA    *
026100******************************************************************
026200 225-AGREGA-UN-CARACTER SECTION.
026300 225-INICIO.
026400     IF CVCT-LINE-TEXT (WKS-WX:1) NOT = SPACE
026500         OR WKS-WX <= 1
026600         ADD 1               TO WKS-TEXTO-LARGO
026700         MOVE CVCT-LINE-TEXT (WKS-WX:1)
026800             TO WKS-TEXTO-CV (WKS-TEXTO-LARGO:1)
026900     END-IF.
027000 225-E.
027100     EXIT.
027200******************************************************************
027300*    300-CARGA-CVSCORE -- BUSCA O CREA EL REGISTRO CVSCORE DE    *
027400*    ESTE CV-ID (PASO 2 DEL FLUJO)                               *
027500******************************************************************
027600 300-CARGA-CVSCORE SECTION.
027700 300-INICIO.
027800     MOVE WKS-PARM-CV-ID         TO WKS-CVSC-RRN                  SOL-0563
027900     READ CVSCORE                                                 SOL-0563
028000     IF NOT FS-CVSCORE-OK
028100         INITIALIZE REG-CVSCORE
028200     END-IF                                                       SOL-0477
028300     MOVE WKS-PARM-CV-ID         TO CVSC-CV-ID                    SOL-0477
028400     ACCEPT WKS-FH-AAAAMMDD      FROM DATE YYYYMMDD               SOL-0477
028500     ACCEPT WKS-FH-HHMMSSCC      FROM TIME                        SOL-0477
028600     STRING WKS-FH-AAAAMMDD (1:4) '-' WKS-FH-AAAAMMDD (5:2) '-'   SOL-0477
028700         WKS-FH-AAAAMMDD (7:2) 'T' WKS-FH-HHMMSSCC (1:2) ':'      SOL-0477
028800         WKS-FH-HHMMSSCC (3:2) ':' WKS-FH-HHMMSSCC (5:2)          SOL-0477
028900         DELIMITED BY SIZE INTO WKS-CREATED-AT                    SOL-0477
029000     MOVE WKS-CREATED-AT         TO CVSC-CREATED-AT.              SOL-0477
029100 300-E.                                                           SOL-0477
029200     EXIT.
029300******************************************************************
029400*    400-DETECTA-INDUSTRIA -- CUENTA PALABRAS CLAVE POR          *
029500*    INDUSTRIA Y ELIGE LA DE MAYOR CONTEO (PASO 3 DEL FLUJO)     *
029600******************************************************************
029700 400-DETECTA-INDUSTRIA SECTION.
029800 400-INICIO.
029900     MOVE ZERO                  TO WKS-IND-MAYOR
030000     MOVE 1                     TO WKS-IND-GANADOR
030100     PERFORM 410-CUENTA-INDUSTRIA THRU 410-E
030200         VARYING WKS-IX FROM 1 BY 1 UNTIL WKS-IX > 6
030300     PERFORM 420-BUSCA-GANADOR THRU 420-E
030400         VARYING WKS-IX FROM 1 BY 1 UNTIL WKS-IX > 6
030500     MOVE CVKW-BIN-NOMBRE (WKS-IND-GANADOR) TO CVSC-INDUSTRY-TYPE.
030600 400-E.
030700     EXIT.
030800******************************************************************
030900*    410-CUENTA-INDUSTRIA -- CUENTA, PARA LA INDUSTRIA WKS-IX,   *
031000*    CUANTAS DE SUS PALABRAS CLAVE APARECEN EN EL TEXTO          *
031100******************************************************************
031200 410-CUENTA-INDUSTRIA SECTION.
031300 410-INICIO.
031400     MOVE ZERO                  TO WKS-IND-CUENTA (WKS-IX)
031500     COMPUTE WKS-WX-FIN = CVKW-BIX-START (WKS-IX)
031600         + CVKW-BIX-COUNT (WKS-IX) - 1
031700     PERFORM 415-CUENTA-UNA-PALABRA THRU 415-E
031800         VARYING WKS-WX FROM CVKW-BIX-START (WKS-IX) BY 1
031900             UNTIL WKS-WX > WKS-WX-FIN.
032000 410-E.
032100     EXIT.
032200******************************************************************
032300*    415-CUENTA-UNA-PALABRA -- SUMA 1 AL CONTEO DE LA INDUSTRIA  *
032400*    WKS-IX SI LA PALABRA WKS-WX APARECE EN EL TEXTO             *
032500******************************************************************
032600 415-CUENTA-UNA-PALABRA SECTION.
032700 415-INICIO.
032800     MOVE CVKW-BI-WORD (WKS-WX) TO WKS-UT-PARM1
032900     MOVE 01                TO WKS-UT-FUNCION
033000     CALL 'CVSCUT01' USING WKS-UT-FUNCION, WKS-TEXTO-LARGO,
033100         WKS-TEXTO-CV, WKS-UT-PARM1, WKS-UT-RESULTADO
033200     IF WKS-UT-RESULTADO > ZERO
033300         ADD 1               TO WKS-IND-CUENTA (WKS-IX)
033400     END-IF.
033500 415-E.
033600     EXIT.
033700******************************************************************
033800*    420-BUSCA-GANADOR -- DETERMINA CUAL INDUSTRIA WKS-IX TIENE  *
033900*    EL MAYOR CONTEO DE PALABRAS CLAVE HALLADAS                  *
034000******************************************************************
034100 420-BUSCA-GANADOR SECTION.
034200 420-INICIO.
034300     IF WKS-IND-CUENTA (WKS-IX) > WKS-IND-MAYOR
034400         MOVE WKS-IND-CUENTA (WKS-IX) TO WKS-IND-MAYOR
034500         MOVE WKS-IX         TO WKS-IND-GANADOR
034600     END-IF.
034700 420-E.
034800     EXIT.
034900******************************************************************
035000*    500-DETECTA-SECCIONES -- DETERMINA, PARA CADA UNA DE LAS    *
035100*    6 SECCIONES, SI ALGUNA DE SUS PALABRAS CLAVE APARECE EN EL  *
035200*    TEXTO (PASO 4 DEL FLUJO)                                    *
035300******************************************************************
035400 500-DETECTA-SECCIONES SECTION.
035500 500-INICIO.
035600     PERFORM 510-BUSCA-SECCION  THRU 510-E
035700         VARYING WKS-SX FROM 1 BY 1 UNTIL WKS-SX > 6.
035800 500-E.
035900     EXIT.
036000******************************************************************
036100*    510-BUSCA-SECCION -- BUSCA LA PRIMERA PALABRA DE LA LISTA   *
036200*    DE LA SECCION WKS-SX QUE APAREZCA EN EL TEXTO               *
036300******************************************************************
036400 510-BUSCA-SECCION SECTION.
036500 510-INICIO.
036600     MOVE 'N'                   TO WKS-SECC-PRESENTE (WKS-SX)
036700     COMPUTE WKS-WX-FIN = CVKW-SECX-START (WKS-SX)
036800         + CVKW-SECX-COUNT (WKS-SX) - 1
036900     PERFORM 515-BUSCA-UNA-PALABRA THRU 515-E
037000         VARYING WKS-WX FROM CVKW-SECX-START (WKS-SX) BY 1
037100             UNTIL WKS-WX > WKS-WX-FIN
037200                 OR WKS-SECC-SI (WKS-SX).
037300 510-E.
037400     EXIT.
037500******************************************************************
037600*    515-BUSCA-UNA-PALABRA -- MARCA LA SECCION WKS-SX PRESENTE   *
037700*    SI LA PALABRA WKS-WX APARECE EN EL TEXTO                    *
037800******************************************************************
037900 515-BUSCA-UNA-PALABRA SECTION.
038000 515-INICIO.
038100     MOVE CVKW-SEC-WORD (WKS-WX) TO WKS-UT-PARM1
038200     MOVE 01                TO WKS-UT-FUNCION
038300     CALL 'CVSCUT01' USING WKS-UT-FUNCION, WKS-TEXTO-LARGO,
038400         WKS-TEXTO-CV, WKS-UT-PARM1, WKS-UT-RESULTADO
038500     IF WKS-UT-RESULTADO > ZERO
038600         MOVE 'S'            TO WKS-SECC-PRESENTE (WKS-SX)
038700     END-IF.
038800 515-E.
038900     EXIT.
039000******************************************************************
039100*    600-CALCULA-PUNTAJE-SECCIONES -- ASIGNA PUNTOS BASE A CADA  *
039200*    SECCION PRESENTE Y AGREGA LOS BONOS DE CALIDAD (PASO 5)     *
039300******************************************************************
039400 600-CALCULA-PUNTAJE-SECCIONES SECTION.
039500 600-INICIO.
039600     MOVE ZERO TO WKS-PT-CONTACT WKS-PT-SUMMARY WKS-PT-EXPERIENCE
039700         WKS-PT-EDUCATION WKS-PT-SKILLS WKS-PT-PROJECTS
039800         WKS-BONO-EXPER WKS-BONO-DESTREZA
039900     IF WKS-SECC-PRESENTE (1) = 'S'
040000         MOVE CVSC1-PTB-CONTACT  TO WKS-PT-CONTACT
040100     END-IF
040200     IF WKS-SECC-PRESENTE (2) = 'S'
040300         MOVE CVSC1-PTB-SUMMARY  TO WKS-PT-SUMMARY
040400     END-IF
040500     IF WKS-SECC-PRESENTE (3) = 'S'
040600         MOVE CVSC1-PTB-EXPERIENCE TO WKS-PT-EXPERIENCE
040700         PERFORM 610-BONO-EXPERIENCIA THRU 610-E
040800     END-IF
040900     IF WKS-SECC-PRESENTE (4) = 'S'
041000         MOVE CVSC1-PTB-EDUCATION TO WKS-PT-EDUCATION
041100     END-IF
041200     IF WKS-SECC-PRESENTE (5) = 'S'
041300         MOVE CVSC1-PTB-SKILLS   TO WKS-PT-SKILLS
041400         PERFORM 620-BONO-DESTREZAS THRU 620-E
041500     END-IF
041600     IF WKS-SECC-PRESENTE (6) = 'S'
041700         MOVE CVSC1-PTB-PROJECTS TO WKS-PT-PROJECTS
041800     END-IF
041900     ADD WKS-BONO-EXPER          TO WKS-PT-EXPERIENCE
042000     ADD WKS-BONO-DESTREZA       TO WKS-PT-SKILLS
042100     MOVE WKS-PT-CONTACT         TO CVSC-CONTACT-INFO-SCORE
042200     MOVE WKS-PT-SUMMARY         TO CVSC-SUMMARY-SCORE
042300     MOVE WKS-PT-EXPERIENCE      TO CVSC-EXPERIENCE-SCORE
042400     MOVE WKS-PT-EDUCATION       TO CVSC-EDUCATION-SCORE
042500     MOVE WKS-PT-SKILLS          TO CVSC-SKILLS-SCORE
042600     MOVE WKS-PT-PROJECTS        TO CVSC-PROJECTS-SCORE
042700     COMPUTE WKS-SUMA-SECCIONES = WKS-PT-CONTACT + WKS-PT-SUMMARY
042800         + WKS-PT-EXPERIENCE + WKS-PT-EDUCATION + WKS-PT-SKILLS
042900         + WKS-PT-PROJECTS.
043000 600-E.
043100     EXIT.
043200******************************************************************
043300*    610-BONO-EXPERIENCIA -- BONO DE CALIDAD DE EXPERIENCIA,     *
043400*    TOPADO A 5 PUNTOS (REGLA DE NEGOCIO DEL MOTOR BASICO)       *
043500******************************************************************
043600 610-BONO-EXPERIENCIA SECTION.                                    SOL-0255
043700 610-INICIO.                                                      SOL-0255
043800     MOVE ZERO                  TO WKS-BONO-EXPER                 SOL-0255
043900     MOVE 02                    TO WKS-UT-FUNCION                 SOL-0255
044000     CALL 'CVSCUT01' USING WKS-UT-FUNCION, WKS-TEXTO-LARGO,       SOL-0255
044100         WKS-TEXTO-CV, WKS-UT-PARM1, WKS-UT-RESULTADO             SOL-0255
044200     IF WKS-UT-RESULTADO > ZERO                                   SOL-0255
044300         ADD 3                   TO WKS-BONO-EXPER                SOL-0255
044400     END-IF                                                       SOL-0255
044500     MOVE 'N'                   TO WKS-SW-SECCION-HALLADA         SOL-0255
044600     PERFORM 615-BUSCA-PALABRA-AVANZADA THRU 615-E                SOL-0255
044700         VARYING WKS-WX FROM 1 BY 1 UNTIL WKS-WX > 8              SOL-0255
044800             OR WKS-SECCION-HALLADA                               SOL-0255
044900     MOVE 05                    TO WKS-UT-FUNCION                 SOL-0255
045000     CALL 'CVSCUT01' USING WKS-UT-FUNCION, WKS-TEXTO-LARGO,       SOL-0255
045100         WKS-TEXTO-CV, WKS-UT-PARM1, WKS-UT-RESULTADO             SOL-0255
045200     IF WKS-UT-RESULTADO > ZERO                                   SOL-0255
045300         ADD 2                   TO WKS-BONO-EXPER                SOL-0255
045400     ELSE                                                         SOL-0255
045500         MOVE 06                TO WKS-UT-FUNCION                 SOL-0255
045600         CALL 'CVSCUT01' USING WKS-UT-FUNCION, WKS-TEXTO-LARGO,   SOL-0255
045700             WKS-TEXTO-CV, WKS-UT-PARM1, WKS-UT-RESULTADO         SOL-0255
045800         IF WKS-UT-RESULTADO > ZERO                               SOL-0255
045900             ADD 2               TO WKS-BONO-EXPER                SOL-0255
046000         END-IF                                                   SOL-0255
046100     END-IF                                                       SOL-0255
046200     IF WKS-BONO-EXPER > 5                                        SOL-0255
046300         MOVE 5                  TO WKS-BONO-EXPER                SOL-0255
046400     END-IF.                                                      SOL-0255
046500 610-E.                                                           SOL-0255
046600     EXIT.                                                        SOL-0255
046700******************************************************************
046800*    615-BUSCA-PALABRA-AVANZADA -- BUSCA LA PRIMERA PALABRA DE    *
046900*    EXPERIENCIA AVANZADA QUE APAREZCA EN EL TEXTO                *
047000******************************************************************
047100 615-BUSCA-PALABRA-AVANZADA SECTION.                              SOL-0255
047200 615-INICIO.                                                      SOL-0255
047300     MOVE CVKW-AV-WORD (WKS-WX) TO WKS-UT-PARM1                   SOL-0255
047400     MOVE 01                TO WKS-UT-FUNCION                     SOL-0255
047500     CALL 'CVSCUT01' USING WKS-UT-FUNCION, WKS-TEXTO-LARGO,       SOL-0255
047600         WKS-TEXTO-CV, WKS-UT-PARM1, WKS-UT-RESULTADO             SOL-0255
047700     IF WKS-UT-RESULTADO > ZERO                                   SOL-0255
047800         SET WKS-SECCION-HALLADA TO TRUE                          SOL-0255
047900         ADD 1               TO WKS-BONO-EXPER                    SOL-0255
048000     END-IF.                                                      SOL-0255
048100 615-E.                                                           SOL-0255
048200     EXIT.                                                        SOL-0255
048300******************************************************************
048400*    620-BONO-DESTREZAS -- BONO DE CALIDAD DE DESTREZAS, MITAD   *
048500*    DEL CONTEO DE PALABRAS DE LA INDUSTRIA DETECTADA, TOPADO A 5*
048600******************************************************************
048700 620-BONO-DESTREZAS SECTION.
048800 620-INICIO.
048900     COMPUTE WKS-BONO-DESTREZA =
049000         WKS-IND-CUENTA (WKS-IND-GANADOR) / 2
049100     IF WKS-BONO-DESTREZA > 5
049200         MOVE 5                  TO WKS-BONO-DESTREZA
049300     END-IF.
049400 620-E.
049500     EXIT.
049600******************************************************************
049700*    700-CALCULA-FORMATO -- FORMATTING-SCORE: BASE 10, CASTIGOS  *
049800*    POR LARGO, BONO POR MARCADORES DE ESTRUCTURA (PASO 6)       *
049900******************************************************************
050000 700-CALCULA-FORMATO SECTION.                                     SOL-0312
050100 700-INICIO.                                                      SOL-0312
050200     MOVE 10                    TO CVSC-FORMATTING-SCORE          SOL-0312
050300     IF WKS-TEXTO-LARGO < 500                                     SOL-0312
050400         IF CVSC-FORMATTING-SCORE > 3                             SOL-0312
050500             SUBTRACT 3          FROM CVSC-FORMATTING-SCORE       SOL-0312
050600         ELSE                                                     SOL-0312
050700             MOVE ZERO           TO CVSC-FORMATTING-SCORE         SOL-0312
050800         END-IF                                                   SOL-0312
050900     ELSE                                                         SOL-0312
051000         IF WKS-TEXTO-LARGO > 5000                                SOL-0312
051100             IF CVSC-FORMATTING-SCORE > 2                         SOL-0312
051200                 SUBTRACT 2      FROM CVSC-FORMATTING-SCORE       SOL-0312
051300             ELSE                                                 SOL-0312
051400                 MOVE ZERO       TO CVSC-FORMATTING-SCORE         SOL-0312
051500             END-IF                                               SOL-0312
051600         END-IF                                                   SOL-0312
051700     END-IF                                                       SOL-0312
051800     MOVE 'N'                   TO WKS-SW-SECCION-HALLADA         SOL-0312
051900     IF WKS-HAY-SALTO                                             SOL-0312
052000         SET WKS-SECCION-HALLADA TO TRUE                          SOL-0312
052100     END-IF                                                       SOL-0312
052200     IF NOT WKS-SECCION-HALLADA                                   SOL-0312
052300         MOVE 01                TO WKS-UT-FUNCION                 SOL-0312
052400         MOVE SPACES             TO WKS-UT-PARM1                  SOL-0312
052500         MOVE '-'                TO WKS-UT-PARM1 (1:1)            SOL-0312
052600         CALL 'CVSCUT01' USING WKS-UT-FUNCION, WKS-TEXTO-LARGO,   SOL-0312
052700             WKS-TEXTO-CV, WKS-UT-PARM1, WKS-UT-RESULTADO         SOL-0312
052800         IF WKS-UT-RESULTADO > ZERO                               SOL-0312
052900             SET WKS-SECCION-HALLADA TO TRUE                      SOL-0312
053000         END-IF                                                   SOL-0312
053100     END-IF                                                       SOL-0312
053200     IF NOT WKS-SECCION-HALLADA                                   SOL-0588
053300         MOVE 01                TO WKS-UT-FUNCION                 SOL-0588
053400         MOVE SPACES             TO WKS-UT-PARM1                  SOL-0588
053500         MOVE X'95'              TO WKS-UT-PARM1 (1:1)            SOL-0588
053600         CALL 'CVSCUT01' USING WKS-UT-FUNCION, WKS-TEXTO-LARGO,   SOL-0588
053700             WKS-TEXTO-CV, WKS-UT-PARM1, WKS-UT-RESULTADO         SOL-0588
053800         IF WKS-UT-RESULTADO > ZERO                               SOL-0588
053900             SET WKS-SECCION-HALLADA TO TRUE                      SOL-0588
054000         END-IF                                                   SOL-0588
054100     END-IF                                                       SOL-0588
054200     IF WKS-SECCION-HALLADA                                       SOL-0312
054300         ADD 2                   TO CVSC-FORMATTING-SCORE         SOL-0312
054400     END-IF                                                       SOL-0312
054500     IF CVSC-FORMATTING-SCORE > 15                                SOL-0312
054600         MOVE 15                 TO CVSC-FORMATTING-SCORE         SOL-0312
054700     END-IF.                                                      SOL-0312
054800 700-E.                                                           SOL-0312
054900     EXIT.                                                        SOL-0312
055000******************************************************************
055100*    750-CALCULA-PALABRA-CLAVE -- KEYWORD-SCORE: CONTEO DE       *
055200*    PALABRAS DE LA INDUSTRIA DETECTADA, TOPADO A 10 (PASO 6)    *
055300******************************************************************
055400 750-CALCULA-PALABRA-CLAVE SECTION.
055500 750-INICIO.
055600     MOVE WKS-IND-CUENTA (WKS-IND-GANADOR) TO CVSC-KEYWORD-SCORE
055700     IF CVSC-KEYWORD-SCORE > 10
055800         MOVE 10                 TO CVSC-KEYWORD-SCORE
055900     END-IF.
056000 750-E.
056100     EXIT.
056200******************************************************************
056300*    800-CALCULA-PUNTAJE-GENERAL -- OVERALL-SCORE: SUMA DE       *
056400*    SECCIONES MAS FORMATO MAS PALABRA CLAVE, TOPADO A 100       *
056500******************************************************************
056600 800-CALCULA-PUNTAJE-GENERAL SECTION.
056700 800-INICIO.
056800     COMPUTE WKS-SUMA-GENERAL = WKS-SUMA-SECCIONES
056900         + CVSC-FORMATTING-SCORE + CVSC-KEYWORD-SCORE
057000     IF WKS-SUMA-GENERAL > 100
057100         MOVE 100                TO CVSC-OVERALL-SCORE
057200     ELSE
057300         MOVE WKS-SUMA-GENERAL   TO CVSC-OVERALL-SCORE
057400     END-IF.
057500 800-E.
057600     EXIT.
057700******************************************************************
057800*    900-ARMA-RECOMENDACIONES -- ARMA MISSING-SECTIONS Y EL      *
057900*    TEXTO DE RECOMENDACIONES SEGUN LA ESCALERA DE REGLAS        *
058000*    (PASO 8 DEL FLUJO)                                          *
058100******************************************************************
058200 900-ARMA-RECOMENDACIONES SECTION.
058300 900-INICIO.
058400     MOVE SPACES                 TO WKS-FALTANTES WKS-RECOMEND
058500     MOVE ZERO                   TO WKS-FALTANTES-LARGO
058600         WKS-RECOMEND-LARGO
058700     MOVE 'N'                    TO WKS-SW-RECOMEND-ALGUNA
058800     PERFORM 910-AGREGA-FALTANTE THRU 910-E
058900         VARYING WKS-SX FROM 1 BY 1 UNTIL WKS-SX > 6
059000     IF WKS-SECC-PRESENTE (2) NOT = 'S'
059100         PERFORM 920-AGREGA-RECOMEND THRU 920-E
059200         MOVE 'S'                TO WKS-SW-RECOMEND-ALGUNA
059300     END-IF
059400     IF WKS-SECC-PRESENTE (5) NOT = 'S'
059500         PERFORM 925-AGREGA-RECOMEND-SKILLS THRU 925-E
059600         MOVE 'S'                TO WKS-SW-RECOMEND-ALGUNA
059700     END-IF
059800     IF WKS-SECC-PRESENTE (6) NOT = 'S'
059900         PERFORM 930-AGREGA-RECOMEND THRU 930-E
060000         MOVE 'S'                TO WKS-SW-RECOMEND-ALGUNA
060100     END-IF
060200     IF CVSC-EXPERIENCE-SCORE < 20
060300         PERFORM 940-AGREGA-RECOMEND THRU 940-E
060400         MOVE 'S'                TO WKS-SW-RECOMEND-ALGUNA
060500     END-IF
060600     IF NOT WKS-HUBO-RECOMEND
060700         PERFORM 945-AGREGA-RECOMEND THRU 945-E
060800     END-IF
060900     MOVE WKS-FALTANTES          TO CVSC-MISSING-SECTIONS
061000     MOVE WKS-RECOMEND           TO CVSC-RECOMMENDATIONS.
061100 900-E.
061200     EXIT.
061300******************************************************************
061400*    910-AGREGA-FALTANTE -- AGREGA A MISSING-SECTIONS EL NOMBRE  *
061500*    DE CADA SECCION AUSENTE, SEPARADO POR COMA                  *
061600******************************************************************
061700 910-AGREGA-FALTANTE SECTION.
061800 910-INICIO.
061900     IF WKS-SECC-PRESENTE (WKS-SX) NOT = 'S'
062000         IF WKS-FALTANTES-LARGO > ZERO
062100             STRING ', ' CVKW-SECN-NOMBRE (WKS-SX)
062200                 DELIMITED BY SIZE INTO WKS-FALTANTES
062300                 WITH POINTER WKS-FALTANTES-LARGO
062400         ELSE
062500             STRING CVKW-SECN-NOMBRE (WKS-SX)
062600                 DELIMITED BY SIZE INTO WKS-FALTANTES
062700                 WITH POINTER WKS-FALTANTES-LARGO
062800         END-IF
062900     END-IF.
063000 910-E.
063100     EXIT.
063200******************************************************************
063300*    920-AGREGA-RECOMEND -- "ADD A PROFESSIONAL SUMMARY..."      *
063400******************************************************************
063500 920-AGREGA-RECOMEND SECTION.
063600 920-INICIO.
063700     STRING 'Add a professional summary highlighting your key '
063800         'qualifications.' X'15'
063900         DELIMITED BY SIZE INTO WKS-RECOMEND
064000         WITH POINTER WKS-RECOMEND-LARGO.
064100 920-E.
064200     EXIT.
064300******************************************************************
064400*    925-AGREGA-RECOMEND-SKILLS -- "INCLUDE A SKILLS SECTION..." *
064500******************************************************************
064600 925-AGREGA-RECOMEND-SKILLS SECTION.
064700 925-INICIO.
064800     MOVE CVSC-INDUSTRY-TYPE     TO WKS-INDUSTRIA-MIN
064900     INSPECT WKS-INDUSTRIA-MIN CONVERTING
065000         'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
065100         'abcdefghijklmnopqrstuvwxyz'
065200     STRING 'Include a skills section with relevant '
065300             DELIMITED BY SIZE
065400         WKS-INDUSTRIA-MIN DELIMITED BY SPACE
065500         ' technologies.' X'15'
065600             DELIMITED BY SIZE
065700         INTO WKS-RECOMEND
065800         WITH POINTER WKS-RECOMEND-LARGO.
065900 925-E.
066000     EXIT.
066100******************************************************************
066200*    930-AGREGA-RECOMEND -- "ADD A PROJECTS SECTION..."          *
066300******************************************************************
066400 930-AGREGA-RECOMEND SECTION.                                     SOL-0519
066500 930-INICIO.                                                      SOL-0519
066600     STRING 'Add a projects section to showcase your practical '  SOL-0519
066700         'work.' X'15'                                            SOL-0519
066800         DELIMITED BY SIZE INTO WKS-RECOMEND                      SOL-0519
066900         WITH POINTER WKS-RECOMEND-LARGO.                         SOL-0519
067000 930-E.                                                           SOL-0519
067100     EXIT.                                                        SOL-0519
067200******************************************************************
067300*    940-AGREGA-RECOMEND -- "ENHANCE YOUR EXPERIENCE SECTION..." *
067400******************************************************************
067500 940-AGREGA-RECOMEND SECTION.
067600 940-INICIO.
067700     STRING 'Enhance your experience section with quantifiable '
067800         'achievements and action verbs.' X'15'
067900         DELIMITED BY SIZE INTO WKS-RECOMEND
068000         WITH POINTER WKS-RECOMEND-LARGO.
068100 940-E.
068200     EXIT.
068300******************************************************************
068400*    945-AGREGA-RECOMEND -- LINEA DE RESPALDO CUANDO NINGUNA     *
068500*    REGLA ANTERIOR APLICO                                       *
068600******************************************************************
068700 945-AGREGA-RECOMEND SECTION.
068800 945-INICIO.
068900     STRING 'Your CV looks comprehensive! Consider updating it '
069000         'regularly with new achievements.' X'15'
069100         DELIMITED BY SIZE INTO WKS-RECOMEND
069200         WITH POINTER WKS-RECOMEND-LARGO.
069300 945-E.
069400     EXIT.
069500******************************************************************
069600*    950-ESCRIBE-CVSCORE -- GRABA O REGRABA EL MAESTRO CVSCORE   *
069700*    (PASO 9 DEL FLUJO)                                          *
069800******************************************************************
069900 950-ESCRIBE-CVSCORE SECTION.                                     SOL-0563
070000 950-INICIO.                                                      SOL-0563
070100     IF FS-CVSCORE-OK                                             SOL-0563
070200         REWRITE REG-CVSCORE                                      SOL-0563
070300     ELSE                                                         SOL-0563
070400         WRITE REG-CVSCORE                                        SOL-0563
070500     END-IF                                                       SOL-0563
070600     IF NOT FS-CVSCORE-OK                                         SOL-0563
070700         DISPLAY 'CVSC1C01 - ERROR GRABANDO CVSCORE FS='          SOL-0563
070800             FS-CVSCORE                                           SOL-0563
070900     END-IF.
071000 950-E.
071100     EXIT.
071200******************************************************************
071300*    999-CIERRA-ARCHIVOS -- CIERRA TODOS LOS ARCHIVOS            *
071400******************************************************************
071500 999-CIERRA-ARCHIVOS SECTION.
071600 999-INICIO.
071700     CLOSE CVCONTEN CVSCORE.
071800 999-E.
071900     EXIT.
