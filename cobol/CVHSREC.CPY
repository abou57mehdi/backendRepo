000100******************************************************************
000200*    COPY        : CVHSREC                                      *
000300*    APLICACION  : ANALISIS Y CALIFICACION DE HOJAS DE VIDA      *
000400*    DESCRIPCION : LAYOUT DE LA BITACORA HISTORICA DE            *
000500*                : CALIFICACIONES (SCORE-HISTORY-LEDGER).        *
000600*                : ARCHIVO SECUENCIAL DE SOLO AGREGAR, UN        *
000700*                : REGISTRO POR CORRIDA DEL MOTOR AMPLIADO       *
000800*                : CUANDO EL CV TIENE USUARIO Y CORREO.          *
000900*    ARCHIVOS    : SCOREHST (SECUENCIAL, SOLO AGREGAR)           *
001000*    PROGRAMADOR : E. RAMIREZ DIVAS                              *
001100*    FECHA       : 14/03/1989                                    *
001200******************************************************************
001300 01  REG-SCOREHST.
001400*------------------------------------------------------------*
001500*        IDENTIFICACION DEL USUARIO Y DEL CV                  *
001600*------------------------------------------------------------*
001700     05  CVHS-USER-EMAIL             PIC X(80).
001800     05  CVHS-CV-ID                  PIC 9(09).
001900*------------------------------------------------------------*
002000*        PUNTAJES POR DIMENSION (COPIA DIRECTA DE CVSCORE)    *
002100*------------------------------------------------------------*
002200     05  CVHS-OVERALL-SCORE          PIC 9(03).
002300     05  CVHS-CONTACT-INFO-SCORE     PIC 9(03).
002400     05  CVHS-SUMMARY-SCORE          PIC 9(03).
002500     05  CVHS-EXPERIENCE-SCORE       PIC 9(03).
002600     05  CVHS-EDUCATION-SCORE        PIC 9(03).
002700     05  CVHS-SKILLS-SCORE           PIC 9(03).
002800     05  CVHS-PROJECTS-SCORE         PIC 9(03).
002900     05  CVHS-FORMATTING-SCORE       PIC 9(03).
003000     05  CVHS-KEYWORD-SCORE          PIC 9(03).
003100     05  CVHS-ATS-COMPATIBLY-SCORE   PIC 9(03).
003200*------------------------------------------------------------*
003300*        CLASIFICACIONES DERIVADAS (COPIA DIRECTA DE CVSCORE) *
003400*------------------------------------------------------------*
003500     05  CVHS-INDUSTRY-TYPE          PIC X(10).
003600     05  CVHS-CAREER-LEVEL           PIC X(12).
003700     05  CVHS-GRADE                  PIC X(02).
003800*------------------------------------------------------------*
003900*        MEJORAS SUGERIDAS (TOMADAS DE CVSC-RECOMMENDATIONS)  *
004000*------------------------------------------------------------*
004100     05  CVHS-IMPROVEMENTS           PIC X(2000).
004200*------------------------------------------------------------*
004300*        FECHA Y HORA DEL ANALISIS -- SE ESTAMPA AL MOMENTO   *
004400*        DE ESCRIBIR EL REGISTRO, NUNCA SE COPIA DE CVSCORE   *
004500*------------------------------------------------------------*
004600     05  CVHS-ANALYSIS-DATE.
004700         10  CVHS-AD-AAAA            PIC 9(04).
004800         10  CVHS-AD-MM              PIC 9(02).
004900         10  CVHS-AD-DD              PIC 9(02).
005000         10  CVHS-AD-HH              PIC 9(02).
005100         10  CVHS-AD-MN              PIC 9(02).
005200         10  CVHS-AD-SS              PIC 9(02).
005300     05  FILLER                      PIC X(11).
