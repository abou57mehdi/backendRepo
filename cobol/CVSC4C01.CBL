000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*    PROGRAM-ID : CVSC4C01                                       *
000400*    DESCRIPCION : CALIFICACION RESUMEN DE DESTREZAS DE UN       *
000500*                : USUARIO PARA LA PANTALLA PRINCIPAL. LEE, POR  *
000600*                : CADA CV-ID DEL USUARIO RECIBIDO POR PARAMETRO,*
000700*                : EL MAESTRO CVSCORE; SI YA HAY CALIFICACIONES  *
000800*                : CALCULA EL PROMEDIO; SI EL USUARIO TIENE      *
000900*                : HOJAS DE VIDA PERO NINGUNA CALIFICADA AUN,    *
001000*                : APLICA UN VALOR DE RESPALDO.                  *
001100******************************************************************
001200 PROGRAM-ID.     CVSC4C01.
001300 AUTHOR.         J. MORALES ALDANA.
001400 INSTALLATION.   DEPTO. DESARROLLO - PLATAFORMA HOJAS DE VIDA.
001500 DATE-WRITTEN.   19/05/1992.
001600 DATE-COMPILED.
001700 SECURITY.       CONFIDENCIAL - USO INTERNO UNICAMENTE.
001800******************************************************************
001900*    BITACORA DE CAMBIOS                                        *
002000*-----------------------------------------------------------------
002100* FECHA     PROGRAMADOR        No.REQ     DESCRIPCION            *
002200*-----------------------------------------------------------------
002300* 19/05/1992 J.MORALES ALDANA  SOL-0330   VERSION ORIGINAL       *
002400* 30/12/1998 R.SOLORZANO P.    SOL-0480   REVISION PARA EL ANO   *
002500*                                         2000 DEL ENCABEZADO DE *
002600*                                         CORRIDA EN 500         *
002700* 09/02/2004 R.SOLORZANO P.    SOL-0531   AGREGA TOPE DE 100 AL  *
002800*                                         VALOR DE RESPALDO EN   *
002900*                                         400                    *
003000*-----------------------------------------------------------------
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SOURCE-COMPUTER.    IBM-370.
003400 OBJECT-COMPUTER.    IBM-370.
003500 SPECIAL-NAMES.      C01 IS TOP-OF-FORM.
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800     SELECT CVSCORE   ASSIGN TO CVSCORE
003900         ORGANIZATION IS RELATIVE
004000         ACCESS MODE IS RANDOM
004100         RELATIVE KEY IS WKS-CVSC-RRN
004200         FILE STATUS IS FS-CVSCORE.
004300 DATA DIVISION.
004400 FILE SECTION.
004500 FD  CVSCORE
004600     LABEL RECORDS ARE STANDARD.
004700     COPY CVSCREC.
004800 WORKING-STORAGE SECTION.
004900******************************************************************
005000*    ESTADOS DE ARCHIVO                                         *
005100******************************************************************
005200 01  WKS-ESTADOS-ARCHIVO.
005300     05  FS-CVSCORE              PIC 9(02)  VALUE ZERO.
005400         88  FS-CVSCORE-OK           VALUE 00.
005500         88  FS-CVSCORE-NOTFOUND     VALUE 23.
005600     05  FILLER                  PIC X(04).
005700 77  WKS-CVSC-RRN                PIC 9(09)  COMP.
005800******************************************************************
005900*    PARAMETRO DE CORRIDA -- CORREO DEL USUARIO Y CANTIDAD DE    *
006000*    HOJAS DE VIDA QUE POSEE, RECIBIDOS POR SYSIN                *
006100******************************************************************
006200 01  WKS-PARM-ENTRADA.
006300     05  WKS-PARM-USER-EMAIL     PIC X(80).
006400     05  WKS-PARM-CV-COUNT       PIC 9(03).
006500     05  FILLER                  PIC X(17).
006600******************************************************************
006700*    TARJETA DE CV-ID, UNA POR CADA HOJA DE VIDA DEL USUARIO,    *
006800*    LEIDA EN UN SEGUNDO ACCEPT POR CADA VUELTA DEL CICLO 200.   *
006900*    SE REDEFINE PARA PASAR DE LA FORMA DE TARJETA (ALFANUMERICA)*
007000*    A LA FORMA NUMERICA USADA COMO LLAVE RELATIVA.              *
007100******************************************************************
007200 01  WKS-CVID-TARJETA            PIC X(09)  VALUE SPACES.
007300 01  WKS-CVID-NUMERICA REDEFINES WKS-CVID-TARJETA
007400                                 PIC 9(09).
007500******************************************************************
007600*    CONTADORES Y ACUMULADORES                                  *
007700******************************************************************
007800 77  WKS-IX                      PIC 9(03)  COMP VALUE ZERO.
007900 77  WKS-CV-HALLADAS             PIC 9(03)  COMP VALUE ZERO.
008000 77  WKS-SUMA-SCORE              PIC 9(07)  COMP VALUE ZERO.
008100 77  WKS-SKILL-SCORE             PIC 9(03)  COMP VALUE ZERO.
008200******************************************************************
008300*    FECHA Y HORA DE LA CORRIDA, PARA EL ENCABEZADO DE CONSOLA.  *
008400*    SE REDEFINE EN VISTAS DE FECHA Y DE HORA AL ESTILO DE LAS   *
008500*    VENTANAS ALTERNAS DEL SISTEMA DE MORA.                     *
008600******************************************************************
008700 01  WKS-FH-AAAAMMDD             PIC 9(08)  VALUE ZERO.
008800 01  WKS-FH-AAAAMMDD-R REDEFINES WKS-FH-AAAAMMDD.
008900     05  WKS-FH-AAAA             PIC 9(04).
009000     05  WKS-FH-MM               PIC 9(02).
009100     05  WKS-FH-DD               PIC 9(02).
009200 01  WKS-FH-HHMMSSCC             PIC 9(08)  VALUE ZERO.
009300 01  WKS-FH-HHMMSSCC-R REDEFINES WKS-FH-HHMMSSCC.
009400     05  WKS-FH-HH               PIC 9(02).
009500     05  WKS-FH-MN               PIC 9(02).
009600     05  WKS-FH-SS               PIC 9(02).
009700     05  FILLER                  PIC 9(02).
009800 PROCEDURE DIVISION.
009900******************************************************************
010000*    000-PRINCIPAL -- CONTROLA LA SECUENCIA DE LA CORRIDA        *
010100******************************************************************
010200 000-PRINCIPAL SECTION.
010300 000-INICIO.
010400     PERFORM 100-APERTURA-ARCHIVOS  THRU 100-E
010500     PERFORM 200-LEE-CVSCORE-USUARIO THRU 200-E
010600     PERFORM 300-CALCULA-PROMEDIO   THRU 300-E
010700     PERFORM 400-APLICA-RESPALDO    THRU 400-E
010800     PERFORM 500-MUESTRA-RESULTADO  THRU 500-E
010900     PERFORM 999-CIERRA-ARCHIVOS    THRU 999-E
011000     GOBACK.
011100 000-E.
011200     EXIT.
011300******************************************************************
011400*    100-APERTURA-ARCHIVOS -- ABRE EL MAESTRO CVSCORE Y RECIBE   *
011500*    EL PARAMETRO DE CORRIDA                                     *
011600******************************************************************
011700 100-APERTURA-ARCHIVOS SECTION.
011800 100-INICIO.
011900     ACCEPT WKS-PARM-ENTRADA FROM SYSIN
012000     OPEN INPUT CVSCORE
012100     IF NOT FS-CVSCORE-OK
012200         DISPLAY 'CVSC4C01 - ERROR APERTURA CVSCORE FS='
012300             FS-CVSCORE
012400         GOBACK
012500     END-IF.
012600 100-E.
012700     EXIT.
012800******************************************************************
012900*    200-LEE-CVSCORE-USUARIO -- LEE, POR CADA HOJA DE VIDA DEL   *
013000*    USUARIO (UNA TARJETA DE CV-ID POR CADA UNA), EL MAESTRO     *
013100*    CVSCORE SI YA FUE CALIFICADA, Y ACUMULA (PASO 1 DEL FLUJO)  *
013200******************************************************************
013300 200-LEE-CVSCORE-USUARIO SECTION.
013400 200-INICIO.
013500     MOVE ZERO                  TO WKS-CV-HALLADAS WKS-SUMA-SCORE
013600     PERFORM 210-LEE-UNA-HOJA   THRU 210-E
013700         VARYING WKS-IX FROM 1 BY 1 UNTIL WKS-IX > WKS-PARM-CV-COUNT.
013800 200-E.
013900     EXIT.
014000******************************************************************
014100*    210-LEE-UNA-HOJA -- RECIBE UNA TARJETA DE CV-ID Y LA BUSCA  *
014200*    EN EL MAESTRO CVSCORE                                       *
014300******************************************************************
014400 210-LEE-UNA-HOJA SECTION.
014500 210-INICIO.
014600     ACCEPT WKS-CVID-TARJETA FROM SYSIN
014700     MOVE WKS-CVID-NUMERICA      TO WKS-CVSC-RRN
014800     READ CVSCORE
014900     IF FS-CVSCORE-OK
015000         ADD 1                   TO WKS-CV-HALLADAS
015100         ADD CVSC-OVERALL-SCORE  TO WKS-SUMA-SCORE
015200     END-IF.
015300 210-E.
015400     EXIT.
015500******************************************************************
015600*    300-CALCULA-PROMEDIO -- SKILL-SCORE = PROMEDIO TRUNCADO DE  *
015700*    LAS HOJAS YA CALIFICADAS, CUANDO HAY AL MENOS UNA (PASO 2)  *
015800******************************************************************
015900 300-CALCULA-PROMEDIO SECTION.
016000 300-INICIO.
016100     MOVE ZERO                  TO WKS-SKILL-SCORE
016200     IF WKS-PARM-CV-COUNT > ZERO AND WKS-CV-HALLADAS > ZERO
016300         COMPUTE WKS-SKILL-SCORE =
016400             WKS-SUMA-SCORE / WKS-CV-HALLADAS
016500     END-IF.
016600 300-E.
016700     EXIT.
016800******************************************************************
016900*    400-APLICA-RESPALDO -- CUANDO EL USUARIO TIENE HOJAS DE     *
017000*    VIDA PERO NINGUNA TIENE CALIFICACION TODAVIA, EL VALOR DE   *
017100*    RESPALDO ES CANTIDAD DE HOJAS POR 10, TOPADO A 100 (PASO 3) *
017200******************************************************************
017300 400-APLICA-RESPALDO SECTION.                                     SOL-0531
017400 400-INICIO.                                                      SOL-0531
017500     IF WKS-PARM-CV-COUNT > ZERO AND WKS-CV-HALLADAS = ZERO       SOL-0531
017600         COMPUTE WKS-SKILL-SCORE = WKS-PARM-CV-COUNT * 10         SOL-0531
017700         IF WKS-SKILL-SCORE > 100                                 SOL-0531
017800             MOVE 100            TO WKS-SKILL-SCORE               SOL-0531
017900         END-IF                                                   SOL-0531
018000     END-IF.                                                      SOL-0531
018100 400-E.                                                           SOL-0531
018200     EXIT.                                                        SOL-0531
018300******************************************************************
018400*    500-MUESTRA-RESULTADO -- MUESTRA POR CONSOLA LA             *
018500*    CALIFICACION RESUMEN DE DESTREZAS DEL USUARIO               *
018600******************************************************************
018700 500-MUESTRA-RESULTADO SECTION.                                   SOL-0480
018800 500-INICIO.                                                      SOL-0480
018900     ACCEPT WKS-FH-AAAAMMDD      FROM DATE YYYYMMDD               SOL-0480
019000     ACCEPT WKS-FH-HHMMSSCC      FROM TIME                        SOL-0480
019100     DISPLAY '---------------------------------------------------'SOL-0480
019200     DISPLAY 'CVSC4C01 - CALIFICACION DE DESTREZAS -- '           SOL-0480
019300         WKS-FH-AAAA '-' WKS-FH-MM '-' WKS-FH-DD ' '              SOL-0480
019400         WKS-FH-HH ':' WKS-FH-MN ':' WKS-FH-SS                    SOL-0480
019500     DISPLAY 'USUARIO ..............: ' WKS-PARM-USER-EMAIL       SOL-0480
019600     DISPLAY 'HOJAS DE VIDA ........: ' WKS-PARM-CV-COUNT         SOL-0480
019700     DISPLAY 'HOJAS YA CALIFICADAS .: ' WKS-CV-HALLADAS           SOL-0480
019800     DISPLAY 'SKILL-SCORE ..........: ' WKS-SKILL-SCORE           SOL-0480
019900     DISPLAY '---------------------------------------------------'.
020000 500-E.                                                           SOL-0480
020100     EXIT.                                                        SOL-0480
020200******************************************************************
020300*    999-CIERRA-ARCHIVOS -- CIERRA EL MAESTRO CVSCORE            *
020400******************************************************************
020500 999-CIERRA-ARCHIVOS SECTION.
020600 999-INICIO.
020700     CLOSE CVSCORE.
020800 999-E.
020900     EXIT.
