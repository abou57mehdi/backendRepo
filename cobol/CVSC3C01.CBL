000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*    PROGRAM-ID : CVSC3C01                                       *
000400*    DESCRIPCION : RESUMEN HISTORICO DE CALIFICACIONES DE UN     *
000500*                : USUARIO. LEE LA BITACORA SCOREHST COMPLETA,   *
000600*                : FILTRA LOS RENGLONES DEL USUARIO PEDIDO POR   *
000700*                : PARAMETRO, DETERMINA LA TENDENCIA (MEJORA /   *
000800*                : BAJA / ESTABLE) CONTRA LA CORRIDA ANTERIOR,   *
000900*                : CALCULA EL PROMEDIO GENERAL Y EL PROMEDIO DE  *
001000*                : LA INDUSTRIA DE LA ULTIMA CORRIDA, Y MUESTRA  *
001100*                : EL RESUMEN POR CONSOLA (NO HAY REPORTE         *
001200*                : IMPRESO PARA ESTE PROGRAMA).                  *
001300******************************************************************
001400 PROGRAM-ID.     CVSC3C01.
001500 AUTHOR.         J. MORALES ALDANA.
001600 INSTALLATION.   DEPTO. DESARROLLO - PLATAFORMA HOJAS DE VIDA.
001700 DATE-WRITTEN.   04/05/1992.
001800 DATE-COMPILED.
001900 SECURITY.       CONFIDENCIAL - USO INTERNO UNICAMENTE.
002000******************************************************************
002100*    BITACORA DE CAMBIOS                                        *
002200*-----------------------------------------------------------------
002300* FECHA     PROGRAMADOR        No.REQ     DESCRIPCION            *
002400*-----------------------------------------------------------------
002500* 04/05/1992 J.MORALES ALDANA  SOL-0329   VERSION ORIGINAL       *
002600* 17/09/1994 J.MORALES ALDANA  SOL-0361   AGREGA TOPE DE 200     *
002700*                                         RENGLONES POR USUARIO  *
002800*                                         EN LA TABLA DE TRABAJO *
002900* 30/12/1998 R.SOLORZANO P.    SOL-0479   REVISION PARA EL ANO   *
003000*                                         2000 DE LA FECHA DE    *
003100*                                         ANALISIS EN 300        *
003200* 12/06/2005 M.CASTILLO R.     SOL-0551   AGREGA BENCHMARK POR   *
003300*                                         INDUSTRIA EN 600       *
003400*-----------------------------------------------------------------
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER.    IBM-370.
003800 OBJECT-COMPUTER.    IBM-370.
003900 SPECIAL-NAMES.      C01 IS TOP-OF-FORM.
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT SCOREHST ASSIGN TO SCOREHST
004300         ORGANIZATION IS SEQUENTIAL
004400         FILE STATUS IS FS-SCOREHST.
004500 DATA DIVISION.
004600 FILE SECTION.
004700 FD  SCOREHST
004800     LABEL RECORDS ARE STANDARD.
004900     COPY CVHSREC.
005000 WORKING-STORAGE SECTION.
005100******************************************************************
005200*    ESTADOS DE ARCHIVO                                         *
005300******************************************************************
005400 01  WKS-ESTADOS-ARCHIVO.
005500     05  FS-SCOREHST             PIC 9(02)  VALUE ZERO.
005600         88  FS-SCOREHST-OK          VALUE 00.
005700         88  FS-SCOREHST-FIN         VALUE 10.
005800     05  FILLER                  PIC X(04).
005900******************************************************************
006000*    PARAMETRO DE CORRIDA -- CORREO DEL USUARIO Y LIMITE DE      *
006100*    PUNTOS HISTORICOS A MOSTRAR, RECIBIDOS POR SYSIN            *
006200******************************************************************
006300 01  WKS-PARM-ENTRADA.
006400     05  WKS-PARM-USER-EMAIL     PIC X(80).
006500     05  WKS-PARM-LIMITE         PIC 9(03).
006600     05  FILLER                  PIC X(17).
006700******************************************************************
006800*    SWITCHES DE CONTROL                                        *
006900******************************************************************
007000 01  WKS-SWITCHES.
007100     05  WKS-SW-FIN-BITACORA     PIC X(01)  VALUE 'N'.
007200         88  WKS-FIN-BITACORA        VALUE 'S'.
007300     05  FILLER                  PIC X(03).
007400******************************************************************
007500*    TABLA DE TRABAJO -- RENGLONES DEL USUARIO PEDIDO, EN EL     *
007600*    MISMO ORDEN EN QUE SE AGREGARON A LA BITACORA (CRONOLOGICO  *
007700*    ASCENDENTE). EL ULTIMO OCUPADO ES SIEMPRE EL MAS RECIENTE.  *
007800******************************************************************
007900 01  WKS-HIST-GROUP.                                              SOL-0361
008000     05  WKS-HIST-ENTRY          OCCURS 200 TIMES.                SOL-0361
008100         10  WKS-HE-FECHA.                                        SOL-0361
008200             15  WKS-HE-AAAA     PIC 9(04).                       SOL-0361
008300             15  WKS-HE-MM       PIC 9(02).                       SOL-0361
008400             15  WKS-HE-DD       PIC 9(02).                       SOL-0361
008500             15  WKS-HE-HH       PIC 9(02).                       SOL-0361
008600             15  WKS-HE-MN       PIC 9(02).                       SOL-0361
008700             15  WKS-HE-SS       PIC 9(02).                       SOL-0361
008800         10  WKS-HE-SCORE        PIC 9(03).                       SOL-0361
008900         10  WKS-HE-INDUSTRY     PIC X(10).                       SOL-0361
009000         10  WKS-HE-CAREER       PIC X(12).                       SOL-0361
009100         10  WKS-HE-GRADE        PIC X(02).                       SOL-0361
009200     05  FILLER                  PIC X(04).                       SOL-0361
009300 77  WKS-HIST-CUENTA             PIC 9(04)  COMP VALUE ZERO.      SOL-0361
009400******************************************************************
009500*    ACUMULADORES DE PROMEDIO POR INDUSTRIA (TODOS LOS USUARIOS, *
009600*    TODA LA BITACORA, EN EL ORDEN FIJO DE CVKW-BIN-NOMBRE)      *
009700******************************************************************
009800 01  WKS-IND-ACUM-GROUP.
009900     05  WKS-IND-ACUM            OCCURS 6 TIMES.
010000         10  WKS-IA-SUMA         PIC 9(07)  COMP.
010100         10  WKS-IA-CUENTA       PIC 9(05)  COMP.
010200     05  FILLER                  PIC X(04).
010300 77  WKS-IX                      PIC 9(02)  COMP VALUE ZERO.
010400 77  WKS-JX                      PIC 9(04)  COMP VALUE ZERO.
010500******************************************************************
010600*    REGISTRO DERIVADO SCORE-HISTORY-SUMMARY (NO ES UN ARCHIVO,  *
010700*    SE MUESTRA POR CONSOLA AL FINAL DE LA CORRIDA)              *
010800******************************************************************
010900 01  WKS-RESUMEN.
011000     05  WKS-RES-LATEST-SCORE    PIC 9(03)  VALUE ZERO.
011100     05  WKS-RES-INDUSTRY-TYPE   PIC X(10)  VALUE SPACES.
011200     05  WKS-RES-CAREER-LEVEL    PIC X(12)  VALUE SPACES.
011300     05  WKS-RES-CURRENT-GRADE   PIC X(02)  VALUE SPACES.
011400     05  WKS-RES-TOTAL-ANALYSES  PIC 9(06)  VALUE ZERO.
011500     05  WKS-RES-AVERAGE-SCORE   PIC 9(03)V9(02) COMP-3 VALUE ZERO.
011600     05  WKS-RES-TREND           PIC X(09)  VALUE SPACES.
011700     05  WKS-RES-INDUSTRY-BMRK   PIC 9(03)  VALUE ZERO.
011800     05  FILLER                  PIC X(07).
011900 77  WKS-SUMA-SCORE              PIC 9(09)  COMP VALUE ZERO.
012000     COPY CVKWTAB.
012100 PROCEDURE DIVISION.
012200******************************************************************
012300*    000-PRINCIPAL -- CONTROLA LA SECUENCIA DE LA CORRIDA        *
012400******************************************************************
012500 000-PRINCIPAL SECTION.
012600 000-INICIO.
012700     PERFORM 100-APERTURA-ARCHIVOS   THRU 100-E
012800     PERFORM 200-LEE-BITACORA-USUARIO THRU 200-E
012900     PERFORM 250-VALIDA-SIN-HISTORIA THRU 250-E
013000     IF WKS-HIST-CUENTA > ZERO
013100         PERFORM 300-ACUMULA-TOTALES THRU 300-E
013200         PERFORM 400-CALCULA-TENDENCIA THRU 400-E
013300         PERFORM 500-PROYECTA-PUNTOS THRU 500-E
013400         PERFORM 600-CALCULA-BENCHMARK THRU 600-E                 SOL-0551
013500     END-IF
013600     PERFORM 700-MUESTRA-RESUMEN     THRU 700-E
013700     PERFORM 999-CIERRA-ARCHIVOS     THRU 999-E
013800     GOBACK.
013900 000-E.
014000     EXIT.
014100******************************************************************
014200*    100-APERTURA-ARCHIVOS -- ABRE LA BITACORA Y RECIBE EL       *
014300*    PARAMETRO DE CORRIDA                                        *
014400******************************************************************
014500 100-APERTURA-ARCHIVOS SECTION.
014600 100-INICIO.
014700     ACCEPT WKS-PARM-ENTRADA FROM SYSIN
014800     IF WKS-PARM-LIMITE = ZERO
014900         MOVE 5                  TO WKS-PARM-LIMITE
015000     END-IF
015100     OPEN INPUT SCOREHST
015200     IF NOT FS-SCOREHST-OK
015300         DISPLAY 'CVSC3C01 - ERROR APERTURA SCOREHST FS='
015400             FS-SCOREHST
015500         GOBACK
015600     END-IF.
015700 100-E.
015800     EXIT.
015900******************************************************************
016000*    200-LEE-BITACORA-USUARIO -- LEE TODA LA BITACORA; GUARDA    *
016100*    EN LA TABLA DE TRABAJO SOLO LOS RENGLONES DEL USUARIO       *
016200*    PEDIDO Y ACUMULA, PARA TODO RENGLON LEIDO, EL TOTAL Y EL    *
016300*    CONTEO POR INDUSTRIA (PASO 1 DEL FLUJO)                     *
016400******************************************************************
016500 200-LEE-BITACORA-USUARIO SECTION.
016600 200-INICIO.
016700     MOVE ZERO                  TO WKS-HIST-CUENTA
016800     INITIALIZE WKS-IND-ACUM-GROUP.
016900 200-LEE.
017000     READ SCOREHST
017100         AT END
017200             SET WKS-FIN-BITACORA TO TRUE
017300             GO TO 200-E
017400     END-READ
017500     PERFORM 210-ACUMULA-INDUSTRIA THRU 210-E
017600     IF CVHS-USER-EMAIL (1:80) = WKS-PARM-USER-EMAIL
017700         AND WKS-HIST-CUENTA < 200                                SOL-0361
017800         ADD 1                   TO WKS-HIST-CUENTA
017900         MOVE CVHS-AD-AAAA       TO WKS-HE-AAAA (WKS-HIST-CUENTA) SOL-0479
018000         MOVE CVHS-AD-MM         TO WKS-HE-MM   (WKS-HIST-CUENTA) SOL-0479
018100         MOVE CVHS-AD-DD         TO WKS-HE-DD   (WKS-HIST-CUENTA) SOL-0479
018200         MOVE CVHS-AD-HH         TO WKS-HE-HH   (WKS-HIST-CUENTA) SOL-0479
018300         MOVE CVHS-AD-MN         TO WKS-HE-MN   (WKS-HIST-CUENTA) SOL-0479
018400         MOVE CVHS-AD-SS         TO WKS-HE-SS   (WKS-HIST-CUENTA) SOL-0479
018500         MOVE CVHS-OVERALL-SCORE TO WKS-HE-SCORE (WKS-HIST-CUENTA)
018600         MOVE CVHS-INDUSTRY-TYPE TO WKS-HE-INDUSTRY (WKS-HIST-CUENTA)
018700         MOVE CVHS-CAREER-LEVEL  TO WKS-HE-CAREER (WKS-HIST-CUENTA)
018800         MOVE CVHS-GRADE         TO WKS-HE-GRADE (WKS-HIST-CUENTA)
018900     END-IF
019000     GO TO 200-LEE.
019100 200-E.
019200     EXIT.
019300******************************************************************
019400*    210-ACUMULA-INDUSTRIA -- SUMA EL RENGLON RECIEN LEIDO AL    *
019500*    ACUMULADOR GLOBAL DE SU INDUSTRIA (TODOS LOS USUARIOS)      *
019600******************************************************************
019700 210-ACUMULA-INDUSTRIA SECTION.
019800 210-INICIO.
019900     PERFORM 215-ACUMULA-UNA-INDUSTRIA THRU 215-E
020000         VARYING WKS-IX FROM 1 BY 1 UNTIL WKS-IX > 6.
020100 210-E.
020200     EXIT.
020300******************************************************************
020400*    215-ACUMULA-UNA-INDUSTRIA -- SI LA INDUSTRIA WKS-IX DE LA   *
020500*    TABLA COINCIDE CON LA DEL RENGLON, ACUMULA SUMA Y CUENTA    *
020600******************************************************************
020700 215-ACUMULA-UNA-INDUSTRIA SECTION.
020800 215-INICIO.
020900     IF CVKW-BIN-NOMBRE (WKS-IX) = CVHS-INDUSTRY-TYPE
021000         ADD CVHS-OVERALL-SCORE TO WKS-IA-SUMA (WKS-IX)
021100         ADD 1               TO WKS-IA-CUENTA (WKS-IX)
021200     END-IF.
021300 215-E.
021400     EXIT.
021500******************************************************************
021600*    250-VALIDA-SIN-HISTORIA -- SI EL USUARIO NO TIENE NINGUN    *
021700*    RENGLON, ARMA EL RESUMEN VACIO DE RESPALDO (PASO 2)         *
021800******************************************************************
021900 250-VALIDA-SIN-HISTORIA SECTION.
022000 250-INICIO.
022100     IF WKS-HIST-CUENTA = ZERO
022200         MOVE ZERO               TO WKS-RES-LATEST-SCORE
022300         MOVE ZERO               TO WKS-RES-AVERAGE-SCORE
022400         MOVE ZERO               TO WKS-RES-TOTAL-ANALYSES
022500         MOVE 'STABLE   '        TO WKS-RES-TREND
022600         MOVE SPACES             TO WKS-RES-INDUSTRY-TYPE
022700             WKS-RES-CAREER-LEVEL
022800         MOVE SPACES             TO WKS-RES-CURRENT-GRADE
022900         MOVE CVKW-BN-DEFECTO    TO WKS-RES-INDUSTRY-BMRK
023000     END-IF.
023100 250-E.
023200     EXIT.
023300******************************************************************
023400*    300-ACUMULA-TOTALES -- TOTAL-ANALYSES Y AVERAGE-SCORE SOBRE *
023500*    TODOS LOS RENGLONES DEL USUARIO, MAS LOS CAMPOS DE LA       *
023600*    ULTIMA CORRIDA (PASO 3 DEL FLUJO)                           *
023700******************************************************************
023800 300-ACUMULA-TOTALES SECTION.
023900 300-INICIO.
024000     MOVE WKS-HIST-CUENTA        TO WKS-RES-TOTAL-ANALYSES
024100     MOVE ZERO                  TO WKS-SUMA-SCORE
024200     PERFORM 305-SUMA-UN-RENGLON THRU 305-E
024300         VARYING WKS-JX FROM 1 BY 1 UNTIL WKS-JX > WKS-HIST-CUENTA
024400     COMPUTE WKS-RES-AVERAGE-SCORE ROUNDED =
024500         WKS-SUMA-SCORE / WKS-HIST-CUENTA
024600     MOVE WKS-HE-SCORE    (WKS-HIST-CUENTA) TO WKS-RES-LATEST-SCORE
024700     MOVE WKS-HE-INDUSTRY (WKS-HIST-CUENTA) TO WKS-RES-INDUSTRY-TYPE
024800     MOVE WKS-HE-CAREER   (WKS-HIST-CUENTA) TO WKS-RES-CAREER-LEVEL
024900     MOVE WKS-HE-GRADE    (WKS-HIST-CUENTA) TO WKS-RES-CURRENT-GRADE.
025000 300-E.
025100     EXIT.
025200******************************************************************
025300*    305-SUMA-UN-RENGLON -- SUMA EL PUNTAJE DEL RENGLON WKS-JX AL*
025400*    ACUMULADOR DE PROMEDIO DEL USUARIO                          *
025500******************************************************************
025600 305-SUMA-UN-RENGLON SECTION.
025700 305-INICIO.
025800     ADD WKS-HE-SCORE (WKS-JX) TO WKS-SUMA-SCORE.
025900 305-E.
026000     EXIT.
026100******************************************************************
026200*    400-CALCULA-TENDENCIA -- CONTROL BREAK DE 2 RENGLONES:      *
026300*    CORRIDA ACTUAL CONTRA LA ANTERIOR (PASO 4 DEL FLUJO)        *
026400******************************************************************
026500 400-CALCULA-TENDENCIA SECTION.
026600 400-INICIO.
026700     MOVE 'STABLE   '            TO WKS-RES-TREND
026800     IF WKS-HIST-CUENTA >= 2
026900         IF WKS-HE-SCORE (WKS-HIST-CUENTA) >
027000                 WKS-HE-SCORE (WKS-HIST-CUENTA - 1)
027100             MOVE 'IMPROVING'    TO WKS-RES-TREND
027200         ELSE
027300             IF WKS-HE-SCORE (WKS-HIST-CUENTA) <
027400                     WKS-HE-SCORE (WKS-HIST-CUENTA - 1)
027500                 MOVE 'DECLINING' TO WKS-RES-TREND
027600             END-IF
027700         END-IF
027800     END-IF.
027900 400-E.
028000     EXIT.
028100******************************************************************
028200*    500-PROYECTA-PUNTOS -- MUESTRA, EMPEZANDO POR EL MAS        *
028300*    RECIENTE, HASTA WKS-PARM-LIMITE PUNTOS HISTORICOS (PASO 5)  *
028400******************************************************************
028500 500-PROYECTA-PUNTOS SECTION.
028600 500-INICIO.
028700     MOVE WKS-HIST-CUENTA        TO WKS-JX
028800     MOVE ZERO                  TO WKS-IX.
028900 500-MUESTRA.
029000     IF WKS-JX < 1 OR WKS-IX >= WKS-PARM-LIMITE
029100         GO TO 500-E
029200     END-IF
029300     ADD 1                       TO WKS-IX
029400     DISPLAY 'PUNTO HISTORICO ' WKS-IX ': '
029500         WKS-HE-AAAA (WKS-JX) '-' WKS-HE-MM (WKS-JX) '-'
029600         WKS-HE-DD (WKS-JX) ' PUNTAJE=' WKS-HE-SCORE (WKS-JX)
029700         ' GRADO=' WKS-HE-GRADE (WKS-JX)
029800         ' INDUSTRIA=' WKS-HE-INDUSTRY (WKS-JX)
029900     SUBTRACT 1                  FROM WKS-JX
030000     GO TO 500-MUESTRA.
030100 500-E.
030200     EXIT.
030300******************************************************************
030400*    600-CALCULA-BENCHMARK -- PROMEDIO DE TODA LA BITACORA PARA  *
030500*    LA INDUSTRIA DE LA ULTIMA CORRIDA DEL USUARIO, 75 SI NO HAY *
030600*    NINGUN RENGLON DE ESA INDUSTRIA (PASO 6 DEL FLUJO)          *
030700******************************************************************
030800 600-CALCULA-BENCHMARK SECTION.                                   SOL-0551
030900 600-INICIO.                                                      SOL-0551
031000     MOVE CVKW-BN-DEFECTO        TO WKS-RES-INDUSTRY-BMRK         SOL-0551
031100     PERFORM 605-PRUEBA-UNA-INDUSTRIA THRU 605-E                  SOL-0551
031200         VARYING WKS-IX FROM 1 BY 1 UNTIL WKS-IX > 6.             SOL-0551
031300 600-E.                                                           SOL-0551
031400     EXIT.                                                        SOL-0551
031500******************************************************************
031600*    605-PRUEBA-UNA-INDUSTRIA -- SI LA INDUSTRIA WKS-IX DE LA    *
031700*    TABLA ES LA DE LA ULTIMA CORRIDA, CALCULA SU PROMEDIO       *
031800******************************************************************
031900 605-PRUEBA-UNA-INDUSTRIA SECTION.                                SOL-0551
032000 605-INICIO.                                                      SOL-0551
032100     IF CVKW-BIN-NOMBRE (WKS-IX) = WKS-RES-INDUSTRY-TYPE          SOL-0551
032200         IF WKS-IA-CUENTA (WKS-IX) > ZERO                         SOL-0551
032300             COMPUTE WKS-RES-INDUSTRY-BMRK =                      SOL-0551
032400                 WKS-IA-SUMA (WKS-IX) / WKS-IA-CUENTA (WKS-IX)    SOL-0551
032500         END-IF                                                   SOL-0551
032600     END-IF.                                                      SOL-0551
032700 605-E.
032800     EXIT.
032900******************************************************************
033000*    700-MUESTRA-RESUMEN -- MUESTRA POR CONSOLA EL RESUMEN       *
033100*    DERIVADO SCORE-HISTORY-SUMMARY (NO HAY REPORTE IMPRESO)     *
033200******************************************************************
033300 700-MUESTRA-RESUMEN SECTION.
033400 700-INICIO.
033500     DISPLAY '---------------------------------------------------'
033600     DISPLAY 'RESUMEN HISTORICO -- ' WKS-PARM-USER-EMAIL
033700     DISPLAY 'ULTIMO PUNTAJE .......: ' WKS-RES-LATEST-SCORE
033800     DISPLAY 'INDUSTRIA ............: ' WKS-RES-INDUSTRY-TYPE
033900     DISPLAY 'NIVEL DE CARRERA .....: ' WKS-RES-CAREER-LEVEL
034000     DISPLAY 'GRADO ACTUAL .........: ' WKS-RES-CURRENT-GRADE
034100     DISPLAY 'TOTAL DE ANALISIS ....: ' WKS-RES-TOTAL-ANALYSES
034200     DISPLAY 'PROMEDIO GENERAL .....: ' WKS-RES-AVERAGE-SCORE
034300     DISPLAY 'TENDENCIA ............: ' WKS-RES-TREND
034400     DISPLAY 'BENCHMARK INDUSTRIA ..: ' WKS-RES-INDUSTRY-BMRK
034500     DISPLAY '---------------------------------------------------'.
034600 700-E.
034700     EXIT.
034800******************************************************************
034900*    999-CIERRA-ARCHIVOS -- CIERRA LA BITACORA                   *
035000******************************************************************
035100 999-CIERRA-ARCHIVOS SECTION.
035200 999-INICIO.
035300     CLOSE SCOREHST.
035400 999-E.
035500     EXIT.
