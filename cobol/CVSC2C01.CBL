000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*    PROGRAM-ID : CVSC2C01                                       *
000400*    DESCRIPCION : MOTOR AMPLIADO DE CALIFICACION DE HOJAS DE    *
000500*                : VIDA. AGREGA SOBRE EL MOTOR BASICO (CVSC1C01) *
000600*                : LAS SUBCALIFICACIONES DE CALIDAD DE EXPERIEN- *
000700*                : CIA, RELEVANCIA DE DESTREZAS, LOGROS, PROGRE- *
000800*                : SION DE CARRERA, FORMATO AVANZADO Y COMPATI-  *
000900*                : BILIDAD CON SISTEMAS DE RECLUTAMIENTO (ATS),  *
001000*                : COMBINANDOLAS CON UNA FORMULA PONDERADA. SI   *
001100*                : EL CV TIENE UN USUARIO DUENO CON CORREO, SE   *
001200*                : AGREGA UN RENGLON A LA BITACORA HISTORICA     *
001300*                : SCOREHST (CONTROL BREAK DE FIN DE CORRIDA).   *
001400******************************************************************
001500 PROGRAM-ID.     CVSC2C01.
001600 AUTHOR.         E. RAMIREZ DIVAS.
001700 INSTALLATION.   DEPTO. DESARROLLO - PLATAFORMA HOJAS DE VIDA.
001800 DATE-WRITTEN.   11/09/1990.
001900 DATE-COMPILED.
002000 SECURITY.       CONFIDENCIAL - USO INTERNO UNICAMENTE.
002100******************************************************************
002200*    BITACORA DE CAMBIOS                                        *
002300*-----------------------------------------------------------------
002400* FECHA     PROGRAMADOR        No.REQ     DESCRIPCION            *
002500*-----------------------------------------------------------------
002600* 11/09/1990 E.RAMIREZ DIVAS   SOL-0261   VERSION ORIGINAL       *
002700* 21/11/1991 J.MORALES ALDANA  SOL-0313   AGREGA BONO DE         *
002800*                                         LIDERAZGO EN 500       *
002900* 14/04/1993 J.MORALES ALDANA  SOL-0344   AGREGA CALCULO DE      *
003000*                                         DIVERSIDAD DE DESTREZAS*
003100*                                         EN 550                 *
003200* 30/12/1998 R.SOLORZANO P.    SOL-0478   REVISION PARA EL ANO   *
003300*                                         2000 DE LAS FECHAS DE  *
003400*                                         CVSC-CREATED-AT Y      *
003500*                                         CVHS-ANALYSIS-DATE     *
003600* 18/08/2003 R.SOLORZANO P.    SOL-0520   AGREGA CALIFICACION    *
003700*                                         DE ATS EN 750          *
003800* 25/02/2006 M.CASTILLO R.     SOL-0564   AGREGA ESCRITURA A LA  *
003900*                                         BITACORA SCOREHST EN   *
004000*                                         980 (CONTROL BREAK)    *
004100* 16/04/2009 L.HERRERA Q.      SOL-0588   AGREGA DETECCION DE    *
004200*                                         VINETA EN 700          *
004300* 07/03/2011 M.CASTILLO R.     SOL-0602   NOTA: EL BONO DE       *
004400*                                         "NOMBRE PROPIO" EN 910 *
004500*                                         NUNCA SE HA VISTO      *
004600*                                         OTORGADO EN PRODUCCION,*
004700*                                         QUEDA PENDIENTE DE     *
004800*                                         REVISION POR ANALISIS  *
004900*-----------------------------------------------------------------
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER.    IBM-370.
005300 OBJECT-COMPUTER.    IBM-370.
005400 SPECIAL-NAMES.      C01 IS TOP-OF-FORM.
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT CVCONTEN ASSIGN TO CVCONTEN
005800         ORGANIZATION IS LINE SEQUENTIAL
005900         FILE STATUS IS FS-CVCONTEN.
006000     SELECT CVSCORE   ASSIGN TO CVSCORE
006100         ORGANIZATION IS RELATIVE
006200         ACCESS MODE IS DYNAMIC
006300         RELATIVE KEY IS WKS-CVSC-RRN
006400         FILE STATUS IS FS-CVSCORE FSE-CVSCORE.
006500     SELECT SCOREHST ASSIGN TO SCOREHST                           SOL-0564
006600         ORGANIZATION IS SEQUENTIAL                               SOL-0564
006700         FILE STATUS IS FS-SCOREHST.                              SOL-0564
006800 DATA DIVISION.
006900 FILE SECTION.
007000 FD  CVCONTEN
007100     LABEL RECORDS ARE STANDARD.
007200     COPY CVCTREC.
007300 FD  CVSCORE
007400     LABEL RECORDS ARE STANDARD.
007500     COPY CVSCREC.
007600 FD  SCOREHST                                                     SOL-0564
007700     LABEL RECORDS ARE STANDARD.                                  SOL-0564
007800     COPY CVHSREC.                                                SOL-0564
007900 WORKING-STORAGE SECTION.
008000******************************************************************
008100*    ESTADOS DE ARCHIVO                                         *
008200******************************************************************
008300 01  WKS-ESTADOS-ARCHIVO.
008400     05  FS-CVCONTEN             PIC 9(02)  VALUE ZERO.
008500         88  FS-CVCONTEN-OK          VALUE 00.
008600         88  FS-CVCONTEN-FIN         VALUE 10.
008700     05  FS-CVSCORE              PIC 9(02)  VALUE ZERO.
008800         88  FS-CVSCORE-OK           VALUE 00.
008900         88  FS-CVSCORE-NOTFOUND     VALUE 23.
009000     05  FSE-CVSCORE.
009100         10  FSE-RETURN          PIC S9(04) COMP-5 VALUE ZERO.
009200         10  FSE-FUNCTION        PIC S9(04) COMP-5 VALUE ZERO.
009300         10  FSE-FEEDBACK        PIC S9(04) COMP-5 VALUE ZERO.
009400     05  FS-SCOREHST             PIC 9(02)  VALUE ZERO.
009500         88  FS-SCOREHST-OK          VALUE 00.
009600     05  FILLER                  PIC X(04).
009700 77  WKS-CVSC-RRN                PIC 9(09)  COMP.
009800******************************************************************
009900*    PARAMETRO DE CORRIDA -- CV-ID Y CORREO DEL USUARIO DUENO,   *
010000*    RECIBIDOS POR SYSIN (CORREO EN BLANCO = SIN USUARIO DUENO)  *
010100******************************************************************
010200 01  WKS-PARM-ENTRADA.
010300     05  WKS-PARM-CV-ID          PIC 9(09).
010400     05  WKS-PARM-USER-EMAIL     PIC X(60).
010500     05  FILLER                  PIC X(11).
010600******************************************************************
010700*    SWITCHES DE CONTROL                                        *
010800******************************************************************
010900 01  WKS-SWITCHES.
011000     05  WKS-SW-FIN-CONTENIDO    PIC X(01)  VALUE 'N'.
011100         88  WKS-FIN-CONTENIDO       VALUE 'S'.
011200     05  WKS-SW-SECCION-HALLADA  PIC X(01)  VALUE 'N'.
011300         88  WKS-SECCION-HALLADA     VALUE 'S'.
011400     05  WKS-SW-INDUSTRIA-HALLADA PIC X(01) VALUE 'N'.
011500         88  WKS-INDUSTRIA-HALLADA   VALUE 'S'.
011600     05  FILLER                  PIC X(02).
011700******************************************************************
011800*    AREA DE TEXTO COMPLETO DEL CV, ARMADA LINEA A LINEA         *
011900******************************************************************
012000 01  WKS-TEXTO-CV                PIC X(8000) VALUE SPACES.
012100 77  WKS-TEXTO-LARGO             PIC 9(05)  COMP VALUE ZERO.
012200 77  WKS-LINEA-NO                PIC 9(04)  COMP VALUE ZERO.
012300 77  WKS-LINEAS-CON-ANIO         PIC 9(04)  COMP VALUE ZERO.
012400 77  WKS-CONTIENE-SALTO          PIC X(01)  VALUE 'N'.
012500     88  WKS-HAY-SALTO               VALUE 'S'.
012600******************************************************************
012700*    TABLAS DE TRABAJO DE SECCION                                *
012800******************************************************************
012900 01  WKS-SECC-FLAG-L.
013000     05  FILLER                  PIC X(01) OCCURS 6 TIMES.
013100 01  WKS-SECC-FLAG REDEFINES WKS-SECC-FLAG-L.
013200     05  WKS-SECC-PRESENTE       PIC X(01) OCCURS 6 TIMES.
013300         88  WKS-SECC-SI             VALUE 'S'.
013400 77  WKS-IX                      PIC 9(02)  COMP VALUE ZERO.
013500 77  WKS-SX                      PIC 9(02)  COMP VALUE ZERO.
013600 77  WKS-WX                      PIC 9(02)  COMP VALUE ZERO.
013700 77  WKS-WX-FIN                  PIC 9(02)  COMP VALUE ZERO.
013800 77  WKS-DX                      PIC 9(02)  COMP VALUE ZERO.
013900******************************************************************
014000*    CONSTANTES DE PUNTOS BASE POR SECCION                       *
014100******************************************************************
014200 77  CVSC2-PTB-CONTACT           PIC 9(03)  COMP VALUE 015.
014300 77  CVSC2-PTB-SUMMARY           PIC 9(03)  COMP VALUE 015.
014400 77  CVSC2-PTB-EXPERIENCE        PIC 9(03)  COMP VALUE 025.
014500 77  CVSC2-PTB-EDUCATION         PIC 9(03)  COMP VALUE 015.
014600 77  CVSC2-PTB-SKILLS            PIC 9(03)  COMP VALUE 020.
014700 77  CVSC2-PTB-PROJECTS          PIC 9(03)  COMP VALUE 010.
014800 01  WKS-PTB-BASE.
014900     05  WKS-PTB-CONTACT         PIC 9(03)  COMP VALUE ZERO.
015000     05  WKS-PTB-SUMMARY         PIC 9(03)  COMP VALUE ZERO.
015100     05  WKS-PTB-EXPERIENCE      PIC 9(03)  COMP VALUE ZERO.
015200     05  WKS-PTB-EDUCATION       PIC 9(03)  COMP VALUE ZERO.
015300     05  WKS-PTB-SKILLS          PIC 9(03)  COMP VALUE ZERO.
015400     05  WKS-PTB-PROJECTS        PIC 9(03)  COMP VALUE ZERO.
015500     05  FILLER                  PIC X(04).
015600******************************************************************
015700*    INDUSTRIA DETECTADA (MOTOR AMPLIADO)                        *
015800******************************************************************
015900 01  WKS-INDUSTRIA-AMP           PIC X(10)  VALUE SPACES.
016000 77  WKS-IND-GANADOR             PIC 9(02)  COMP VALUE ZERO.
016100 77  WKS-IND-CUENTA-TMP          PIC 9(03)  COMP VALUE ZERO.
016200******************************************************************
016300*    SUBCALIFICACIONES DEL MOTOR AMPLIADO                        *
016400******************************************************************
016500 01  WKS-SUBPUNTAJES.
016600     05  WKS-EXP-CALIDAD         PIC 9(03)  COMP VALUE ZERO.
016700     05  WKS-DESTREZA-RELEV      PIC 9(03)  COMP VALUE ZERO.
016800     05  WKS-LOGROS              PIC 9(03)  COMP VALUE ZERO.
016900     05  WKS-PROGRESION          PIC 9(03)  COMP VALUE ZERO.
017000     05  WKS-FORMATO-AVZ         PIC 9(03)  COMP VALUE ZERO.
017100     05  WKS-PUNTAJE-ATS         PIC 9(03)  COMP VALUE ZERO.
017200     05  WKS-DESTREZAS-DISTINTAS PIC 9(03)  COMP VALUE ZERO.
017300     05  WKS-FORMATO-AVZ-S       PIC S9(04) COMP VALUE ZERO.
017400     05  FILLER                  PIC X(04).
017500 77  WKS-NIVEL-MAYOR             PIC 9(02)  COMP VALUE ZERO.
017600******************************************************************
017700*    AREA PONDERADA PARA EL PUNTAJE GENERAL                      *
017800******************************************************************
017900 01  WKS-PONDERADO.
018000     05  WKS-POND-TOTAL          PIC S9(05)V9(02) COMP-3
018100                                            VALUE ZERO.
018200     05  FILLER                  PIC X(04).
018300 77  WKS-SUMA-TMP                PIC 9(05)  COMP VALUE ZERO.
018400******************************************************************
018500*    AREA DE TRABAJO PARA RECOMENDACIONES                        *
018600******************************************************************
018700 01  WKS-RECOMEND                PIC X(2000) VALUE SPACES.
018800 77  WKS-RECOMEND-LARGO          PIC 9(04)  COMP VALUE ZERO.
018900 01  WKS-INDUSTRIA-MIN           PIC X(10)  VALUE SPACES.
019000******************************************************************
019100*    FECHA Y HORA DE LA CORRIDA                                 *
019200******************************************************************
019300 01  WKS-FECHA-HORA-SIS.
019400     05  WKS-FH-AAAAMMDD         PIC 9(08).
019500     05  WKS-FH-HHMMSSCC         PIC 9(08).
019600     05  FILLER                  PIC X(04).
019700 01  WKS-CREATED-AT              PIC X(26)  VALUE SPACES.
019800******************************************************************
019900*    AREA DE ENLACE A CVSCUT01 (RUTINA COMUN DE BARRIDO)        *
020000******************************************************************
020100 01  WKS-UT-FUNCION              PIC 9(02).
020200 01  WKS-UT-PARM1                PIC X(20).
020300 01  WKS-UT-RESULTADO            PIC 9(05)  COMP.
020400 01  WKS-UT-TEXTO-LARGO          PIC 9(05)  COMP.
020500     COPY CVKWTAB.
020600 PROCEDURE DIVISION.
020700******************************************************************
020800*    000-PRINCIPAL -- CONTROLA LA SECUENCIA DE LA CORRIDA        *
020900******************************************************************
021000 000-PRINCIPAL SECTION.
021100 000-INICIO.
021200     PERFORM 100-APERTURA-ARCHIVOS   THRU 100-E
021300     PERFORM 200-LEE-CONTENIDO       THRU 200-E
021400     PERFORM 300-INICIA-CVSCORE      THRU 300-E
021500     PERFORM 400-DETECTA-SECCIONES   THRU 400-E
021600     PERFORM 450-DETECTA-INDUSTRIA-AMP THRU 450-E
021700     PERFORM 500-CALCULA-EXPERIENCIA THRU 500-E
021800     PERFORM 550-CALCULA-DESTREZAS   THRU 550-E
021900     PERFORM 600-CALCULA-LOGROS      THRU 600-E
022000     PERFORM 650-CALCULA-PROGRESION  THRU 650-E
022100     PERFORM 700-CALCULA-FORMATO-AVANZADO THRU 700-E
022200     PERFORM 750-CALCULA-ATS         THRU 750-E
022300     PERFORM 800-COMBINA-EXPERIENCIA-DESTREZAS THRU 800-E
022400     PERFORM 850-CALCULA-PUNTAJE-PONDERADO THRU 850-E
022500     PERFORM 900-DERIVA-CLASIFICACIONES THRU 900-E
022600     PERFORM 950-ARMA-RECOMENDACIONES THRU 950-E
022700     PERFORM 970-ESCRIBE-CVSCORE     THRU 970-E
022800     PERFORM 980-ESCRIBE-BITACORA    THRU 980-E
022900     PERFORM 999-CIERRA-ARCHIVOS     THRU 999-E
023000     GOBACK.
023100 000-E.
023200     EXIT.
023300******************************************************************
023400*    100-APERTURA-ARCHIVOS -- ABRE ARCHIVOS Y RECIBE PARAMETROS  *
023500******************************************************************
023600 100-APERTURA-ARCHIVOS SECTION.
023700 100-INICIO.
023800     ACCEPT WKS-PARM-ENTRADA FROM SYSIN
023900     OPEN INPUT  CVCONTEN
024000     IF NOT FS-CVCONTEN-OK
024100         DISPLAY 'CVSC2C01 - ERROR APERTURA CVCONTEN FS='
024200             FS-CVCONTEN
024300         GOBACK
024400     END-IF
024500     OPEN I-O CVSCORE
024600     IF NOT FS-CVSCORE-OK
024700         DISPLAY 'CVSC2C01 - ERROR APERTURA CVSCORE FS='
024800             FS-CVSCORE
024900         GOBACK
025000     END-IF
025100     OPEN EXTEND SCOREHST                                         SOL-0564
025200     IF NOT FS-SCOREHST-OK                                        SOL-0564
025300         DISPLAY 'CVSC2C01 - ERROR APERTURA SCOREHST FS='         SOL-0564
025400             FS-SCOREHST                                          SOL-0564
025500         GOBACK                                                   SOL-0564
025600     END-IF.                                                      SOL-0564
025700 100-E.
025800     EXIT.
025900******************************************************************
026000*    200-LEE-CONTENIDO -- LEE TODAS LAS LINEAS DEL CV, ARMA EL   *
026100*    TEXTO EN MINUSCULAS Y CUENTA LAS LINEAS CON TOKEN DE ANO    *
026200*    (PASO 1 DEL FLUJO, MAS EL INSUMO DE CONTEO DE EMPLEOS)      *
026300******************************************************************
026400 200-LEE-CONTENIDO SECTION.
026500 200-INICIO.
026600     MOVE SPACES                TO WKS-TEXTO-CV
026700     MOVE ZERO                  TO WKS-TEXTO-LARGO WKS-LINEA-NO
026800         WKS-LINEAS-CON-ANIO.
026900 200-LEE.
027000     READ CVCONTEN
027100         AT END
027200             SET WKS-FIN-CONTENIDO TO TRUE
027300             GO TO 200-E
027400     END-READ
027500     ADD 1                      TO WKS-LINEA-NO
027600     INSPECT CVCT-LINE-TEXT CONVERTING
027700         'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
027800         'abcdefghijklmnopqrstuvwxyz'
027900     MOVE 02                    TO WKS-UT-FUNCION
028000     MOVE 200                   TO WKS-UT-TEXTO-LARGO
028100     CALL 'CVSCUT01' USING WKS-UT-FUNCION, WKS-UT-TEXTO-LARGO,
028200         CVCT-LINE-TEXT, WKS-UT-PARM1, WKS-UT-RESULTADO
028300     IF WKS-UT-RESULTADO > ZERO
028400         ADD 1                  TO WKS-LINEAS-CON-ANIO
028500     END-IF
028600     PERFORM 220-AGREGA-AL-TEXTO THRU 220-E
028700     GO TO 200-LEE.
028800 200-E.
028900     EXIT.
029000******************************************************************
029100*    220-AGREGA-AL-TEXTO -- CONCATENA LA LINEA AL BUFFER TOTAL,  *
029200*    SEPARADA POR UN SALTO DE LINEA, SIN REBASAR 8000 BYTES      *
029300******************************************************************
029400 220-AGREGA-AL-TEXTO SECTION.
029500 220-INICIO.
029600     MOVE 'S'                    TO WKS-CONTIENE-SALTO
029700     IF WKS-TEXTO-LARGO > ZERO
029800         IF WKS-TEXTO-LARGO < 7999
029900             ADD 1               TO WKS-TEXTO-LARGO
030000             MOVE X'15'          TO WKS-TEXTO-CV (WKS-TEXTO-LARGO:1)
030100         END-IF
030200     END-IF
030300     PERFORM 225-AGREGA-UN-CARACTER THRU 225-E
030400         VARYING WKS-WX FROM 1 BY 1
030500             UNTIL WKS-WX > 200 OR WKS-TEXTO-LARGO >= 7999.
030600 220-E.
030700     EXIT.
030800******************************************************************
030900*    225-AGREGA-UN-CARACTER -- COPIA UN CARACTER DE LA LINEA AL  *
031000*    BUFFER TOTAL, SALVO LOS ESPACIOS DE RELLENO A LA DERECHA    *
031100******************************************************************
031200 225-AGREGA-UN-CARACTER SECTION.
031300 225-INICIO.
031400     IF CVCT-LINE-TEXT (WKS-WX:1) NOT = SPACE
031500         OR WKS-WX <= 1
031600         ADD 1               TO WKS-TEXTO-LARGO
031700         MOVE CVCT-LINE-TEXT (WKS-WX:1)
031800             TO WKS-TEXTO-CV (WKS-TEXTO-LARGO:1)
031900     END-IF.
032000 225-E.
032100     EXIT.
032200******************************************************************
032300*    300-INICIA-CVSCORE -- CREA O REINICIA EL REGISTRO CVSCORE   *
032400*    DE ESTE CV-ID (PASO 2 DEL FLUJO)                            *
032500******************************************************************
032600 300-INICIA-CVSCORE SECTION.
032700 300-INICIO.
032800     MOVE WKS-PARM-CV-ID         TO WKS-CVSC-RRN
032900     READ CVSCORE
033000     INITIALIZE REG-CVSCORE
033100     MOVE WKS-PARM-CV-ID         TO CVSC-CV-ID
033200     ACCEPT WKS-FH-AAAAMMDD      FROM DATE YYYYMMDD               SOL-0478
033300     ACCEPT WKS-FH-HHMMSSCC      FROM TIME                        SOL-0478
033400     STRING WKS-FH-AAAAMMDD (1:4) '-' WKS-FH-AAAAMMDD (5:2) '-'   SOL-0478
033500         WKS-FH-AAAAMMDD (7:2) 'T' WKS-FH-HHMMSSCC (1:2) ':'      SOL-0478
033600         WKS-FH-HHMMSSCC (3:2) ':' WKS-FH-HHMMSSCC (5:2)          SOL-0478
033700         DELIMITED BY SIZE INTO WKS-CREATED-AT                    SOL-0478
033800     MOVE WKS-CREATED-AT         TO CVSC-CREATED-AT.              SOL-0478
033900 300-E.
034000     EXIT.
034100******************************************************************
034200*    400-DETECTA-SECCIONES -- DETECTA LAS 6 SECCIONES USANDO LA  *
034300*    PRUEBA LIVIANA DE 2 PALABRAS POR SECCION DEL MOTOR AMPLIADO *
034400*    Y ASIGNA LOS PUNTOS BASE (PASO 3 DEL FLUJO)                 *
034500******************************************************************
034600 400-DETECTA-SECCIONES SECTION.
034700 400-INICIO.
034800     MOVE ZERO                  TO WKS-PTB-BASE
034900     PERFORM 410-BUSCA-SECCION  THRU 410-E
035000         VARYING WKS-SX FROM 1 BY 1 UNTIL WKS-SX > 6
035100     IF WKS-SECC-PRESENTE (1) = 'S'
035200         MOVE CVSC2-PTB-CONTACT  TO WKS-PTB-CONTACT
035300     END-IF
035400     IF WKS-SECC-PRESENTE (2) = 'S'
035500         MOVE CVSC2-PTB-SUMMARY  TO WKS-PTB-SUMMARY
035600     END-IF
035700     IF WKS-SECC-PRESENTE (3) = 'S'
035800         MOVE CVSC2-PTB-EXPERIENCE TO WKS-PTB-EXPERIENCE
035900     END-IF
036000     IF WKS-SECC-PRESENTE (4) = 'S'
036100         MOVE CVSC2-PTB-EDUCATION TO WKS-PTB-EDUCATION
036200     END-IF
036300     IF WKS-SECC-PRESENTE (5) = 'S'
036400         MOVE CVSC2-PTB-SKILLS   TO WKS-PTB-SKILLS
036500     END-IF
036600     IF WKS-SECC-PRESENTE (6) = 'S'
036700         MOVE CVSC2-PTB-PROJECTS TO WKS-PTB-PROJECTS
036800     END-IF.
036900 400-E.
037000     EXIT.
037100******************************************************************
037200*    410-BUSCA-SECCION -- BUSCA, PARA LA SECCION WKS-SX, SI      *
037300*    CUALQUIERA DE SUS 2 PALABRAS CLAVE LIVIANAS APARECE         *
037400******************************************************************
037500 410-BUSCA-SECCION SECTION.
037600 410-INICIO.
037700     MOVE 'N'                   TO WKS-SECC-PRESENTE (WKS-SX)
037800     PERFORM 415-BUSCA-UNA-PALABRA THRU 415-E
037900         VARYING WKS-WX FROM 1 BY 1 UNTIL WKS-WX > 2
038000             OR WKS-SECC-SI (WKS-SX).
038100 410-E.
038200     EXIT.
038300******************************************************************
038400*    415-BUSCA-UNA-PALABRA -- MARCA LA SECCION WKS-SX PRESENTE   *
038500*    SI LA PALABRA LIVIANA WKS-WX APARECE EN EL TEXTO            *
038600******************************************************************
038700 415-BUSCA-UNA-PALABRA SECTION.
038800 415-INICIO.
038900     MOVE CVKW-ESEC-WORD (WKS-SX, WKS-WX) TO WKS-UT-PARM1
039000     MOVE 01                TO WKS-UT-FUNCION
039100     CALL 'CVSCUT01' USING WKS-UT-FUNCION, WKS-TEXTO-LARGO,
039200         WKS-TEXTO-CV, WKS-UT-PARM1, WKS-UT-RESULTADO
039300     IF WKS-UT-RESULTADO > ZERO
039400         MOVE 'S'            TO WKS-SECC-PRESENTE (WKS-SX)
039500     END-IF.
039600 415-E.
039700     EXIT.
039800******************************************************************
039900*    450-DETECTA-INDUSTRIA-AMP -- ELIGE LA PRIMERA INDUSTRIA     *
040000*    (TECHNOLOGY, MARKETING, FINANCE, EN ESE ORDEN) CON AL MENOS *
040100*    3 DE SUS PALABRAS PONDERADAS PRESENTES; SI NINGUNA CALIFICA,*
040200*    LA INDUSTRIA ES GENERAL (PASO 4 DEL FLUJO)                  *
040300******************************************************************
040400 450-DETECTA-INDUSTRIA-AMP SECTION.
040500 450-INICIO.
040600     MOVE 'GENERAL   '           TO WKS-INDUSTRIA-AMP
040700     MOVE ZERO                  TO WKS-IND-GANADOR
040800     MOVE 'N'                   TO WKS-SW-INDUSTRIA-HALLADA
040900     PERFORM 460-CUENTA-INDUSTRIA-AMP THRU 460-E
041000         VARYING WKS-IX FROM 1 BY 1 UNTIL WKS-IX > 3
041100             OR WKS-INDUSTRIA-HALLADA.
041200 450-E.
041300     EXIT.
041400******************************************************************
041500*    460-CUENTA-INDUSTRIA-AMP -- CUENTA CUANTAS PALABRAS         *
041600*    PONDERADAS DE LA INDUSTRIA WKS-IX APARECEN; SI LLEGAN A 3,  *
041700*    ESA INDUSTRIA GANA                                          *
041800******************************************************************
041900 460-CUENTA-INDUSTRIA-AMP SECTION.
042000 460-INICIO.
042100     MOVE ZERO                  TO WKS-IND-CUENTA-TMP
042200     COMPUTE WKS-WX-FIN = CVKW-WIX-START (WKS-IX)
042300         + CVKW-WIX-COUNT (WKS-IX) - 1
042400     PERFORM 465-CUENTA-UNA-PALABRA-AMP THRU 465-E
042500         VARYING WKS-WX FROM CVKW-WIX-START (WKS-IX) BY 1
042600             UNTIL WKS-WX > WKS-WX-FIN
042700     IF WKS-IND-CUENTA-TMP >= 3
042800         MOVE WKS-IX             TO WKS-IND-GANADOR
042900         MOVE CVKW-WIN-NOMBRE (WKS-IX) TO WKS-INDUSTRIA-AMP
043000         SET WKS-INDUSTRIA-HALLADA TO TRUE
043100     END-IF.
043200 460-E.
043300     EXIT.
043400******************************************************************
043500*    465-CUENTA-UNA-PALABRA-AMP -- SUMA 1 AL CONTEO TEMPORAL DE  *
043600*    LA INDUSTRIA WKS-IX SI LA PALABRA WKS-WX APARECE            *
043700******************************************************************
043800 465-CUENTA-UNA-PALABRA-AMP SECTION.
043900 465-INICIO.
044000     MOVE CVKW-WI-WORD (WKS-WX) TO WKS-UT-PARM1
044100     MOVE 01                TO WKS-UT-FUNCION
044200     CALL 'CVSCUT01' USING WKS-UT-FUNCION, WKS-TEXTO-LARGO,
044300         WKS-TEXTO-CV, WKS-UT-PARM1, WKS-UT-RESULTADO
044400     IF WKS-UT-RESULTADO > ZERO
044500         ADD 1               TO WKS-IND-CUENTA-TMP
044600     END-IF.
044700 465-E.
044800     EXIT.
044900******************************************************************
045000*    500-CALCULA-EXPERIENCIA -- SUBCALIFICACION DE CALIDAD DE    *
045100*    EXPERIENCIA, TOPADA A 20 (PASO 4 DEL FLUJO)                 *
045200******************************************************************
045300 500-CALCULA-EXPERIENCIA SECTION.                                 SOL-0313
045400 500-INICIO.                                                      SOL-0313
045500     MOVE ZERO                  TO WKS-EXP-CALIDAD                SOL-0313
045600     MOVE 04                    TO WKS-UT-FUNCION                 SOL-0313
045700     CALL 'CVSCUT01' USING WKS-UT-FUNCION, WKS-TEXTO-LARGO,       SOL-0313
045800         WKS-TEXTO-CV, WKS-UT-PARM1, WKS-UT-RESULTADO             SOL-0313
045900     IF WKS-UT-RESULTADO > 10                                     SOL-0313
046000         ADD 10                  TO WKS-EXP-CALIDAD               SOL-0313
046100     ELSE                                                         SOL-0313
046200         ADD WKS-UT-RESULTADO    TO WKS-EXP-CALIDAD               SOL-0313
046300     END-IF                                                       SOL-0313
046400     COMPUTE WKS-UT-RESULTADO = WKS-LINEAS-CON-ANIO * 2           SOL-0313
046500     IF WKS-UT-RESULTADO > 8                                      SOL-0313
046600         ADD 8                   TO WKS-EXP-CALIDAD               SOL-0313
046700     ELSE                                                         SOL-0313
046800         ADD WKS-UT-RESULTADO    TO WKS-EXP-CALIDAD               SOL-0313
046900     END-IF                                                       SOL-0313
047000     MOVE 'N'                   TO WKS-SW-SECCION-HALLADA         SOL-0313
047100     PERFORM 505-BUSCA-PALABRA-LIDERAZGO THRU 505-E               SOL-0313
047200         VARYING WKS-WX FROM 1 BY 1 UNTIL WKS-WX > 5              SOL-0313
047300             OR WKS-SECCION-HALLADA                               SOL-0313
047400     IF WKS-EXP-CALIDAD > 20                                      SOL-0313
047500         MOVE 20                 TO WKS-EXP-CALIDAD               SOL-0313
047600     END-IF.                                                      SOL-0313
047700 500-E.                                                           SOL-0313
047800     EXIT.                                                        SOL-0313
047900******************************************************************
048000*    505-BUSCA-PALABRA-LIDERAZGO -- BUSCA LA PRIMERA PALABRA DE  *
048100*    LIDERAZGO QUE APAREZCA EN EL TEXTO                          *
048200******************************************************************
048300 505-BUSCA-PALABRA-LIDERAZGO SECTION.                             SOL-0313
048400 505-INICIO.                                                      SOL-0313
048500     MOVE CVKW-LD-WORD (WKS-WX) TO WKS-UT-PARM1                   SOL-0313
048600     MOVE 01                TO WKS-UT-FUNCION                     SOL-0313
048700     CALL 'CVSCUT01' USING WKS-UT-FUNCION, WKS-TEXTO-LARGO,       SOL-0313
048800         WKS-TEXTO-CV, WKS-UT-PARM1, WKS-UT-RESULTADO             SOL-0313
048900     IF WKS-UT-RESULTADO > ZERO                                   SOL-0313
049000         SET WKS-SECCION-HALLADA TO TRUE                          SOL-0313
049100         ADD 2               TO WKS-EXP-CALIDAD                   SOL-0313
049200     END-IF.                                                      SOL-0313
049300 505-E.                                                           SOL-0313
049400     EXIT.                                                        SOL-0313
049500******************************************************************
049600*    550-CALCULA-DESTREZAS -- SUBCALIFICACION DE RELEVANCIA DE   *
049700*    DESTREZAS, TOPADA A 25 (PASO 4 DEL FLUJO)                   *
049800******************************************************************
049900 550-CALCULA-DESTREZAS SECTION.                                   SOL-0344
050000 550-INICIO.                                                      SOL-0344
050100     MOVE ZERO                  TO WKS-DESTREZA-RELEV             SOL-0344
050200         WKS-DESTREZAS-DISTINTAS                                  SOL-0344
050300     IF WKS-IND-GANADOR = ZERO                                    SOL-0344
050400         MOVE 5                  TO WKS-DESTREZA-RELEV            SOL-0344
050500         GO TO 550-E                                              SOL-0344
050600     END-IF                                                       SOL-0344
050700     COMPUTE WKS-WX-FIN = CVKW-WIX-START (WKS-IND-GANADOR)        SOL-0344
050800         + CVKW-WIX-COUNT (WKS-IND-GANADOR) - 1                   SOL-0344
050900     PERFORM 555-CUENTA-UNA-DESTREZA THRU 555-E                   SOL-0344
051000         VARYING WKS-WX FROM                                      SOL-0344
051100             CVKW-WIX-START (WKS-IND-GANADOR) BY 1                SOL-0344
051200             UNTIL WKS-WX > WKS-WX-FIN                            SOL-0344
051300     IF WKS-DESTREZAS-DISTINTAS >= 5                              SOL-0344
051400         ADD 5                   TO WKS-DESTREZA-RELEV            SOL-0344
051500     END-IF                                                       SOL-0344
051600     IF WKS-DESTREZAS-DISTINTAS >= 8                              SOL-0344
051700         ADD 3                   TO WKS-DESTREZA-RELEV            SOL-0344
051800     END-IF                                                       SOL-0344
051900     IF WKS-DESTREZA-RELEV > 25                                   SOL-0344
052000         MOVE 25                 TO WKS-DESTREZA-RELEV            SOL-0344
052100     END-IF.                                                      SOL-0344
052200 550-E.                                                           SOL-0344
052300     EXIT.                                                        SOL-0344
052400******************************************************************
052500*    555-CUENTA-UNA-DESTREZA -- SUMA EL PESO DE LA PALABRA WKS-WX*
052600*    SI APARECE EN EL TEXTO, DE LA INDUSTRIA GANADORA             *
052700******************************************************************
052800 555-CUENTA-UNA-DESTREZA SECTION.                                 SOL-0344
052900 555-INICIO.                                                      SOL-0344
053000     MOVE CVKW-WI-WORD (WKS-WX) TO WKS-UT-PARM1                   SOL-0344
053100     MOVE 01                TO WKS-UT-FUNCION                     SOL-0344
053200     CALL 'CVSCUT01' USING WKS-UT-FUNCION, WKS-TEXTO-LARGO,       SOL-0344
053300         WKS-TEXTO-CV, WKS-UT-PARM1, WKS-UT-RESULTADO             SOL-0344
053400     IF WKS-UT-RESULTADO > ZERO                                   SOL-0344
053500         ADD CVKW-WI-PESO (WKS-WX) TO WKS-DESTREZA-RELEV          SOL-0344
053600         ADD 1               TO WKS-DESTREZAS-DISTINTAS           SOL-0344
053700     END-IF.                                                      SOL-0344
053800 555-E.                                                           SOL-0344
053900     EXIT.                                                        SOL-0344
054000******************************************************************
054100*    600-CALCULA-LOGROS -- SUBCALIFICACION DE LOGROS, 4 PATRONES *
054200*    FIJOS, TOPADA A 15, SE DETIENE AL LLEGAR A 15 (PASO 4)      *
054300******************************************************************
054400 600-CALCULA-LOGROS SECTION.
054500 600-INICIO.
054600     MOVE ZERO                  TO WKS-LOGROS
054700     MOVE 05                    TO WKS-UT-FUNCION
054800     CALL 'CVSCUT01' USING WKS-UT-FUNCION, WKS-TEXTO-LARGO,
054900         WKS-TEXTO-CV, WKS-UT-PARM1, WKS-UT-RESULTADO
055000     COMPUTE WKS-LOGROS = WKS-LOGROS + (WKS-UT-RESULTADO * 5)
055100     IF WKS-LOGROS >= 15
055200         GO TO 600-TOPE
055300     END-IF
055400     MOVE 06                    TO WKS-UT-FUNCION
055500     CALL 'CVSCUT01' USING WKS-UT-FUNCION, WKS-TEXTO-LARGO,
055600         WKS-TEXTO-CV, WKS-UT-PARM1, WKS-UT-RESULTADO
055700     COMPUTE WKS-LOGROS = WKS-LOGROS + (WKS-UT-RESULTADO * 4)
055800     IF WKS-LOGROS >= 15
055900         GO TO 600-TOPE
056000     END-IF
056100     MOVE SPACES                TO WKS-UT-PARM1
056200     MOVE 'team of'              TO WKS-UT-PARM1
056300     MOVE 01                    TO WKS-UT-FUNCION
056400     CALL 'CVSCUT01' USING WKS-UT-FUNCION, WKS-TEXTO-LARGO,
056500         WKS-TEXTO-CV, WKS-UT-PARM1, WKS-UT-RESULTADO
056600     COMPUTE WKS-LOGROS = WKS-LOGROS + (WKS-UT-RESULTADO * 4)
056700     IF WKS-LOGROS >= 15
056800         GO TO 600-TOPE
056900     END-IF
057000     PERFORM 605-CUENTA-LOGRO-ADICIONAL THRU 605-E
057100         VARYING WKS-WX FROM 1 BY 1 UNTIL WKS-WX > 5
057200             OR WKS-LOGROS >= 15.
057300 600-TOPE.
057400     IF WKS-LOGROS > 15
057500         MOVE 15                 TO WKS-LOGROS
057600     END-IF.
057700 600-E.
057800     EXIT.
057900******************************************************************
058000*    605-CUENTA-LOGRO-ADICIONAL -- SUMA 3 PUNTOS POR CADA PATRON *
058100*    ADICIONAL DE LOGRO (CVKW-AW-WORD) QUE APAREZCA EN EL TEXTO  *
058200******************************************************************
058300 605-CUENTA-LOGRO-ADICIONAL SECTION.
058400 605-INICIO.
058500     MOVE CVKW-AW-WORD (WKS-WX) TO WKS-UT-PARM1
058600     MOVE 01                TO WKS-UT-FUNCION
058700     CALL 'CVSCUT01' USING WKS-UT-FUNCION, WKS-TEXTO-LARGO,
058800         WKS-TEXTO-CV, WKS-UT-PARM1, WKS-UT-RESULTADO
058900     COMPUTE WKS-LOGROS = WKS-LOGROS + (WKS-UT-RESULTADO * 3).
059000 605-E.
059100     EXIT.
059200******************************************************************
059300*    650-CALCULA-PROGRESION -- SUBCALIFICACION DE PROGRESION DE  *
059400*    CARRERA, TOPADA A 10, Y DERIVA CAREER-LEVEL (PASO 4)        *
059500******************************************************************
059600 650-CALCULA-PROGRESION SECTION.
059700 650-INICIO.
059800     MOVE ZERO                  TO WKS-NIVEL-MAYOR
059900     PERFORM 655-EVALUA-NIVEL-CARRERA THRU 655-E
060000         VARYING WKS-WX FROM 1 BY 1 UNTIL WKS-WX > 10
060100     MOVE WKS-NIVEL-MAYOR        TO WKS-PROGRESION
060200     IF WKS-PROGRESION > 10
060300         MOVE 10                 TO WKS-PROGRESION
060400     END-IF
060500     EVALUATE TRUE
060600         WHEN WKS-NIVEL-MAYOR >= 8
060700             SET CVSC-NIV-EJECUTIVO TO TRUE
060800         WHEN WKS-NIVEL-MAYOR >= 6
060900             SET CVSC-NIV-SENIOR    TO TRUE
061000         WHEN WKS-NIVEL-MAYOR >= 4
061100             SET CVSC-NIV-MEDIO     TO TRUE
061200         WHEN WKS-NIVEL-MAYOR >= 2
061300             SET CVSC-NIV-JUNIOR    TO TRUE
061400         WHEN OTHER
061500             SET CVSC-NIV-INICIAL   TO TRUE
061600     END-EVALUATE.
061700 650-E.
061800     EXIT.
061900******************************************************************
062000*    655-EVALUA-NIVEL-CARRERA -- SI LA PALABRA WKS-WX DE LA      *
062100*    ESCALERA DE CARRERA APARECE, CONSERVA EL MAYOR NIVEL HALLADO*
062200******************************************************************
062300 655-EVALUA-NIVEL-CARRERA SECTION.
062400 655-INICIO.
062500     MOVE CVKW-CL-WORD (WKS-WX) TO WKS-UT-PARM1
062600     MOVE 01                TO WKS-UT-FUNCION
062700     CALL 'CVSCUT01' USING WKS-UT-FUNCION, WKS-TEXTO-LARGO,
062800         WKS-TEXTO-CV, WKS-UT-PARM1, WKS-UT-RESULTADO
062900     IF WKS-UT-RESULTADO > ZERO
063000         IF CVKW-CL-NIVEL (WKS-WX) > WKS-NIVEL-MAYOR
063100             MOVE CVKW-CL-NIVEL (WKS-WX) TO WKS-NIVEL-MAYOR
063200         END-IF
063300     END-IF.
063400 655-E.
063500     EXIT.
063600******************************************************************
063700*    700-CALCULA-FORMATO-AVANZADO -- SUBCALIFICACION AVANZADA DE *
063800*    FORMATO, TOPADA A 20 (PASO 4 DEL FLUJO)                     *
063900******************************************************************
064000 700-CALCULA-FORMATO-AVANZADO SECTION.
064100 700-INICIO.
064200     MOVE 10                    TO WKS-FORMATO-AVZ-S
064300     IF WKS-TEXTO-LARGO >= 800 AND WKS-TEXTO-LARGO <= 3000
064400         ADD 3                   TO WKS-FORMATO-AVZ-S
064500     ELSE
064600         IF WKS-TEXTO-LARGO < 500 OR WKS-TEXTO-LARGO > 5000
064700             SUBTRACT 5          FROM WKS-FORMATO-AVZ-S
064800         END-IF
064900     END-IF
065000     MOVE 'N'                   TO WKS-SW-SECCION-HALLADA
065100     IF WKS-HAY-SALTO
065200         SET WKS-SECCION-HALLADA TO TRUE
065300     END-IF
065400     IF NOT WKS-SECCION-HALLADA
065500         MOVE SPACES             TO WKS-UT-PARM1
065600         MOVE '-'                TO WKS-UT-PARM1 (1:1)
065700         MOVE 01                TO WKS-UT-FUNCION
065800         CALL 'CVSCUT01' USING WKS-UT-FUNCION, WKS-TEXTO-LARGO,
065900             WKS-TEXTO-CV, WKS-UT-PARM1, WKS-UT-RESULTADO
066000         IF WKS-UT-RESULTADO > ZERO
066100             SET WKS-SECCION-HALLADA TO TRUE
066200         END-IF
066300     END-IF
066400     IF NOT WKS-SECCION-HALLADA                                   SOL-0588
066500         MOVE SPACES             TO WKS-UT-PARM1                  SOL-0588
066600         MOVE X'95'              TO WKS-UT-PARM1 (1:1)            SOL-0588
066700         MOVE 01                TO WKS-UT-FUNCION                 SOL-0588
066800         CALL 'CVSCUT01' USING WKS-UT-FUNCION, WKS-TEXTO-LARGO,   SOL-0588
066900             WKS-TEXTO-CV, WKS-UT-PARM1, WKS-UT-RESULTADO         SOL-0588
067000         IF WKS-UT-RESULTADO > ZERO                               SOL-0588
067100             SET WKS-SECCION-HALLADA TO TRUE                      SOL-0588
067200         END-IF                                                   SOL-0588
067300     END-IF                                                       SOL-0588
067400     IF WKS-SECCION-HALLADA
067500         ADD 2                   TO WKS-FORMATO-AVZ-S
067600     END-IF
067700     IF WKS-LINEA-NO >= 10
067800         ADD 2                   TO WKS-FORMATO-AVZ-S
067900     END-IF
068000     PERFORM 910-BUSCA-NOMBRE-PROPIO THRU 910-E
068100     IF WKS-UT-RESULTADO > ZERO
068200         ADD 1                   TO WKS-FORMATO-AVZ-S
068300     END-IF
068400     MOVE 03                    TO WKS-UT-FUNCION
068500     CALL 'CVSCUT01' USING WKS-UT-FUNCION, WKS-TEXTO-LARGO,
068600         WKS-TEXTO-CV, WKS-UT-PARM1, WKS-UT-RESULTADO
068700     IF WKS-UT-RESULTADO > ZERO
068800         ADD 2                   TO WKS-FORMATO-AVZ-S
068900     END-IF
069000     IF WKS-FORMATO-AVZ-S > 20
069100         MOVE 20                 TO WKS-FORMATO-AVZ-S
069200     END-IF
069300     IF WKS-FORMATO-AVZ-S < ZERO
069400         MOVE ZERO               TO WKS-FORMATO-AVZ-S
069500     END-IF
069600     MOVE WKS-FORMATO-AVZ-S      TO WKS-FORMATO-AVZ.
069700 700-E.
069800     EXIT.
069900******************************************************************
070000*    910-BUSCA-NOMBRE-PROPIO -- BUSCA UN TOKEN CON FORMA DE      *
070100*    "NOMBRE APELLIDO" (INICIALES MAYUSCULAS). EL TEXTO YA ESTA  *
070200*    CONVERTIDO A MINUSCULAS EN 200-LEE-CONTENIDO ANTES DE       *
070300*    LLEGAR AQUI, ASI QUE ESTA BUSQUEDA ESTRUCTURALMENTE NUNCA   *
070400*    ENCUENTRA COINCIDENCIA -- VER NOTA SOL-0602 EN LA BITACORA. *
070500******************************************************************
070600 910-BUSCA-NOMBRE-PROPIO SECTION.                                 SOL-0602
070700 910-INICIO.                                                      SOL-0602
070800     MOVE ZERO                  TO WKS-UT-RESULTADO               SOL-0602
070900     MOVE SPACES                TO WKS-UT-PARM1                   SOL-0602
071000     MOVE 'Firstname Lastname'   TO WKS-UT-PARM1                  SOL-0602
071100     MOVE 01                    TO WKS-UT-FUNCION                 SOL-0602
071200     CALL 'CVSCUT01' USING WKS-UT-FUNCION, WKS-TEXTO-LARGO,       SOL-0602
071300         WKS-TEXTO-CV, WKS-UT-PARM1, WKS-UT-RESULTADO.            SOL-0602
071400 910-E.                                                           SOL-0602
071500     EXIT.                                                        SOL-0602
071600******************************************************************
071700*    750-CALCULA-ATS -- SUBCALIFICACION DE COMPATIBILIDAD CON    *
071800*    SISTEMAS DE RECLUTAMIENTO (ATS), TOPADA A 15 (PASO 4)       *
071900******************************************************************
072000 750-CALCULA-ATS SECTION.                                         SOL-0520
072100 750-INICIO.                                                      SOL-0520
072200     MOVE 10                    TO WKS-PUNTAJE-ATS                SOL-0520
072300     MOVE SPACES                TO WKS-UT-PARM1                   SOL-0520
072400     MOVE '@'                    TO WKS-UT-PARM1 (1:1)            SOL-0520
072500     MOVE 01                    TO WKS-UT-FUNCION                 SOL-0520
072600     CALL 'CVSCUT01' USING WKS-UT-FUNCION, WKS-TEXTO-LARGO,       SOL-0520
072700         WKS-TEXTO-CV, WKS-UT-PARM1, WKS-UT-RESULTADO             SOL-0520
072800     MOVE WKS-UT-RESULTADO       TO WKS-IND-CUENTA-TMP            SOL-0520
072900     MOVE SPACES                TO WKS-UT-PARM1                   SOL-0520
073000     MOVE '.com'                 TO WKS-UT-PARM1 (1:4)            SOL-0520
073100     CALL 'CVSCUT01' USING WKS-UT-FUNCION, WKS-TEXTO-LARGO,       SOL-0520
073200         WKS-TEXTO-CV, WKS-UT-PARM1, WKS-UT-RESULTADO             SOL-0520
073300     IF WKS-IND-CUENTA-TMP = ZERO OR WKS-UT-RESULTADO = ZERO      SOL-0520
073400         IF WKS-PUNTAJE-ATS > 3                                   SOL-0520
073500             SUBTRACT 3          FROM WKS-PUNTAJE-ATS             SOL-0520
073600         ELSE                                                     SOL-0520
073700             MOVE ZERO           TO WKS-PUNTAJE-ATS               SOL-0520
073800         END-IF                                                   SOL-0520
073900     END-IF                                                       SOL-0520
074000     IF WKS-TEXTO-LARGO < 300                                     SOL-0520
074100         IF WKS-PUNTAJE-ATS > 5                                   SOL-0520
074200             SUBTRACT 5          FROM WKS-PUNTAJE-ATS             SOL-0520
074300         ELSE                                                     SOL-0520
074400             MOVE ZERO           TO WKS-PUNTAJE-ATS               SOL-0520
074500         END-IF                                                   SOL-0520
074600     END-IF                                                       SOL-0520
074700     MOVE 07                    TO WKS-UT-FUNCION                 SOL-0520
074800     CALL 'CVSCUT01' USING WKS-UT-FUNCION, WKS-TEXTO-LARGO,       SOL-0520
074900         WKS-TEXTO-CV, WKS-UT-PARM1, WKS-UT-RESULTADO             SOL-0520
075000     IF WKS-UT-RESULTADO > ZERO                                   SOL-0520
075100         IF WKS-PUNTAJE-ATS > 2                                   SOL-0520
075200             SUBTRACT 2          FROM WKS-PUNTAJE-ATS             SOL-0520
075300         ELSE                                                     SOL-0520
075400             MOVE ZERO           TO WKS-PUNTAJE-ATS               SOL-0520
075500         END-IF                                                   SOL-0520
075600     END-IF                                                       SOL-0520
075700     PERFORM 760-BUSCA-PALABRA-ATS THRU 760-E                     SOL-0520
075800         VARYING WKS-WX FROM 1 BY 1 UNTIL WKS-WX > 4              SOL-0520
075900     IF WKS-PUNTAJE-ATS > 15                                      SOL-0520
076000         MOVE 15                 TO WKS-PUNTAJE-ATS               SOL-0520
076100     END-IF.                                                      SOL-0520
076200 750-E.                                                           SOL-0520
076300     EXIT.                                                        SOL-0520
076400******************************************************************
076500*    760-BUSCA-PALABRA-ATS -- AGREGA 1 PUNTO POR CADA PALABRA DE *
076600*    LA LISTA experience/education/skills/summary PRESENTE       *
076700******************************************************************
076800 760-BUSCA-PALABRA-ATS SECTION.                                   SOL-0520
076900 760-INICIO.                                                      SOL-0520
077000     EVALUATE WKS-WX                                              SOL-0520
077100         WHEN 1  MOVE 'experience' TO WKS-UT-PARM1                SOL-0520
077200         WHEN 2  MOVE 'education'  TO WKS-UT-PARM1                SOL-0520
077300         WHEN 3  MOVE 'skills'     TO WKS-UT-PARM1                SOL-0520
077400         WHEN 4  MOVE 'summary'    TO WKS-UT-PARM1                SOL-0520
077500     END-EVALUATE                                                 SOL-0520
077600     MOVE 01                    TO WKS-UT-FUNCION                 SOL-0520
077700     CALL 'CVSCUT01' USING WKS-UT-FUNCION, WKS-TEXTO-LARGO,       SOL-0520
077800         WKS-TEXTO-CV, WKS-UT-PARM1, WKS-UT-RESULTADO             SOL-0520
077900     IF WKS-UT-RESULTADO > ZERO                                   SOL-0520
078000         ADD 1                   TO WKS-PUNTAJE-ATS               SOL-0520
078100     END-IF.                                                      SOL-0520
078200 760-E.                                                           SOL-0520
078300     EXIT.                                                        SOL-0520
078400******************************************************************
078500*    800-COMBINA-EXPERIENCIA-DESTREZAS -- COMBINA LAS            *
078600*    SUBCALIFICACIONES CON LOS PUNTOS BASE (PASO 5 DEL FLUJO)    *
078700******************************************************************
078800 800-COMBINA-EXPERIENCIA-DESTREZAS SECTION.
078900 800-INICIO.
079000     COMPUTE WKS-SUMA-TMP = WKS-EXP-CALIDAD + WKS-PTB-EXPERIENCE
079100     IF WKS-SUMA-TMP > 35
079200         MOVE 35                 TO CVSC-EXPERIENCE-SCORE
079300     ELSE
079400         MOVE WKS-SUMA-TMP       TO CVSC-EXPERIENCE-SCORE
079500     END-IF
079600     COMPUTE WKS-SUMA-TMP = WKS-DESTREZA-RELEV + WKS-PTB-SKILLS
079700     IF WKS-SUMA-TMP > 30
079800         MOVE 30                 TO CVSC-SKILLS-SCORE
079900     ELSE
080000         MOVE WKS-SUMA-TMP       TO CVSC-SKILLS-SCORE
080100     END-IF
080200     MOVE WKS-PTB-CONTACT        TO CVSC-CONTACT-INFO-SCORE
080300     MOVE WKS-PTB-SUMMARY        TO CVSC-SUMMARY-SCORE
080400     MOVE WKS-PTB-EDUCATION      TO CVSC-EDUCATION-SCORE
080500     MOVE WKS-PTB-PROJECTS       TO CVSC-PROJECTS-SCORE
080600     MOVE WKS-FORMATO-AVZ        TO CVSC-FORMATTING-SCORE
080700     MOVE WKS-PUNTAJE-ATS        TO CVSC-ATS-COMPATIBLY-SCORE
080800     COMPUTE CVSC-KEYWORD-SCORE = WKS-LOGROS + WKS-PROGRESION
080900     MOVE WKS-INDUSTRIA-AMP      TO CVSC-INDUSTRY-TYPE.
081000 800-E.
081100     EXIT.
081200******************************************************************
081300*    850-CALCULA-PUNTAJE-PONDERADO -- OVERALL-SCORE: COMBINACION *
081400*    PONDERADA DE LAS 9 COMPONENTES, REDONDEADA Y TOPADA A 100   *
081500*    (PASO 6 DEL FLUJO)                                         *
081600******************************************************************
081700 850-CALCULA-PUNTAJE-PONDERADO SECTION.
081800 850-INICIO.
081900     COMPUTE WKS-POND-TOTAL ROUNDED =
082000         (CVSC-CONTACT-INFO-SCORE    * 0.10) +
082100         (CVSC-SUMMARY-SCORE         * 0.15) +
082200         (CVSC-EXPERIENCE-SCORE      * 0.30) +
082300         (CVSC-EDUCATION-SCORE       * 0.10) +
082400         (CVSC-SKILLS-SCORE          * 0.20) +
082500         (CVSC-PROJECTS-SCORE        * 0.05) +
082600         (CVSC-FORMATTING-SCORE      * 0.05) +
082700         (CVSC-KEYWORD-SCORE         * 0.03) +
082800         (CVSC-ATS-COMPATIBLY-SCORE  * 0.02)
082900     IF WKS-POND-TOTAL > 100
083000         MOVE 100                TO CVSC-OVERALL-SCORE
083100     ELSE
083200         MOVE WKS-POND-TOTAL     TO CVSC-OVERALL-SCORE
083300     END-IF.
083400 850-E.
083500     EXIT.
083600******************************************************************
083700*    900-DERIVA-CLASIFICACIONES -- DERIVA GRADE E                *
083800*    INDUSTRY-BENCHMARK (PASO 7 DEL FLUJO; CAREER-LEVEL YA SE    *
083900*    FIJO EN 650)                                                *
084000******************************************************************
084100 900-DERIVA-CLASIFICACIONES SECTION.
084200 900-INICIO.
084300     EVALUATE TRUE
084400         WHEN CVSC-OVERALL-SCORE >= 90
084500             MOVE 'A+'           TO CVSC-GRADE
084600         WHEN CVSC-OVERALL-SCORE >= 85
084700             MOVE 'A '           TO CVSC-GRADE
084800         WHEN CVSC-OVERALL-SCORE >= 80
084900             MOVE 'A-'           TO CVSC-GRADE
085000         WHEN CVSC-OVERALL-SCORE >= 75
085100             MOVE 'B+'           TO CVSC-GRADE
085200         WHEN CVSC-OVERALL-SCORE >= 70
085300             MOVE 'B '           TO CVSC-GRADE
085400         WHEN CVSC-OVERALL-SCORE >= 65
085500             MOVE 'B-'           TO CVSC-GRADE
085600         WHEN CVSC-OVERALL-SCORE >= 60
085700             MOVE 'C+'           TO CVSC-GRADE
085800         WHEN CVSC-OVERALL-SCORE >= 55
085900             MOVE 'C '           TO CVSC-GRADE
086000         WHEN OTHER
086100             MOVE 'D '           TO CVSC-GRADE
086200     END-EVALUATE
086300     MOVE CVKW-BN-DEFECTO        TO CVSC-INDUSTRY-BENCHMARK
086400     PERFORM 905-BUSCA-BENCHMARK THRU 905-E
086500         VARYING WKS-IX FROM 1 BY 1 UNTIL WKS-IX > 5.
086600 900-E.
086700     EXIT.
086800******************************************************************
086900*    905-BUSCA-BENCHMARK -- SI LA INDUSTRIA WKS-IX DE LA TABLA   *
087000*    COINCIDE CON LA DEL CV, TOMA SU VALOR DE BENCHMARK          *
087100******************************************************************
087200 905-BUSCA-BENCHMARK SECTION.
087300 905-INICIO.
087400     IF CVKW-BN-NOMBRE (WKS-IX) = CVSC-INDUSTRY-TYPE
087500         MOVE CVKW-BN-VALOR (WKS-IX) TO CVSC-INDUSTRY-BENCHMARK
087600     END-IF.
087700 905-E.
087800     EXIT.
087900******************************************************************
088000*    950-ARMA-RECOMENDACIONES -- ARMA EL TEXTO DE                *
088100*    RECOMENDACIONES SEGUN LA ESCALERA DE REGLAS DEL MOTOR       *
088200*    AMPLIADO (PASO 8 DEL FLUJO)                                *
088300******************************************************************
088400 950-ARMA-RECOMENDACIONES SECTION.
088500 950-INICIO.
088600     MOVE SPACES                TO WKS-RECOMEND
088700     MOVE ZERO                  TO WKS-RECOMEND-LARGO
088800     EVALUATE TRUE
088900         WHEN CVSC-OVERALL-SCORE >= 90
089000             STRING 'Excellent CV! You are well positioned for '
089100                 'your target roles.' X'15'
089200                 DELIMITED BY SIZE INTO WKS-RECOMEND
089300                 WITH POINTER WKS-RECOMEND-LARGO
089400         WHEN CVSC-OVERALL-SCORE >= 75
089500             STRING 'Good CV overall, with room for some '
089600                 'focused improvements.' X'15'
089700                 DELIMITED BY SIZE INTO WKS-RECOMEND
089800                 WITH POINTER WKS-RECOMEND-LARGO
089900         WHEN OTHER
090000             STRING 'Your CV has potential but needs '
090100                 'significant improvements.' X'15'
090200                 DELIMITED BY SIZE INTO WKS-RECOMEND
090300                 WITH POINTER WKS-RECOMEND-LARGO
090400     END-EVALUATE
090500     IF CVSC-EXPERIENCE-SCORE < 25
090600         STRING 'Add more quantifiable achievements to your '
090700             'experience section.' X'15'
090800             DELIMITED BY SIZE INTO WKS-RECOMEND
090900             WITH POINTER WKS-RECOMEND-LARGO
091000     END-IF
091100     IF CVSC-SKILLS-SCORE < 20
091200         MOVE CVSC-INDUSTRY-TYPE TO WKS-INDUSTRIA-MIN
091300         INSPECT WKS-INDUSTRIA-MIN CONVERTING
091400             'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
091500             'abcdefghijklmnopqrstuvwxyz'
091600         STRING 'Include more industry-specific skills for '
091700                 DELIMITED BY SIZE
091800             WKS-INDUSTRIA-MIN DELIMITED BY SPACE
091900             '.' X'15'
092000                 DELIMITED BY SIZE
092100             INTO WKS-RECOMEND
092200             WITH POINTER WKS-RECOMEND-LARGO
092300     END-IF
092400     IF CVSC-FORMATTING-SCORE < 15
092500         STRING 'Improve the formatting and structure of your '
092600             'CV.' X'15'
092700             DELIMITED BY SIZE INTO WKS-RECOMEND
092800             WITH POINTER WKS-RECOMEND-LARGO
092900     END-IF
093000     MOVE WKS-RECOMEND           TO CVSC-RECOMMENDATIONS.
093100 950-E.
093200     EXIT.
093300******************************************************************
093400*    970-ESCRIBE-CVSCORE -- GRABA O REGRABA EL MAESTRO CVSCORE   *
093500*    (PASO 9 DEL FLUJO)                                          *
093600******************************************************************
093700 970-ESCRIBE-CVSCORE SECTION.
093800 970-INICIO.
093900     IF FS-CVSCORE-OK
094000         REWRITE REG-CVSCORE
094100     ELSE
094200         WRITE REG-CVSCORE
094300     END-IF
094400     IF NOT FS-CVSCORE-OK
094500         DISPLAY 'CVSC2C01 - ERROR GRABANDO CVSCORE FS='
094600             FS-CVSCORE
094700     END-IF.
094800 970-E.
094900     EXIT.
095000******************************************************************
095100*    980-ESCRIBE-BITACORA -- CONTROL BREAK: SI EL CV TIENE       *
095200*    USUARIO DUENO CON CORREO NO EN BLANCO, AGREGA UN RENGLON A  *
095300*    LA BITACORA SCOREHST (PASO 10 DEL FLUJO Y REGLA DE MAPEO    *
095400*    SCOREHISTORY.FROMCVSCORE)                                   *
095500******************************************************************
095600 980-ESCRIBE-BITACORA SECTION.                                    SOL-0564
095700 980-INICIO.                                                      SOL-0564
095800     IF WKS-PARM-USER-EMAIL = SPACES                              SOL-0564
095900         GO TO 980-E                                              SOL-0564
096000     END-IF                                                       SOL-0564
096100     INITIALIZE REG-SCOREHST                                      SOL-0564
096200     MOVE WKS-PARM-USER-EMAIL    TO CVHS-USER-EMAIL               SOL-0564
096300     MOVE CVSC-CV-ID             TO CVHS-CV-ID                    SOL-0564
096400     MOVE CVSC-OVERALL-SCORE     TO CVHS-OVERALL-SCORE            SOL-0564
096500     MOVE CVSC-CONTACT-INFO-SCORE TO CVHS-CONTACT-INFO-SCORE      SOL-0564
096600     MOVE CVSC-SUMMARY-SCORE     TO CVHS-SUMMARY-SCORE            SOL-0564
096700     MOVE CVSC-EXPERIENCE-SCORE  TO CVHS-EXPERIENCE-SCORE         SOL-0564
096800     MOVE CVSC-EDUCATION-SCORE   TO CVHS-EDUCATION-SCORE          SOL-0564
096900     MOVE CVSC-SKILLS-SCORE      TO CVHS-SKILLS-SCORE             SOL-0564
097000     MOVE CVSC-PROJECTS-SCORE    TO CVHS-PROJECTS-SCORE           SOL-0564
097100     MOVE CVSC-FORMATTING-SCORE  TO CVHS-FORMATTING-SCORE         SOL-0564
097200     MOVE CVSC-KEYWORD-SCORE     TO CVHS-KEYWORD-SCORE            SOL-0564
097300     MOVE CVSC-ATS-COMPATIBLY-SCORE TO CVHS-ATS-COMPATIBLY-SCORE  SOL-0564
097400     MOVE CVSC-INDUSTRY-TYPE     TO CVHS-INDUSTRY-TYPE            SOL-0564
097500     MOVE CVSC-CAREER-LEVEL      TO CVHS-CAREER-LEVEL             SOL-0564
097600     MOVE CVSC-GRADE             TO CVHS-GRADE                    SOL-0564
097700     MOVE CVSC-RECOMMENDATIONS   TO CVHS-IMPROVEMENTS             SOL-0564
097800     MOVE WKS-FH-AAAAMMDD (1:4)  TO CVHS-AD-AAAA                  SOL-0478
097900     MOVE WKS-FH-AAAAMMDD (5:2)  TO CVHS-AD-MM                    SOL-0478
098000     MOVE WKS-FH-AAAAMMDD (7:2)  TO CVHS-AD-DD                    SOL-0478
098100     MOVE WKS-FH-HHMMSSCC (1:2)  TO CVHS-AD-HH                    SOL-0478
098200     MOVE WKS-FH-HHMMSSCC (3:2)  TO CVHS-AD-MN                    SOL-0478
098300     MOVE WKS-FH-HHMMSSCC (5:2)  TO CVHS-AD-SS                    SOL-0478
098400     WRITE REG-SCOREHST                                           SOL-0564
098500     IF NOT FS-SCOREHST-OK                                        SOL-0564
098600         DISPLAY 'CVSC2C01 - ERROR GRABANDO SCOREHST FS='         SOL-0564
098700             FS-SCOREHST                                          SOL-0564
098800     END-IF.                                                      SOL-0564
098900 980-E.                                                           SOL-0564
099000     EXIT.                                                        SOL-0564
099100******************************************************************
099200*    999-CIERRA-ARCHIVOS -- CIERRA TODOS LOS ARCHIVOS            *
099300******************************************************************
099400 999-CIERRA-ARCHIVOS SECTION.
099500 999-INICIO.
099600     CLOSE CVCONTEN CVSCORE SCOREHST.
099700 999-E.
099800     EXIT.
