000100******************************************************************
000200*    COPY        : CVKWTAB                                      *
000300*    APLICACION  : ANALISIS Y CALIFICACION DE HOJAS DE VIDA      *
000400*    DESCRIPCION : TABLAS FIJAS DE PALABRAS CLAVE, SECCIONES,    *
000500*                : NIVELES DE CARRERA Y PARAMETROS DE REFERENCIA *
000600*                : USADAS POR LOS DOS MOTORES DE CALIFICACION    *
000700*                : (CVSC1C01 BASICO Y CVSC2C01 AMPLIADO) Y POR   *
000800*                : LA BITACORA HISTORICA (CVSC3C01).             *
000900*                : SE ARMAN COMO BLOQUE PLANO DE FILLER CON      *
001000*                : VALUE, REDEFINIDO COMO TABLA CON OCCURS, AL   *
001100*                : IGUAL QUE LAS TABLAS DE CIERRE DE MES DEL     *
001200*                : SISTEMA DE MORA DE TARJETAS.                  *
001300*    PROGRAMADOR : E. RAMIREZ DIVAS                              *
001400*    FECHA       : 14/03/1989                                    *
001500******************************************************************
001600*----------------------------------------------------------------
001700*    TABLA 1 -- PALABRAS CLAVE DE INDUSTRIA (MOTOR BASICO)
001800*    77 PALABRAS AGRUPADAS EN 6 INDUSTRIAS, EN EL ORDEN DE
001900*    DESEMPATE TECHNOLOGY-FINANCE-MARKETING-HEALTHCARE-
002000*    EDUCATION-GENERAL.
002100*----------------------------------------------------------------
002200 01  CVKW-BI-GROUP.
002300*    TECHNOLOGY  ( 1-20 )
002400     05  FILLER               PIC X(18) VALUE 'java'.
002500     05  FILLER               PIC X(18) VALUE 'python'.
002600     05  FILLER               PIC X(18) VALUE 'javascript'.
002700     05  FILLER               PIC X(18) VALUE 'react'.
002800     05  FILLER               PIC X(18) VALUE 'angular'.
002900     05  FILLER               PIC X(18) VALUE 'spring'.
003000     05  FILLER               PIC X(18) VALUE 'docker'.
003100     05  FILLER               PIC X(18) VALUE 'kubernetes'.
003200     05  FILLER               PIC X(18) VALUE 'aws'.
003300     05  FILLER               PIC X(18) VALUE 'azure'.
003400     05  FILLER               PIC X(18) VALUE 'software'.
003500     05  FILLER               PIC X(18) VALUE 'developer'.
003600     05  FILLER               PIC X(18) VALUE 'engineer'.
003700     05  FILLER               PIC X(18) VALUE 'programming'.
003800     05  FILLER               PIC X(18) VALUE 'coding'.
003900     05  FILLER               PIC X(18) VALUE 'database'.
004000     05  FILLER               PIC X(18) VALUE 'api'.
004100     05  FILLER               PIC X(18) VALUE 'frontend'.
004200     05  FILLER               PIC X(18) VALUE 'backend'.
004300     05  FILLER               PIC X(18) VALUE 'fullstack'.
004400*    FINANCE  ( 21-34 )
004500     05  FILLER               PIC X(18) VALUE 'finance'.
004600     05  FILLER               PIC X(18) VALUE 'banking'.
004700     05  FILLER               PIC X(18) VALUE 'investment'.
004800     05  FILLER               PIC X(18) VALUE 'accounting'.
004900     05  FILLER               PIC X(18) VALUE 'financial'.
005000     05  FILLER               PIC X(18) VALUE 'analyst'.
005100     05  FILLER               PIC X(18) VALUE 'portfolio'.
005200     05  FILLER               PIC X(18) VALUE 'risk'.
005300     05  FILLER               PIC X(18) VALUE 'trading'.
005400     05  FILLER               PIC X(18) VALUE 'economics'.
005500     05  FILLER               PIC X(18) VALUE 'budget'.
005600     05  FILLER               PIC X(18) VALUE 'audit'.
005700     05  FILLER               PIC X(18) VALUE 'compliance'.
005800     05  FILLER               PIC X(18) VALUE 'treasury'.
005900*    MARKETING  ( 35-46 )
006000     05  FILLER               PIC X(18) VALUE 'marketing'.
006100     05  FILLER               PIC X(18) VALUE 'digital'.
006200     05  FILLER               PIC X(18) VALUE 'social media'.
006300     05  FILLER               PIC X(18) VALUE 'seo'.
006400     05  FILLER               PIC X(18) VALUE 'sem'.
006500     05  FILLER               PIC X(18) VALUE 'content'.
006600     05  FILLER               PIC X(18) VALUE 'brand'.
006700     05  FILLER               PIC X(18) VALUE 'campaign'.
006800     05  FILLER               PIC X(18) VALUE 'analytics'.
006900     05  FILLER               PIC X(18) VALUE 'advertising'.
007000     05  FILLER               PIC X(18) VALUE 'promotion'.
007100     05  FILLER               PIC X(18) VALUE 'market research'.
007200*    HEALTHCARE  ( 47-58 )
007300     05  FILLER               PIC X(18) VALUE 'healthcare'.
007400     05  FILLER               PIC X(18) VALUE 'medical'.
007500     05  FILLER               PIC X(18) VALUE 'nurse'.
007600     05  FILLER               PIC X(18) VALUE 'doctor'.
007700     05  FILLER               PIC X(18) VALUE 'patient'.
007800     05  FILLER               PIC X(18) VALUE 'clinical'.
007900     05  FILLER               PIC X(18) VALUE 'hospital'.
008000     05  FILLER               PIC X(18) VALUE 'pharmacy'.
008100     05  FILLER               PIC X(18) VALUE 'therapy'.
008200     05  FILLER               PIC X(18) VALUE 'diagnosis'.
008300     05  FILLER               PIC X(18) VALUE 'treatment'.
008400     05  FILLER               PIC X(18) VALUE 'medicine'.
008500*    EDUCATION  ( 59-69 )
008600     05  FILLER               PIC X(18) VALUE 'education'.
008700     05  FILLER               PIC X(18) VALUE 'teaching'.
008800     05  FILLER               PIC X(18) VALUE 'teacher'.
008900     05  FILLER               PIC X(18) VALUE 'professor'.
009000     05  FILLER               PIC X(18) VALUE 'curriculum'.
009100     05  FILLER               PIC X(18) VALUE 'student'.
009200     05  FILLER               PIC X(18) VALUE 'learning'.
009300     05  FILLER               PIC X(18) VALUE 'academic'.
009400     05  FILLER               PIC X(18) VALUE 'research'.
009500     05  FILLER               PIC X(18) VALUE 'university'.
009600     05  FILLER               PIC X(18) VALUE 'school'.
009700*    GENERAL  ( 70-77 )
009800     05  FILLER               PIC X(18) VALUE 'management'.
009900     05  FILLER               PIC X(18) VALUE 'leadership'.
010000     05  FILLER               PIC X(18) VALUE 'communication'.
010100     05  FILLER               PIC X(18) VALUE 'teamwork'.
010200     05  FILLER               PIC X(18) VALUE 'project'.
010300     05  FILLER               PIC X(18) VALUE 'analysis'.
010400     05  FILLER               PIC X(18) VALUE 'problem solving'.
010500     05  FILLER               PIC X(18) VALUE 'customer service'.
010600 01  CVKW-BI-TABLE REDEFINES CVKW-BI-GROUP.
010700     05  CVKW-BI-WORD         PIC X(18) OCCURS 77 TIMES.
010800*
010900*    LIMITES DE CADA INDUSTRIA DENTRO DE CVKW-BI-WORD, EN EL
011000*    MISMO ORDEN DE DESEMPATE QUE CVKW-BIN-NOMBRE.
011100 01  CVKW-BIX-INICIO-L.
011200     05  FILLER               PIC 9(02) VALUE 01.
011300     05  FILLER               PIC 9(02) VALUE 21.
011400     05  FILLER               PIC 9(02) VALUE 35.
011500     05  FILLER               PIC 9(02) VALUE 47.
011600     05  FILLER               PIC 9(02) VALUE 59.
011700     05  FILLER               PIC 9(02) VALUE 70.
011800 01  CVKW-BIX-INICIO REDEFINES CVKW-BIX-INICIO-L.
011900     05  CVKW-BIX-START       PIC 9(02) OCCURS 6 TIMES.
012000 01  CVKW-BIX-CUENTA-L.
012100     05  FILLER               PIC 9(02) VALUE 20.
012200     05  FILLER               PIC 9(02) VALUE 14.
012300     05  FILLER               PIC 9(02) VALUE 12.
012400     05  FILLER               PIC 9(02) VALUE 12.
012500     05  FILLER               PIC 9(02) VALUE 11.
012600     05  FILLER               PIC 9(02) VALUE 08.
012700 01  CVKW-BIX-CUENTA REDEFINES CVKW-BIX-CUENTA-L.
012800     05  CVKW-BIX-COUNT       PIC 9(02) OCCURS 6 TIMES.
012900 01  CVKW-BIN-NOMBRE-L.
013000     05  FILLER               PIC X(10) VALUE 'TECHNOLOGY'.
013100     05  FILLER               PIC X(10) VALUE 'FINANCE   '.
013200     05  FILLER               PIC X(10) VALUE 'MARKETING '.
013300     05  FILLER               PIC X(10) VALUE 'HEALTHCARE'.
013400     05  FILLER               PIC X(10) VALUE 'EDUCATION '.
013500     05  FILLER               PIC X(10) VALUE 'GENERAL   '.
013600 01  CVKW-BIN-TABLE REDEFINES CVKW-BIN-NOMBRE-L.
013700     05  CVKW-BIN-NOMBRE      PIC X(10) OCCURS 6 TIMES.
013800*----------------------------------------------------------------
013900*    TABLA 2 -- PALABRAS CLAVE DE SECCION (MOTOR BASICO)
014000*    34 PALABRAS AGRUPADAS EN 6 SECCIONES, EN EL ORDEN
014100*    CONTACT-SUMMARY-EXPERIENCE-EDUCATION-SKILLS-PROJECTS.
014200*----------------------------------------------------------------
014300 01  CVKW-SEC-GROUP.
014400*    CONTACT  ( 1-6 )
014500     05  FILLER               PIC X(16) VALUE 'contact'.
014600     05  FILLER               PIC X(16) VALUE 'email'.
014700     05  FILLER               PIC X(16) VALUE 'phone'.
014800     05  FILLER               PIC X(16) VALUE 'address'.
014900     05  FILLER               PIC X(16) VALUE 'linkedin'.
015000     05  FILLER               PIC X(16) VALUE 'github'.
015100*    SUMMARY  ( 7-11 )
015200     05  FILLER               PIC X(16) VALUE 'summary'.
015300     05  FILLER               PIC X(16) VALUE 'profile'.
015400     05  FILLER               PIC X(16) VALUE 'objective'.
015500     05  FILLER               PIC X(16) VALUE 'about'.
015600     05  FILLER               PIC X(16) VALUE 'overview'.
015700*    EXPERIENCE  ( 12-17 )
015800     05  FILLER               PIC X(16) VALUE 'experience'.
015900     05  FILLER               PIC X(16) VALUE 'work'.
016000     05  FILLER               PIC X(16) VALUE 'employment'.
016100     05  FILLER               PIC X(16) VALUE 'career'.
016200     05  FILLER               PIC X(16) VALUE 'professional'.
016300     05  FILLER               PIC X(16) VALUE 'job'.
016400*    EDUCATION  ( 18-24 )
016500     05  FILLER               PIC X(16) VALUE 'education'.
016600     05  FILLER               PIC X(16) VALUE 'academic'.
016700     05  FILLER               PIC X(16) VALUE 'degree'.
016800     05  FILLER               PIC X(16) VALUE 'university'.
016900     05  FILLER               PIC X(16) VALUE 'college'.
017000     05  FILLER               PIC X(16) VALUE 'school'.
017100     05  FILLER               PIC X(16) VALUE 'qualification'.
017200*    SKILLS  ( 25-30 )
017300     05  FILLER               PIC X(16) VALUE 'skills'.
017400     05  FILLER               PIC X(16) VALUE 'technical'.
017500     05  FILLER               PIC X(16) VALUE 'competencies'.
017600     05  FILLER               PIC X(16) VALUE 'abilities'.
017700     05  FILLER               PIC X(16) VALUE 'expertise'.
017800     05  FILLER               PIC X(16) VALUE 'technologies'.
017900*    PROJECTS  ( 31-34 )
018000     05  FILLER               PIC X(16) VALUE 'projects'.
018100     05  FILLER               PIC X(16) VALUE 'portfolio'.
018200     05  FILLER               PIC X(16) VALUE 'achievements'.
018300     05  FILLER               PIC X(16) VALUE 'accomplishments'.
018400 01  CVKW-SEC-TABLE REDEFINES CVKW-SEC-GROUP.
018500     05  CVKW-SEC-WORD        PIC X(16) OCCURS 34 TIMES.
018600*
018700*    LIMITES DE CADA SECCION DENTRO DE CVKW-SEC-WORD, EN EL
018800*    MISMO ORDEN DE CVSC-MISSING-SECTIONS.
018900 01  CVKW-SECX-INICIO-L.
019000     05  FILLER               PIC 9(02) VALUE 01.
019100     05  FILLER               PIC 9(02) VALUE 07.
019200     05  FILLER               PIC 9(02) VALUE 12.
019300     05  FILLER               PIC 9(02) VALUE 18.
019400     05  FILLER               PIC 9(02) VALUE 25.
019500     05  FILLER               PIC 9(02) VALUE 31.
019600 01  CVKW-SECX-INICIO REDEFINES CVKW-SECX-INICIO-L.
019700     05  CVKW-SECX-START      PIC 9(02) OCCURS 6 TIMES.
019800 01  CVKW-SECX-CUENTA-L.
019900     05  FILLER               PIC 9(02) VALUE 06.
020000     05  FILLER               PIC 9(02) VALUE 05.
020100     05  FILLER               PIC 9(02) VALUE 06.
020200     05  FILLER               PIC 9(02) VALUE 07.
020300     05  FILLER               PIC 9(02) VALUE 06.
020400     05  FILLER               PIC 9(02) VALUE 04.
020500 01  CVKW-SECX-CUENTA REDEFINES CVKW-SECX-CUENTA-L.
020600     05  CVKW-SECX-COUNT      PIC 9(02) OCCURS 6 TIMES.
020700 01  CVKW-SECN-NOMBRE-L.
020800     05  FILLER               PIC X(11) VALUE 'CONTACT    '.
020900     05  FILLER               PIC X(11) VALUE 'SUMMARY    '.
021000     05  FILLER               PIC X(11) VALUE 'EXPERIENCE '.
021100     05  FILLER               PIC X(11) VALUE 'EDUCATION  '.
021200     05  FILLER               PIC X(11) VALUE 'SKILLS     '.
021300     05  FILLER               PIC X(11) VALUE 'PROJECTS   '.
021400 01  CVKW-SECN-TABLE REDEFINES CVKW-SECN-NOMBRE-L.
021500     05  CVKW-SECN-NOMBRE     PIC X(11) OCCURS 6 TIMES.
021600*----------------------------------------------------------------
021700*    TABLA 3 -- PALABRAS CLAVE PONDERADAS (MOTOR AMPLIADO)
021800*    27 PARES PALABRA/PESO AGRUPADOS EN 3 INDUSTRIAS, EN EL
021900*    ORDEN DE DESEMPATE TECHNOLOGY-MARKETING-FINANCE.
022000*----------------------------------------------------------------
022100 01  CVKW-WI-GROUP.
022200*    TECHNOLOGY  ( 1-10 )
022300     05  FILLER               PIC X(20) VALUE 'java'.
022400     05  FILLER               PIC 9(02) VALUE 05.
022500     05  FILLER               PIC X(20) VALUE 'python'.
022600     05  FILLER               PIC 9(02) VALUE 05.
022700     05  FILLER               PIC X(20) VALUE 'javascript'.
022800     05  FILLER               PIC 9(02) VALUE 05.
022900     05  FILLER               PIC X(20) VALUE 'react'.
023000     05  FILLER               PIC 9(02) VALUE 04.
023100     05  FILLER               PIC X(20) VALUE 'spring'.
023200     05  FILLER               PIC 9(02) VALUE 04.
023300     05  FILLER               PIC X(20) VALUE 'docker'.
023400     05  FILLER               PIC 9(02) VALUE 04.
023500     05  FILLER               PIC X(20) VALUE 'kubernetes'.
023600     05  FILLER               PIC 9(02) VALUE 04.
023700     05  FILLER               PIC X(20) VALUE 'aws'.
023800     05  FILLER               PIC 9(02) VALUE 05.
023900     05  FILLER               PIC X(20) VALUE 'microservices'.
024000     05  FILLER               PIC 9(02) VALUE 04.
024100     05  FILLER               PIC X(20) VALUE 'agile'.
024200     05  FILLER               PIC 9(02) VALUE 03.
024300*    MARKETING  ( 11-19 )
024400     05  FILLER               PIC X(20) VALUE 'seo'.
024500     05  FILLER               PIC 9(02) VALUE 05.
024600     05  FILLER               PIC X(20) VALUE 'google analytics'.
024700     05  FILLER               PIC 9(02) VALUE 04.
024800     05  FILLER               PIC X(20) VALUE 'social media'.
024900     05  FILLER               PIC 9(02) VALUE 03.
025000     05  FILLER               PIC X(20) VALUE 'content marketing'.
025100     05  FILLER               PIC 9(02) VALUE 04.
025200     05  FILLER               PIC X(20) VALUE 'ppc'.
025300     05  FILLER               PIC 9(02) VALUE 04.
025400     05  FILLER               PIC X(20) VALUE 'conversion'.
025500     05  FILLER               PIC 9(02) VALUE 04.
025600     05  FILLER               PIC X(20) VALUE 'brand'.
025700     05  FILLER               PIC 9(02) VALUE 03.
025800     05  FILLER               PIC X(20) VALUE 'campaign'.
025900     05  FILLER               PIC 9(02) VALUE 03.
026000     05  FILLER               PIC X(20) VALUE 'roi'.
026100     05  FILLER               PIC 9(02) VALUE 04.
026200*    FINANCE  ( 20-27 )
026300     05  FILLER               PIC X(20) VALUE 'financial modeling'.
026400     05  FILLER               PIC 9(02) VALUE 05.
026500     05  FILLER               PIC X(20) VALUE 'excel'.
026600     05  FILLER               PIC 9(02) VALUE 04.
026700     05  FILLER               PIC X(20) VALUE 'bloomberg'.
026800     05  FILLER               PIC 9(02) VALUE 04.
026900     05  FILLER               PIC X(20) VALUE 'risk management'.
027000     05  FILLER               PIC 9(02) VALUE 05.
027100     05  FILLER               PIC X(20) VALUE 'portfolio'.
027200     05  FILLER               PIC 9(02) VALUE 04.
027300     05  FILLER               PIC X(20) VALUE 'derivatives'.
027400     05  FILLER               PIC 9(02) VALUE 04.
027500     05  FILLER               PIC X(20) VALUE 'compliance'.
027600     05  FILLER               PIC 9(02) VALUE 04.
027700     05  FILLER               PIC X(20) VALUE 'audit'.
027800     05  FILLER               PIC 9(02) VALUE 03.
027900 01  CVKW-WI-TABLE REDEFINES CVKW-WI-GROUP.
028000     05  CVKW-WI-ENTRY        OCCURS 27 TIMES.
028100         10  CVKW-WI-WORD     PIC X(20).
028200         10  CVKW-WI-PESO     PIC 9(02).
028300*
028400*    LIMITES DE CADA INDUSTRIA DENTRO DE CVKW-WI-ENTRY.
028500 01  CVKW-WIX-INICIO-L.
028600     05  FILLER               PIC 9(02) VALUE 01.
028700     05  FILLER               PIC 9(02) VALUE 11.
028800     05  FILLER               PIC 9(02) VALUE 20.
028900 01  CVKW-WIX-INICIO REDEFINES CVKW-WIX-INICIO-L.
029000     05  CVKW-WIX-START       PIC 9(02) OCCURS 3 TIMES.
029100 01  CVKW-WIX-CUENTA-L.
029200     05  FILLER               PIC 9(02) VALUE 10.
029300     05  FILLER               PIC 9(02) VALUE 09.
029400     05  FILLER               PIC 9(02) VALUE 08.
029500 01  CVKW-WIX-CUENTA REDEFINES CVKW-WIX-CUENTA-L.
029600     05  CVKW-WIX-COUNT       PIC 9(02) OCCURS 3 TIMES.
029700 01  CVKW-WIN-NOMBRE-L.
029800     05  FILLER               PIC X(10) VALUE 'TECHNOLOGY'.
029900     05  FILLER               PIC X(10) VALUE 'MARKETING '.
030000     05  FILLER               PIC X(10) VALUE 'FINANCE   '.
030100 01  CVKW-WIN-TABLE REDEFINES CVKW-WIN-NOMBRE-L.
030200     05  CVKW-WIN-NOMBRE      PIC X(10) OCCURS 3 TIMES.
030300*----------------------------------------------------------------
030400*    TABLA 4 -- PALABRAS CLAVE DE NIVEL DE CARRERA
030500*    10 PARES PALABRA/NIVEL. SE RECORRE COMPLETA BUSCANDO EL
030600*    NIVEL MAS ALTO QUE APAREZCA EN EL TEXTO.
030700*----------------------------------------------------------------
030800 01  CVKW-CL-GROUP.
030900     05  FILLER               PIC X(12) VALUE 'intern'.
031000     05  FILLER               PIC 9(02) VALUE 01.
031100     05  FILLER               PIC X(12) VALUE 'junior'.
031200     05  FILLER               PIC 9(02) VALUE 02.
031300     05  FILLER               PIC X(12) VALUE 'associate'.
031400     05  FILLER               PIC 9(02) VALUE 03.
031500     05  FILLER               PIC X(12) VALUE 'senior'.
031600     05  FILLER               PIC 9(02) VALUE 04.
031700     05  FILLER               PIC X(12) VALUE 'lead'.
031800     05  FILLER               PIC 9(02) VALUE 05.
031900     05  FILLER               PIC X(12) VALUE 'manager'.
032000     05  FILLER               PIC 9(02) VALUE 05.
032100     05  FILLER               PIC X(12) VALUE 'principal'.
032200     05  FILLER               PIC 9(02) VALUE 06.
032300     05  FILLER               PIC X(12) VALUE 'director'.
032400     05  FILLER               PIC 9(02) VALUE 07.
032500     05  FILLER               PIC X(12) VALUE 'vp'.
032600     05  FILLER               PIC 9(02) VALUE 08.
032700     05  FILLER               PIC X(12) VALUE 'ceo'.
032800     05  FILLER               PIC 9(02) VALUE 10.
032900 01  CVKW-CL-TABLE REDEFINES CVKW-CL-GROUP.
033000     05  CVKW-CL-ENTRY        OCCURS 10 TIMES.
033100         10  CVKW-CL-WORD     PIC X(12).
033200         10  CVKW-CL-NIVEL    PIC 9(02).
033300*----------------------------------------------------------------
033400*    TABLA 5 -- PALABRAS DE SECCION DEL MOTOR AMPLIADO (OR
033500*    SIMPLE DE 2 PALABRAS POR SECCION, MAS LIVIANO QUE LA
033600*    TABLA 2 DEL MOTOR BASICO).
033700*----------------------------------------------------------------
033800 01  CVKW-ESEC-GROUP.
033900*    CONTACT
034000     05  FILLER               PIC X(16) VALUE '@'.
034100     05  FILLER               PIC X(16) VALUE 'phone'.
034200*    SUMMARY
034300     05  FILLER               PIC X(16) VALUE 'summary'.
034400     05  FILLER               PIC X(16) VALUE 'objective'.
034500*    EXPERIENCE
034600     05  FILLER               PIC X(16) VALUE 'experience'.
034700     05  FILLER               PIC X(16) VALUE 'work'.
034800*    EDUCATION
034900     05  FILLER               PIC X(16) VALUE 'education'.
035000     05  FILLER               PIC X(16) VALUE 'degree'.
035100*    SKILLS
035200     05  FILLER               PIC X(16) VALUE 'skills'.
035300     05  FILLER               PIC X(16) VALUE 'technologies'.
035400*    PROJECTS
035500     05  FILLER               PIC X(16) VALUE 'projects'.
035600     05  FILLER               PIC X(16) VALUE 'portfolio'.
035700 01  CVKW-ESEC-TABLE REDEFINES CVKW-ESEC-GROUP.
035800     05  CVKW-ESEC-SECCION    OCCURS 6 TIMES.
035900         10  CVKW-ESEC-WORD   PIC X(16) OCCURS 2 TIMES.
036000*----------------------------------------------------------------
036100*    TABLA 6 -- PARAMETRO DE REFERENCIA (BENCHMARK) POR
036200*    INDUSTRIA, USADO CUANDO NO HAY BITACORA PREVIA DEL
036300*    USUARIO. SIN ENTRADA = 075 (VER CVSC-X-BENCH-DEFECTO).
036400*----------------------------------------------------------------
036500 01  CVKW-BN-GROUP.
036600     05  FILLER               PIC X(10) VALUE 'TECHNOLOGY'.
036700     05  FILLER               PIC 9(03) VALUE 078.
036800     05  FILLER               PIC X(10) VALUE 'MARKETING '.
036900     05  FILLER               PIC 9(03) VALUE 075.
037000     05  FILLER               PIC X(10) VALUE 'FINANCE   '.
037100     05  FILLER               PIC 9(03) VALUE 080.
037200     05  FILLER               PIC X(10) VALUE 'HEALTHCARE'.
037300     05  FILLER               PIC 9(03) VALUE 076.
037400     05  FILLER               PIC X(10) VALUE 'EDUCATION '.
037500     05  FILLER               PIC 9(03) VALUE 074.
037600 01  CVKW-BN-TABLE REDEFINES CVKW-BN-GROUP.
037700     05  CVKW-BN-ENTRY        OCCURS 5 TIMES.
037800         10  CVKW-BN-NOMBRE   PIC X(10).
037900         10  CVKW-BN-VALOR    PIC 9(03).
038000 01  CVKW-BN-DEFECTO          PIC 9(03) VALUE 075.
038100*----------------------------------------------------------------
038200*    TABLA 7 -- VERBOS DE ACCION DE EXPERIENCIA (MOTOR BASICO)
038300*    PRIMER VERBO QUE APAREZCA OTORGA EL PUNTO, NO SE ACUMULAN.
038400*----------------------------------------------------------------
038500 01  CVKW-AV-GROUP.
038600     05  FILLER               PIC X(12) VALUE 'developed'.
038700     05  FILLER               PIC X(12) VALUE 'managed'.
038800     05  FILLER               PIC X(12) VALUE 'led'.
038900     05  FILLER               PIC X(12) VALUE 'created'.
039000     05  FILLER               PIC X(12) VALUE 'implemented'.
039100     05  FILLER               PIC X(12) VALUE 'designed'.
039200     05  FILLER               PIC X(12) VALUE 'improved'.
039300     05  FILLER               PIC X(12) VALUE 'achieved'.
039400 01  CVKW-AV-TABLE REDEFINES CVKW-AV-GROUP.
039500     05  CVKW-AV-WORD         PIC X(12) OCCURS 8 TIMES.
039600*----------------------------------------------------------------
039700*    TABLA 8 -- TERMINOS DE LIDERAZGO (MOTOR AMPLIADO).
039800*    PRIMER TERMINO QUE APAREZCA OTORGA LOS 2 PUNTOS.
039900*----------------------------------------------------------------
040000 01  CVKW-LD-GROUP.
040100     05  FILLER               PIC X(12) VALUE 'led'.
040200     05  FILLER               PIC X(12) VALUE 'managed'.
040300     05  FILLER               PIC X(12) VALUE 'supervised'.
040400     05  FILLER               PIC X(12) VALUE 'directed'.
040500     05  FILLER               PIC X(12) VALUE 'coordinated'.
040600 01  CVKW-LD-TABLE REDEFINES CVKW-LD-GROUP.
040700     05  CVKW-LD-WORD         PIC X(12) OCCURS 5 TIMES.
040800*----------------------------------------------------------------
040900*    TABLA 9 -- TERMINOS DE RECONOCIMIENTO / LOGRO (MOTOR
041000*    AMPLIADO), PATRON DE LOGROS No. 4, PESO 3 POR COINCIDENCIA.
041100*----------------------------------------------------------------
041200 01  CVKW-AW-GROUP.
041300     05  FILLER               PIC X(12) VALUE 'award'.
041400     05  FILLER               PIC X(12) VALUE 'recognition'.
041500     05  FILLER               PIC X(12) VALUE 'certified'.
041600     05  FILLER               PIC X(12) VALUE 'certification'.
041700     05  FILLER               PIC X(12) VALUE 'patent'.
041800 01  CVKW-AW-TABLE REDEFINES CVKW-AW-GROUP.
041900     05  CVKW-AW-WORD         PIC X(12) OCCURS 5 TIMES.
