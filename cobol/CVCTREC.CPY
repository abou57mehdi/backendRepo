000100******************************************************************
000200*    COPY        : CVCTREC                                      *
000300*    APLICACION  : ANALISIS Y CALIFICACION DE HOJAS DE VIDA      *
000400*    DESCRIPCION : LAYOUT DEL ARCHIVO DE TEXTO DEL CONTENIDO     *
000500*                : DE LA HOJA DE VIDA (CVCONTEN). SECUENCIAL DE  *
000600*                : LINEAS, UNA LINEA DE TEXTO POR REGISTRO.      *
000700*    ARCHIVOS    : CVCONTEN (SECUENCIAL DE LINEAS)               *
000800*    PROGRAMADOR : E. RAMIREZ DIVAS                              *
000900*    FECHA       : 14/03/1989                                    *
001000******************************************************************
001100 01  REG-CVCONTEN.
001200     05  CVCT-LINE-TEXT              PIC X(200).
001300     05  FILLER                      PIC X(04).
