000100******************************************************************
000200*    COPY        : CVSCREC                                      *
000300*    APLICACION  : ANALISIS Y CALIFICACION DE HOJAS DE VIDA      *
000400*    DESCRIPCION : LAYOUT DEL MAESTRO DE CALIFICACION DE HOJA DE *
000500*                : VIDA (CVSCORE). UN REGISTRO POR CV CALIFICADO,*
000600*                : ESCRITO POR LOS DOS MOTORES DE CALIFICACION   *
000700*                : (BASICO Y AMPLIADO).                          *
000800*    ARCHIVOS    : CVSCORE (RELATIVO POR CVSC-CV-ID)             *
000900*    PROGRAMADOR : E. RAMIREZ DIVAS                              *
001000*    FECHA       : 14/03/1989                                    *
001100******************************************************************
001200 01  REG-CVSCORE.
001300*------------------------------------------------------------*
001400*        LLAVE DEL REGISTRO                                   *
001500*------------------------------------------------------------*
001600     05  CVSC-CV-ID                  PIC 9(09).
001700*------------------------------------------------------------*
001800*        PUNTAJES POR DIMENSION (0-100, SEGUN DIMENSION)      *
001900*------------------------------------------------------------*
002000     05  CVSC-OVERALL-SCORE          PIC 9(03).
002100     05  CVSC-CONTACT-INFO-SCORE     PIC 9(03).
002200     05  CVSC-SUMMARY-SCORE          PIC 9(03).
002300     05  CVSC-EXPERIENCE-SCORE       PIC 9(03).
002400     05  CVSC-EDUCATION-SCORE        PIC 9(03).
002500     05  CVSC-SKILLS-SCORE           PIC 9(03).
002600     05  CVSC-PROJECTS-SCORE         PIC 9(03).
002700     05  CVSC-FORMATTING-SCORE       PIC 9(03).
002800     05  CVSC-KEYWORD-SCORE          PIC 9(03).
002900     05  CVSC-ATS-COMPATIBLY-SCORE   PIC 9(03).
003000*------------------------------------------------------------*
003100*        CLASIFICACIONES DERIVADAS                            *
003200*------------------------------------------------------------*
003300     05  CVSC-INDUSTRY-TYPE          PIC X(10).
003400         88  CVSC-IND-TECNOLOGIA         VALUE 'TECHNOLOGY'.
003500         88  CVSC-IND-MERCADEO          VALUE 'MARKETING '.
003600         88  CVSC-IND-FINANZAS          VALUE 'FINANCE   '.
003700         88  CVSC-IND-SALUD             VALUE 'HEALTHCARE'.
003800         88  CVSC-IND-EDUCACION         VALUE 'EDUCATION '.
003900         88  CVSC-IND-GENERAL           VALUE 'GENERAL   '.
004000     05  CVSC-CAREER-LEVEL           PIC X(12).
004100         88  CVSC-NIV-EJECUTIVO          VALUE 'EXECUTIVE   '.
004200         88  CVSC-NIV-SENIOR            VALUE 'SENIOR      '.
004300         88  CVSC-NIV-MEDIO             VALUE 'MID_LEVEL   '.
004400         88  CVSC-NIV-JUNIOR            VALUE 'JUNIOR      '.
004500         88  CVSC-NIV-INICIAL           VALUE 'ENTRY_LEVEL '.
004600     05  CVSC-GRADE                  PIC X(02).
004700     05  CVSC-INDUSTRY-BENCHMARK     PIC 9(03).
004800*------------------------------------------------------------*
004900*        TEXTO VARIABLE (SECCIONES FALTANTES Y SUGERENCIAS)   *
005000*------------------------------------------------------------*
005100     05  CVSC-MISSING-SECTIONS       PIC X(120).
005200     05  CVSC-RECOMMENDATIONS        PIC X(2000).
005300*------------------------------------------------------------*
005400*        SELLO DE TIEMPO DE LA CORRIDA                        *
005500*------------------------------------------------------------*
005600     05  CVSC-CREATED-AT             PIC X(26).
005700     05  FILLER                      PIC X(08).
