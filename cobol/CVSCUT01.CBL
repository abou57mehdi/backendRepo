000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*    PROGRAM-ID : CVSCUT01                                       *
000400*    DESCRIPCION : RUTINA COMUN DE BARRIDO DE TEXTO PARA LOS     *
000500*                : MOTORES DE CALIFICACION DE HOJAS DE VIDA.     *
000600*                : CUENTA PATRONES SENCILLOS (TOKENS DE ANO,     *
000700*                : PORCENTAJES, MONTOS, RANGOS DE FECHA, ANOS DE *
000800*                : EXPERIENCIA Y CARACTERES NO ASCII) QUE LOS    *
000900*                : PROGRAMAS CVSC1C01 Y CVSC2C01 NECESITAN SIN   *
001000*                : DUPLICAR LA LOGICA DE BARRIDO EN CADA UNO.    *
001100*                : SE INVOCA POR CODIGO DE FUNCION EN LK-FUNCION,*
001200*                : AL ESTILO DE LA RUTINA COMPARTIDA DE MANEJO   *
001300*                : DE ARCHIVOS DEL SISTEMA DE MORA DE TARJETAS.  *
001400******************************************************************
001500 PROGRAM-ID.     CVSCUT01.
001600 AUTHOR.         E. RAMIREZ DIVAS.
001700 INSTALLATION.   DEPTO. DESARROLLO - PLATAFORMA HOJAS DE VIDA.
001800 DATE-WRITTEN.   14/03/1989.
001900 DATE-COMPILED.
002000 SECURITY.       CONFIDENCIAL - USO INTERNO UNICAMENTE.
002100******************************************************************
002200*    BITACORA DE CAMBIOS                                        *
002300*-----------------------------------------------------------------
002400* FECHA     PROGRAMADOR        No.REQ     DESCRIPCION            *
002500*-----------------------------------------------------------------
002600* 14/03/1989 E.RAMIREZ DIVAS   SOL-0231   VERSION ORIGINAL       *
002700* 02/07/1990 E.RAMIREZ DIVAS   SOL-0255   AGREGA FUNCION 04      *
002800*                                         ANOS DE EXPERIENCIA    *
002900* 21/11/1991 J.MORALES ALDANA  SOL-0312   AGREGA FUNCION 03      *
003000*                                         RANGO DE FECHAS        *
003100* 09/05/1994 J.MORALES ALDANA  SOL-0380   AGREGA FUNCION 07      *
003200*                                         CARACTERES NO ASCII    *
003300* 30/12/1998 R.SOLORZANO P.    SOL-0477   REVISION PARA EL ANO   *
003400*                                         2000, SIN CAMPOS DE    *
003500*                                         FECHA DE 2 DIGITOS EN  *
003600*                                         ESTA RUTINA            *
003700* 18/08/2003 R.SOLORZANO P.    SOL-0519   AGREGA FUNCION 05      *
003800*                                         CONTEO DE PORCENTAJES  *
003900* 25/02/2006 M.CASTILLO R.     SOL-0563   AGREGA FUNCION 06      *
004000*                                         CONTEO DE MONTOS       *
004100* 14/03/2008 L.HERRERA Q.      SOL-0595   CORRIGE UMBRAL DE      *
004200*                                         FUNCION 07 A X'7F',    *
004300*                                         DEL NO ES NO-ASCII     *
004400*-----------------------------------------------------------------
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER.    IBM-370.
004800 OBJECT-COMPUTER.    IBM-370.
004900 SPECIAL-NAMES.      C01 IS TOP-OF-FORM.
005000 DATA DIVISION.
005100 WORKING-STORAGE SECTION.
005200******************************************************************
005300*    CONTADORES Y SUBINDICES DE BARRIDO                         *
005400******************************************************************
005500 01  WKS-CONTADORES.
005600     05  WKS-I                   PIC 9(04)  COMP.
005700     05  WKS-J                   PIC 9(04)  COMP.
005800     05  WKS-LARGO-PARM          PIC 9(04)  COMP.
005900     05  WKS-ACUM                PIC 9(05)  COMP.
006000     05  WKS-NUM-TEMP            PIC 9(03)  COMP.
006100     05  WKS-DIGITOS-SEGUIDOS    PIC 9(02)  COMP.
006200     05  FILLER                  PIC X(04).
006300 01  WKS-SWITCHES.
006400     05  WKS-SW-ENCONTRADO       PIC X(01)  VALUE 'N'.
006500         88  WKS-ENCONTRADO          VALUE 'S'.
006600     05  WKS-SW-EN-NUMERO        PIC X(01)  VALUE 'N'.
006700         88  WKS-EN-NUMERO           VALUE 'S'.
006800     05  FILLER                  PIC X(02).
006900******************************************************************
007000*    AREAS DE TRABAJO PARA COMPARACION DE SUBCADENAS -- SE       *
007100*    REDEFINEN SOBRE UN MISMO BLOQUE DE 20 POSICIONES, AL        *
007200*    ESTILO DE LAS VISTAS ALTERNAS DE FECHA DEL SISTEMA DE MORA. *
007300******************************************************************
007400 01  WKS-VENTANA-20              PIC X(20)  VALUE SPACES.
007500 01  WKS-VENTANA-ALT REDEFINES WKS-VENTANA-20.
007600     05  WKS-VENTANA-04          PIC X(04).
007700     05  FILLER                  PIC X(16).
007800 01  WKS-VENTANA-NUM REDEFINES WKS-VENTANA-20.
007900     05  WKS-VENTANA-9N          PIC 9(04).
008000     05  FILLER                  PIC X(16).
008100 01  WKS-ANO-CANDIDATO           PIC X(04)  VALUE SPACES.
008200 01  WKS-ANO-CAND-NUM REDEFINES WKS-ANO-CANDIDATO.
008300     05  WKS-ANO-CAND-N          PIC 9(04).
008400 LINKAGE SECTION.
008500 01  LK-FUNCION                  PIC 9(02).
008600     88  LK-FUN-CUENTA-SUBCAD        VALUE 01.
008700     88  LK-FUN-CUENTA-ANIOS         VALUE 02.
008800     88  LK-FUN-RANGO-FECHAS         VALUE 03.
008900     88  LK-FUN-ANIOS-EXPER          VALUE 04.
009000     88  LK-FUN-CUENTA-PORCENT       VALUE 05.
009100     88  LK-FUN-CUENTA-MONTOS        VALUE 06.
009200     88  LK-FUN-TIENE-NO-ASCII       VALUE 07.
009300 01  LK-TEXTO-LARGO              PIC 9(05)  COMP.
009400 01  LK-TEXTO                    PIC X(8000).
009500 01  LK-PARM-1                   PIC X(20).
009600 01  LK-RESULTADO                PIC 9(05)  COMP.
009700 PROCEDURE DIVISION USING LK-FUNCION, LK-TEXTO-LARGO, LK-TEXTO,
009800         LK-PARM-1, LK-RESULTADO.
009900******************************************************************
010000*    000-PRINCIPAL -- DESPACHA SEGUN EL CODIGO DE FUNCION        *
010100******************************************************************
010200 000-PRINCIPAL SECTION.
010300 000-INICIO.
010400     MOVE ZERO                  TO LK-RESULTADO
010500     EVALUATE TRUE
010600         WHEN LK-FUN-CUENTA-SUBCAD
010700             PERFORM 100-CUENTA-SUBCADENA THRU 100-E
010800         WHEN LK-FUN-CUENTA-ANIOS
010900             PERFORM 200-CUENTA-TOKENS-ANO THRU 200-E
011000         WHEN LK-FUN-RANGO-FECHAS
011100             PERFORM 300-BUSCA-RANGO-FECHAS THRU 300-E
011200         WHEN LK-FUN-ANIOS-EXPER
011300             PERFORM 400-EXTRAE-ANIOS-EXPER THRU 400-E
011400         WHEN LK-FUN-CUENTA-PORCENT
011500             PERFORM 500-CUENTA-PORCENTAJES THRU 500-E
011600         WHEN LK-FUN-CUENTA-MONTOS
011700             PERFORM 600-CUENTA-MONTOS THRU 600-E
011800         WHEN LK-FUN-TIENE-NO-ASCII
011900             PERFORM 700-BUSCA-NO-ASCII THRU 700-E
012000         WHEN OTHER
012100             CONTINUE
012200     END-EVALUATE
012300     GOBACK.
012400 000-E.
012500     EXIT.
012600******************************************************************
012700*    100-CUENTA-SUBCADENA -- CUENTA TODAS LAS OCURRENCIAS DE     *
012800*    LK-PARM-1 DENTRO DE LK-TEXTO (PROXY DE "FOR ALL" DE INSPECT)*
012900******************************************************************
013000 100-CUENTA-SUBCADENA SECTION.
013100 100-INICIO.
013200     MOVE ZERO                  TO WKS-LARGO-PARM
013300     INSPECT LK-PARM-1 TALLYING WKS-LARGO-PARM
013400         FOR CHARACTERS BEFORE INITIAL SPACES
013500     IF WKS-LARGO-PARM = ZERO OR LK-TEXTO-LARGO = ZERO
013600         GO TO 100-E
013700     END-IF
013800     MOVE ZERO                  TO WKS-ACUM
013900     IF LK-TEXTO-LARGO < WKS-LARGO-PARM
014000         GO TO 100-E
014100     END-IF
014200     COMPUTE WKS-I = LK-TEXTO-LARGO - WKS-LARGO-PARM + 1
014300     MOVE 1                     TO WKS-J
014400 100-BARRIDO.
014500     IF WKS-J > WKS-I
014600         GO TO 100-E
014700     END-IF
014800     IF LK-TEXTO (WKS-J : WKS-LARGO-PARM) =
014900             LK-PARM-1 (1 : WKS-LARGO-PARM)
015000         ADD 1                  TO WKS-ACUM
015100         ADD WKS-LARGO-PARM     TO WKS-J
015200     ELSE
015300         ADD 1                  TO WKS-J
015400     END-IF
015500     GO TO 100-BARRIDO.
015600 100-E.
015700     MOVE WKS-ACUM               TO LK-RESULTADO
015800     EXIT.
015900******************************************************************
016000*    200-CUENTA-TOKENS-ANO -- CUENTA TOKENS DE 4 DIGITOS QUE     *
016100*    EMPIEZAN CON 19 O 20, RODEADOS DE CARACTERES NO NUMERICOS   *
016200*    (O EL BORDE DEL TEXTO), AL ESTILO "\b(19|20)\d\d\b".        *
016300******************************************************************
016400 200-CUENTA-TOKENS-ANO SECTION.
016500 200-INICIO.
016600     MOVE ZERO                  TO WKS-ACUM
016700     IF LK-TEXTO-LARGO < 4
016800         GO TO 200-E
016900     END-IF
017000     MOVE 1                     TO WKS-I
017100 200-BARRIDO.
017200     IF WKS-I > LK-TEXTO-LARGO - 3
017300         GO TO 200-E
017400     END-IF
017500     MOVE LK-TEXTO (WKS-I : 4)  TO WKS-ANO-CANDIDATO
017600     IF (WKS-ANO-CANDIDATO (1:2) = '19' OR
017700         WKS-ANO-CANDIDATO (1:2) = '20')
017800         AND WKS-ANO-CANDIDATO (3:1) IS NUMERIC
017900         AND WKS-ANO-CANDIDATO (4:1) IS NUMERIC
018000         PERFORM 250-BORDE-NO-NUMERICO THRU 250-E
018100         IF WKS-ENCONTRADO
018200             ADD 1              TO WKS-ACUM
018300         END-IF
018400     END-IF
018500     ADD 1                      TO WKS-I
018600     GO TO 200-BARRIDO.
018700 200-E.
018800     MOVE WKS-ACUM               TO LK-RESULTADO
018900     EXIT.
019000******************************************************************
019100*    250-BORDE-NO-NUMERICO -- VERIFICA QUE EL TOKEN DE 4         *
019200*    DIGITOS EN WKS-I NO VENGA PEGADO A OTRO DIGITO.             *
019300******************************************************************
019400 250-BORDE-NO-NUMERICO SECTION.
019500 250-INICIO.
019600     MOVE 'S'                   TO WKS-SW-ENCONTRADO
019700     IF WKS-I > 1
019800         IF LK-TEXTO (WKS-I - 1 : 1) IS NUMERIC
019900             MOVE 'N'           TO WKS-SW-ENCONTRADO
020000         END-IF
020100     END-IF
020200     IF WKS-I + 4 <= LK-TEXTO-LARGO
020300         IF LK-TEXTO (WKS-I + 4 : 1) IS NUMERIC
020400             MOVE 'N'           TO WKS-SW-ENCONTRADO
020500         END-IF
020600     END-IF
020700 250-E.
020800     EXIT.
020900******************************************************************
021000*    300-BUSCA-RANGO-FECHAS -- BUSCA UN PATRON AAAA-AAAA         *
021100*    (CUATRO DIGITOS, GUION, CUATRO DIGITOS). DEVUELVE 1 SI      *
021200*    ENCUENTRA AL MENOS UNO, 0 EN CASO CONTRARIO.                *
021300******************************************************************
021400 300-BUSCA-RANGO-FECHAS SECTION.                                  SOL-0312
021500 300-INICIO.                                                      SOL-0312
021600     MOVE ZERO                  TO LK-RESULTADO                   SOL-0312
021700     IF LK-TEXTO-LARGO < 9                                        SOL-0312
021800         GO TO 300-E                                              SOL-0312
021900     END-IF                                                       SOL-0312
022000     MOVE 1                     TO WKS-I                          SOL-0312
022100 300-BARRIDO.                                                     SOL-0312
022200     IF WKS-I > LK-TEXTO-LARGO - 8                                SOL-0312
022300         GO TO 300-E                                              SOL-0312
022400     END-IF                                                       SOL-0312
022500     IF LK-TEXTO (WKS-I : 4)     IS NUMERIC                       SOL-0312
022600         AND LK-TEXTO (WKS-I + 4 : 1) = '-'                       SOL-0312
022700         AND LK-TEXTO (WKS-I + 5 : 4) IS NUMERIC                  SOL-0312
022800         MOVE 1                 TO LK-RESULTADO                   SOL-0312
022900         GO TO 300-E                                              SOL-0312
023000     END-IF                                                       SOL-0312
023100     ADD 1                      TO WKS-I                          SOL-0312
023200     GO TO 300-BARRIDO.                                           SOL-0312
023300 300-E.                                                           SOL-0312
023400     EXIT.                                                        SOL-0312
023500******************************************************************
023600*    400-EXTRAE-ANIOS-EXPER -- BUSCA UN NUMERO DE 1 O 2 DIGITOS  *
023700*    SEGUIDO (CON O SIN ESPACIO) DE LA PALABRA "YEAR" Y LO       *
023800*    DEVUELVE COMO CANTIDAD DE ANOS DE EXPERIENCIA, TOPADO A 10. *
023900******************************************************************
024000 400-EXTRAE-ANIOS-EXPER SECTION.                                  SOL-0255
024100 400-INICIO.                                                      SOL-0255
024200     MOVE ZERO                  TO LK-RESULTADO                   SOL-0255
024300     IF LK-TEXTO-LARGO < 6                                        SOL-0255
024400         GO TO 400-E                                              SOL-0255
024500     END-IF                                                       SOL-0255
024600     MOVE 1                     TO WKS-I                          SOL-0255
024700 400-BARRIDO.                                                     SOL-0255
024800     IF WKS-I > LK-TEXTO-LARGO - 4                                SOL-0255
024900         GO TO 400-BUSCADO                                        SOL-0255
025000     END-IF                                                       SOL-0255
025100     IF LK-TEXTO (WKS-I : 4) = 'year'                             SOL-0255
025200         PERFORM 450-TOMA-NUMERO-ANTES THRU 450-E                 SOL-0255
025300         IF WKS-NUM-TEMP > ZERO                                   SOL-0255
025400             GO TO 400-BUSCADO                                    SOL-0255
025500         END-IF                                                   SOL-0255
025600     END-IF                                                       SOL-0255
025700     ADD 1                      TO WKS-I                          SOL-0255
025800     GO TO 400-BARRIDO.                                           SOL-0255
025900 400-BUSCADO.                                                     SOL-0255
026000     IF WKS-NUM-TEMP > 10                                         SOL-0255
026100         MOVE 10                TO WKS-NUM-TEMP                   SOL-0255
026200     END-IF                                                       SOL-0255
026300     MOVE WKS-NUM-TEMP           TO LK-RESULTADO                  SOL-0255
026400 400-E.                                                           SOL-0255
026500     EXIT.                                                        SOL-0255
026600******************************************************************
026700*    450-TOMA-NUMERO-ANTES -- TOMA HASTA 2 DIGITOS INMEDIATA-    *
026800*    MENTE ANTES (O UN ESPACIO ANTES) DE LA POSICION WKS-I.      *
026900******************************************************************
027000 450-TOMA-NUMERO-ANTES SECTION.                                   SOL-0255
027100 450-INICIO.                                                      SOL-0255
027200     MOVE ZERO                  TO WKS-NUM-TEMP                   SOL-0255
027300     MOVE WKS-I                  TO WKS-J                         SOL-0255
027400     IF WKS-J > 1                                                 SOL-0255
027500         IF LK-TEXTO (WKS-J - 1 : 1) = SPACE                      SOL-0255
027600             SUBTRACT 1          FROM WKS-J                       SOL-0255
027700         END-IF                                                   SOL-0255
027800     END-IF                                                       SOL-0255
027900     IF WKS-J < 2                                                 SOL-0255
028000         GO TO 450-E                                              SOL-0255
028100     END-IF                                                       SOL-0255
028200     IF LK-TEXTO (WKS-J - 1 : 1) IS NUMERIC                       SOL-0255
028300         IF WKS-J > 2 AND LK-TEXTO (WKS-J - 2 : 1) IS NUMERIC     SOL-0255
028400             MOVE LK-TEXTO (WKS-J - 2 : 2) TO WKS-VENTANA-04      SOL-0255
028500             MOVE WKS-VENTANA-04 (1:2)     TO WKS-VENTANA-9N (1:2)SOL-0255
028600         ELSE                                                     SOL-0255
028700             MOVE ZERO           TO WKS-NUM-TEMP                  SOL-0255
028800             MOVE LK-TEXTO (WKS-J - 1 : 1) TO WKS-VENTANA-04 (1:1)SOL-0255
028900         END-IF                                                   SOL-0255
029000     END-IF                                                       SOL-0255
029100 450-E.                                                           SOL-0255
029200     EXIT.                                                        SOL-0255
029300******************************************************************
029400*    500-CUENTA-PORCENTAJES -- CUENTA LAS VECES QUE UN DIGITO    *
029500*    VIENE SEGUIDO DEL SIGNO DE PORCENTAJE (PROXY DE FRASEOS     *
029600*    DE CAMBIO PORCENTUAL EN LOS LOGROS DEL CV).                 *
029700******************************************************************
029800 500-CUENTA-PORCENTAJES SECTION.                                  SOL-0519
029900 500-INICIO.                                                      SOL-0519
030000     MOVE ZERO                  TO WKS-ACUM                       SOL-0519
030100     IF LK-TEXTO-LARGO < 2                                        SOL-0519
030200         GO TO 500-E                                              SOL-0519
030300     END-IF                                                       SOL-0519
030400     MOVE 1                     TO WKS-I                          SOL-0519
030500 500-BARRIDO.                                                     SOL-0519
030600     IF WKS-I > LK-TEXTO-LARGO - 1                                SOL-0519
030700         GO TO 500-E                                              SOL-0519
030800     END-IF                                                       SOL-0519
030900     IF LK-TEXTO (WKS-I : 1) IS NUMERIC                           SOL-0519
031000         AND LK-TEXTO (WKS-I + 1 : 1) = '%'                       SOL-0519
031100         ADD 1                  TO WKS-ACUM                       SOL-0519
031200     END-IF                                                       SOL-0519
031300     ADD 1                      TO WKS-I                          SOL-0519
031400     GO TO 500-BARRIDO.                                           SOL-0519
031500 500-E.                                                           SOL-0519
031600     MOVE WKS-ACUM               TO LK-RESULTADO                  SOL-0519
031700     EXIT.                                                        SOL-0519
031800******************************************************************
031900*    600-CUENTA-MONTOS -- CUENTA LAS VECES QUE APARECE EL SIGNO  *
032000*    DE MONEDA SEGUIDO DE UN DIGITO (PROXY DE MONTOS EN DOLARES).*
032100******************************************************************
032200 600-CUENTA-MONTOS SECTION.                                       SOL-0563
032300 600-INICIO.                                                      SOL-0563
032400     MOVE ZERO                  TO WKS-ACUM                       SOL-0563
032500     IF LK-TEXTO-LARGO < 2                                        SOL-0563
032600         GO TO 600-E                                              SOL-0563
032700     END-IF                                                       SOL-0563
032800     MOVE 1                     TO WKS-I                          SOL-0563
032900 600-BARRIDO.                                                     SOL-0563
033000     IF WKS-I > LK-TEXTO-LARGO - 1                                SOL-0563
033100         GO TO 600-E                                              SOL-0563
033200     END-IF                                                       SOL-0563
033300     IF LK-TEXTO (WKS-I : 1) = '$'                                SOL-0563
033400         AND LK-TEXTO (WKS-I + 1 : 1) IS NUMERIC                  SOL-0563
033500         ADD 1                  TO WKS-ACUM                       SOL-0563
033600     END-IF                                                       SOL-0563
033700     ADD 1                      TO WKS-I                          SOL-0563
033800     GO TO 600-BARRIDO.                                           SOL-0563
033900 600-E.                                                           SOL-0563
034000     MOVE WKS-ACUM               TO LK-RESULTADO                  SOL-0563
034100     EXIT.                                                        SOL-0563
034200******************************************************************
034300*    700-BUSCA-NO-ASCII -- DETECTA SI HAY ALGUN BYTE FUERA DEL   *
034400*    RANGO ASCII IMPRIMIBLE (USADO POR EL PUNTAJE DE ATS).       *
034500******************************************************************
034600 700-BUSCA-NO-ASCII SECTION.                                      SOL-0380
034700 700-INICIO.                                                      SOL-0380
034800     MOVE ZERO                  TO LK-RESULTADO                   SOL-0380
034900     IF LK-TEXTO-LARGO = ZERO                                     SOL-0380
035000         GO TO 700-E                                              SOL-0380
035100     END-IF                                                       SOL-0380
035200     MOVE 1                     TO WKS-I                          SOL-0380
035300 700-BARRIDO.                                                     SOL-0380
035400     IF WKS-I > LK-TEXTO-LARGO                                    SOL-0380
035500         GO TO 700-E                                              SOL-0380
035600     END-IF                                                       SOL-0380
035700     IF LK-TEXTO (WKS-I : 1) > X'7F'                              SOL-0595
035800         MOVE 1                 TO LK-RESULTADO                   SOL-0380
035900         GO TO 700-E                                              SOL-0380
036000     END-IF                                                       SOL-0380
036100     ADD 1                      TO WKS-I                          SOL-0380
036200     GO TO 700-BARRIDO.                                           SOL-0380
036300 700-E.                                                           SOL-0380
036400     EXIT.                                                        SOL-0380
